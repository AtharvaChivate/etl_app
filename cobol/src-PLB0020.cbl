000100*****************************************************************
000200* Program name:    PLB0020.                                    *
000300* Original author: MVILLALBA.                                  *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 05/22/1993 MVILLALBA     Initial version - reshapes the same  * CR1502  
000900*                          pipeline table PLB0010 runs into an  * CR1502  
001000*                          export metadata document, one line   * CR1502  
001100*                          per node (CR-1502).                  * CR1502  
001200* 07/11/1996 SPINTOS       Predecessor map now takes the LAST   * CR1811  
001300*                          edge into a node, not the first, to  * CR1811  
001400*                          match a fan-in pipeline correctly    * CR1811  
001500*                          (CR-1811).                            *CR1811  
001600* 01/19/1999 CECHEVER      Y2K REVIEW - no date fields in this  *
001700*                          document, nothing to window.         *
001800* 08/30/2001 AQUIROGA      JOIN entries now carry LEFT-ID/       *CR2077  
001900*                          RIGHT-ID defaulted to A/B and the     *CR2077  
002000*                          key defaulted to department when the * CR2077  
002100*                          node configuration leaves it blank   * CR2077  
002200*                          (CR-2077).                            *CR2077  
002300* 04/02/2003 AQUIROGA      Join type name mapping table added   * CR2144  
002400*                          (inner/left/right/full -> inner/     * CR2144  
002500*                          leftOuter/rightOuter/fullOuter,       *CR2144  
002600*                          anything else defaults to inner)      *CR2144  
002700*                          (CR-2144).                            *CR2144  
002800* 11/14/2005 AQUIROGA      GROUPBY and MAP entries now list      *CR2299  
002900*                          their columns comma-separated in the * CR2299  
003000*                          document instead of just the count   * CR2299  
003100*                          (CR-2299).                            *CR2299  
003200*****************************************************************
003300*                                                               *
003400*          I D E N T I F I C A T I O N  D I V I S I O N         *
003500*                                                               *
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  PLB0020.
003900 AUTHOR. MVILLALBA.
004000 INSTALLATION. IBM Z/OS.
004100 DATE-WRITTEN. 05/22/1993.
004200 DATE-COMPILED. 11/14/2005.
004300 SECURITY. CONFIDENTIAL.
004400*****************************************************************
004500*                                                               *
004600*             E N V I R O N M E N T   D I V I S I O N           *
004700*                                                               *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
005500     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
005600     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900*****************************************************************
006000*              ARCHIVO DE SALIDA - DOCUMENTO DE METADATA         *
006100*****************************************************************
006200 FILE-CONTROL.
006300     SELECT F-METADATA    ASSIGN       TO METADOC
006400                           FILE STATUS  IS SW-FILE-STATUS.
006500*****************************************************************
006600*                                                               *
006700*                      D A T A   D I V I S I O N                *
006800*                                                               *
006900*****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  F-METADATA
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORD CONTAINS 220 CHARACTERS.
007700 01  REG-METADATA                     PIC X(220).
007800
007900 WORKING-STORAGE SECTION.
008000
008100*****************************************************************
008200*                    DEFINICION DE CONSTANTES                   *
008300*****************************************************************
008400 01  CT-CONSTANTES.
008500     05 CT-1                          PIC 9(01) COMP VALUE 1.
008600     05 CT-MAX-NODOS                  PIC 9(02) COMP VALUE 12.
008700     05 CT-MAX-ARCOS                  PIC 9(02) COMP VALUE 16.
008800     05 CT-LIT-CSV                    PIC X(08) VALUE 'csv'.
008900     05 CT-LIT-DEPARTMENT             PIC X(20)
009000                                       VALUE 'department'.
009100     05 CT-LIT-ID-A                   PIC X(12) VALUE 'A'.
009200     05 CT-LIT-ID-B                   PIC X(12) VALUE 'B'.
009300     05 CT-JOIN-LEFT                  PIC X(08) VALUE 'left'.
009400     05 CT-JOIN-RIGHT                 PIC X(08) VALUE 'right'.
009500     05 CT-JOIN-FULL                  PIC X(08) VALUE 'full'.
009600     05 CT-MAPPED-INNER               PIC X(12) VALUE 'inner'.
009700     05 CT-MAPPED-LEFT                PIC X(12) VALUE 'leftOuter'.
009800     05 CT-MAPPED-RIGHT               PIC X(12)
009900                                       VALUE 'rightOuter'.
010000     05 CT-MAPPED-FULL                PIC X(12) VALUE 'fullOuter'.
010100
010200*****************************************************************
010300*                    DEFINICION DE SWITCHES                     *
010400*****************************************************************
010500     05 FILLER                         PIC X(01) VALUE SPACE.
010600 01  SW-SWITCHES.
010700     05 SW-FILE-STATUS                PIC X(02) VALUE SPACE.
010800        88 FS-88-OK                             VALUE '00'.
010900     05 SW-NODO-ENCONTRADO            PIC X(01) VALUE 'N'.
011000        88 NODO-88-ENCONTRADO                   VALUE 'S'.
011100
011200*****************************************************************
011300*                    DEFINICION DE CONTADORES                   *
011400*****************************************************************
011500     05 FILLER                         PIC X(01) VALUE SPACE.
011600 01  CN-CONTADORES.
011700     05 CN-FUENTES-ESCRITAS           PIC 9(02) COMP VALUE 0.
011800     05 CN-TRANSFORM-ESCRITAS         PIC 9(02) COMP VALUE 0.
011900     05 CN-DESTINOS-ESCRITAS          PIC 9(02) COMP VALUE 0.
012000     05 CN-RENGLONES-ESCRITOS         PIC 9(04) COMP VALUE 0.
012100
012200*****************************************************************
012300*                     DEFINICION DE VARIABLES                   *
012400*****************************************************************
012500     05 FILLER                         PIC X(01) VALUE SPACE.
012600 01  WS-VARIABLES.
012700     05 WS-NX                         PIC 9(04) COMP VALUE 0.
012800     05 WS-EX                         PIC 9(04) COMP VALUE 0.
012900     05 WS-NX-BUSCADO                 PIC 9(04) COMP VALUE 0.
013000     05 WS-CLX                        PIC 9(04) COMP VALUE 0.
013100     05 WS-EX-IZQUIERDA               PIC 9(04) COMP VALUE 0.
013200     05 WS-EX-DERECHA                 PIC 9(04) COMP VALUE 0.
013300     05 WS-BUSCA-NODE-ID              PIC X(12) VALUE SPACES.
013400     05 WS-JOIN-LEFT-ID               PIC X(12) VALUE SPACES.
013500     05 WS-JOIN-RIGHT-ID              PIC X(12) VALUE SPACES.
013600     05 WS-JOIN-LEFT-KEY              PIC X(20) VALUE SPACES.
013700     05 WS-JOIN-RIGHT-KEY             PIC X(20) VALUE SPACES.
013800
013900*****************************************************************
014000*          ARMADO DE LISTAS SEPARADAS POR COMA (SIN STRING) -    *
014100*          COLUMNAS DE GROUPBY/MAP Y AGREGACIONES DE GROUPBY.    *
014200*****************************************************************
014300     05 FILLER                         PIC X(01) VALUE SPACE.
014400 01  WS-LISTA-BUFFER.
014500     05 WS-LB-TEXTO                   PIC X(80) VALUE SPACES.
014600     05 WS-LB-POS                     PIC 9(02) COMP VALUE 0.
014700     05 FILLER                         PIC X(01) VALUE SPACE.
014800 01  WS-CAMPO-TRIM                    PIC X(20) VALUE SPACES.
014900 01  WS-CAMPO-LEN                     PIC 9(02) COMP VALUE 0.
015000
015100*****************************************************************
015200*          ARMADO DE LA CONDICION DE JOIN (SIN STRING)           *
015300*****************************************************************
015400 01  WS-COND-BUFFER.
015500     05 WS-CB-TEXTO                   PIC X(60) VALUE SPACES.
015600     05 WS-CB-POS                     PIC 9(02) COMP VALUE 0.
015700
015800*****************************************************************
015900*                DEFINICION DE TABLA DE PIPELINE                *
016000* MISMA DEFINICION LITERAL DE PIPELINE QUE POBLA src-PLB0010 -   *
016100* ESTE PROGRAMA NO EJECUTA EL PIPELINE, SOLO LO DESCRIBE, POR    *
016200* LO QUE NO HAY LLAMADA A NINGUNA sru-PLU0XXX AQUI ADENTRO.      *
016300*****************************************************************
016400     05 FILLER                         PIC X(01) VALUE SPACE.
016500 01  WS-NODE-TABLE.
016600     05 WS-NODE-COUNT                 PIC 9(02) COMP VALUE 0.
016700     04 WS-NODE-ENTRY OCCURS 12 TIMES INDEXED BY NX.
016800        COPY PLNODE00.
016900
017000 01  WS-EDGE-TABLE.
017100     05 WS-EDGE-COUNT                 PIC 9(02) COMP VALUE 0.
017200     04 WS-EDGE-ENTRY OCCURS 16 TIMES INDEXED BY EX.
017300        COPY PLEDGE00.
017400
017500* MAPA DE PREDECESORES - UNA ENTRADA POR NODO, EN EL MISMO       *
017600* ORDEN QUE WS-NODE-ENTRY.  SE LLENA RECORRIENDO LA TABLA DE     *
017700* ARCOS UNA SOLA VEZ EN ORDEN; COMO LA REGLA ES "EL ULTIMO ARCO  *
017800* GANA", ALCANZA CON SOBRESCRIBIR LA ENTRADA CADA VEZ QUE SE     *
017900* ENCUENTRA UN ARCO NUEVO HACIA ESE NODO.
018000 01  WS-PRED-TABLE.
018100     05 WS-PRED-NODE-ID OCCURS 12 TIMES PIC X(12) VALUE SPACES.
018200
018300* AREA DE TRABAJO DEL RENGLON DE METADATA - SE ARMA ACA Y SE     *
018400* PASA A REG-METADATA RECIEN ANTES DE ESCRIBIR.
018500     05 FILLER                         PIC X(01) VALUE SPACE.
018600 01  WS-METADATA-REC.
018700     COPY PLMETA00.
018800
018900*****************************************************************
019000*                                                               *
019100*              P R O C E D U R E   D I V I S I O N              *
019200*                                                               *
019300*****************************************************************
019400 PROCEDURE DIVISION.
019500*****************************************************************
019600*                        0000-MAINLINE                          *
019700*****************************************************************
019800 0000-MAINLINE.
019900
020000     PERFORM 1000-INICIO
020100        THRU 1000-INICIO-EXIT
020200
020300     PERFORM 2000-PROCESO
020400        THRU 2000-PROCESO-EXIT
020500
020600     PERFORM 3000-FIN.
020700
020800     STOP RUN.
020900
021000*****************************************************************
021100*                           1000-INICIO                         *
021200*****************************************************************
021300 1000-INICIO.
021400
021500     INITIALIZE CN-CONTADORES WS-NODE-TABLE WS-EDGE-TABLE
021600                WS-PRED-TABLE
021700
021800     PERFORM 1200-CARGA-PIPELINE
021900        THRU 1200-CARGA-PIPELINE-EXIT
022000
022100     PERFORM 1300-ARMA-PREDECESORES
022200        THRU 1300-ARMA-PREDECESORES-EXIT
022300
022400     OPEN OUTPUT F-METADATA
022500     IF NOT FS-88-OK
022600        DISPLAY 'ERROR ABRIENDO METADOC. CODIGO: ' SW-FILE-STATUS
022700        STOP RUN
022800     END-IF.
022900
023000 1000-INICIO-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400*                   1200-CARGA-PIPELINE                         *
023500* MISMA DEFINICION LITERAL DE PIPELINE DE MUESTRA QUE            *
023600* src-PLB0010 (NUEVE NODOS, OCHO ARCOS) - VER ALLI EL DETALLE DE *
023700* CADA NODO, ACA SE REPITE PORQUE ESTE PROGRAMA CORRE SOLO Y NO  *
023800* COMPARTE WORKING-STORAGE CON EL MOTOR DE EJECUCION.            *
023900*****************************************************************
024000 1200-CARGA-PIPELINE.
024100
024200     MOVE 'EMP-SRC'         TO NODE-ID(1)
024300     SET  NODE-88-CSVSOURCE(1)      TO TRUE
024400     MOVE 'employees.csv'   TO CFG-SRC-FILEPATH(1)
024500
024600     MOVE 'DEPT-SRC'        TO NODE-ID(2)
024700     SET  NODE-88-CSVSOURCE(2)      TO TRUE
024800     MOVE 'departments.csv' TO CFG-SRC-FILEPATH(2)
024900
025000     MOVE 'SAL-FILTER'     TO NODE-ID(3)
025100     SET  NODE-88-FILTER(3)         TO TRUE
025200     MOVE 'salary'          TO CFG-FLT-COLUMN(3)
025300     MOVE '>'               TO CFG-FLT-OPERATOR(3)
025400     MOVE '70000'           TO CFG-FLT-VALUE(3)
025500
025600     MOVE 'JOIN-DEPT'      TO NODE-ID(4)
025700     SET  NODE-88-JOIN(4)           TO TRUE
025800     MOVE 'inner'            TO CFG-JOIN-TYPE(4)
025900     MOVE 'department'       TO CFG-JOIN-LEFTKEY(4)
026000     MOVE 'department'       TO CFG-JOIN-RIGHTKEY(4)
026100
026200     MOVE 'OUT-JOIN'        TO NODE-ID(5)
026300     SET  NODE-88-CSVOUTPUT(5)      TO TRUE
026400     MOVE 'high_earners_by_dept.csv' TO CFG-OUT-FILEPATH(5)
026500     MOVE 'OVERWRITE'        TO CFG-OUT-MODE(5)
026600
026700     MOVE 'DEPT-MAP'        TO NODE-ID(6)
026800     SET  NODE-88-MAP(6)            TO TRUE
026900     MOVE 2                  TO CFG-MAP-COUNT(6)
027000     MOVE 'department'       TO CFG-MAP-SRC-01(6)
027100     MOVE 'dept_upper'       TO CFG-MAP-TGT-01(6)
027200     MOVE 'uppercase'        TO CFG-MAP-OPER-01(6)
027300     MOVE 'salary'           TO CFG-MAP-SRC-02(6)
027400     MOVE 'salary_adj'       TO CFG-MAP-TGT-02(6)
027500     MOVE 'multiply'         TO CFG-MAP-OPER-02(6)
027600     MOVE 1.1000             TO CFG-MAP-OPERAND-02(6)
027700
027800     MOVE 'DEPT-GROUP'      TO NODE-ID(7)
027900     SET  NODE-88-GROUPBY(7)        TO TRUE
028000     MOVE 1                  TO CFG-GRP-COL-COUNT(7)
028100     MOVE 'dept_upper'       TO CFG-GRP-COLUMN-01(7)
028200     MOVE 2                  TO CFG-GRP-AGG-COUNT(7)
028300     MOVE 'count'            TO CFG-GRP-AGG-FUNC-01(7)
028400     MOVE 'id'               TO CFG-GRP-AGG-COLUMN-01(7)
028500     MOVE 'emp_count'        TO CFG-GRP-AGG-ALIAS-01(7)
028600     MOVE 'avg'              TO CFG-GRP-AGG-FUNC-02(7)
028700     MOVE 'salary_adj'       TO CFG-GRP-AGG-COLUMN-02(7)
028800     MOVE 'avg_adj_salary'   TO CFG-GRP-AGG-ALIAS-02(7)
028900
029000     MOVE 'DEPT-SORT'       TO NODE-ID(8)
029100     SET  NODE-88-SORT(8)           TO TRUE
029200     MOVE 1                  TO CFG-SRT-COLUMN-COUNT(8)
029300     MOVE 'dept_upper'       TO CFG-SRT-COLUMN(8)
029400     MOVE 'ASC'              TO CFG-SRT-DIRECTION(8)
029500
029600     MOVE 'OUT-SUMMARY'     TO NODE-ID(9)
029700     SET  NODE-88-CSVOUTPUT(9)      TO TRUE
029800     MOVE 'department_summary.csv'  TO CFG-OUT-FILEPATH(9)
029900     MOVE 'OVERWRITE'        TO CFG-OUT-MODE(9)
030000
030100     MOVE 9                  TO WS-NODE-COUNT
030200
030300     MOVE 'EMP-SRC'     TO EDGE-SOURCE(1)
030400     MOVE 'SAL-FILTER'  TO EDGE-TARGET(1)
030500     MOVE 'SAL-FILTER'  TO EDGE-SOURCE(2)
030600     MOVE 'JOIN-DEPT'   TO EDGE-TARGET(2)
030700     MOVE 'DEPT-SRC'    TO EDGE-SOURCE(3)
030800     MOVE 'JOIN-DEPT'   TO EDGE-TARGET(3)
030900     MOVE 'JOIN-DEPT'   TO EDGE-SOURCE(4)
031000     MOVE 'OUT-JOIN'    TO EDGE-TARGET(4)
031100     MOVE 'EMP-SRC'     TO EDGE-SOURCE(5)
031200     MOVE 'DEPT-MAP'    TO EDGE-TARGET(5)
031300     MOVE 'DEPT-MAP'    TO EDGE-SOURCE(6)
031400     MOVE 'DEPT-GROUP'  TO EDGE-TARGET(6)
031500     MOVE 'DEPT-GROUP'  TO EDGE-SOURCE(7)
031600     MOVE 'DEPT-SORT'   TO EDGE-TARGET(7)
031700     MOVE 'DEPT-SORT'   TO EDGE-SOURCE(8)
031800     MOVE 'OUT-SUMMARY' TO EDGE-TARGET(8)
031900
032000     MOVE 8                  TO WS-EDGE-COUNT.
032100
032200 1200-CARGA-PIPELINE-EXIT.
032300     EXIT.
032400
032500*****************************************************************
032600*              1300-ARMA-PREDECESORES                           *
032700* RECORRE LA TABLA DE ARCOS UNA VEZ, EN ORDEN.  PARA CADA ARCO   *
032800* BUSCA EL NODO DESTINO Y LE SOBRESCRIBE SU ENTRADA EN           *
032900* WS-PRED-TABLE CON EL NODO ORIGEN DEL ARCO - COMO SE RECORRE    *
033000* EN ORDEN, LA ULTIMA SOBRESCRITURA QUEDA GANANDO SOLA.          *
033100*****************************************************************
033200 1300-ARMA-PREDECESORES.
033300
033400     PERFORM VARYING EX FROM 1 BY 1
033500               UNTIL EX IS GREATER THAN WS-EDGE-COUNT
033600
033700        MOVE EDGE-TARGET(EX) TO WS-BUSCA-NODE-ID
033800        PERFORM 1310-BUSCA-NODO-POR-ID
033900           THRU 1310-BUSCA-NODO-POR-ID-EXIT
034000        IF NODO-88-ENCONTRADO
034100           MOVE EDGE-SOURCE(EX)
034200                TO WS-PRED-NODE-ID(WS-NX-BUSCADO)
034300        END-IF
034400
034500     END-PERFORM.
034600
034700 1300-ARMA-PREDECESORES-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100*            1310-BUSCA-NODO-POR-ID                             *
035200* BUSCA POR NODE-ID EN LA TABLA DE NODOS.  LA CLAVE DE BUSQUEDA  *
035300* VIAJA EN WS-BUSCA-NODE-ID; EL RESULTADO QUEDA EN               *
035400* WS-NX-BUSCADO / SW-NODO-ENCONTRADO.                            *
035500*****************************************************************
035600 1310-BUSCA-NODO-POR-ID.
035700
035800     MOVE 'N' TO SW-NODO-ENCONTRADO
035900     MOVE 0   TO WS-NX-BUSCADO
036000
036100     PERFORM VARYING WS-NX-BUSCADO FROM 1 BY 1
036200               UNTIL WS-NX-BUSCADO IS GREATER THAN WS-NODE-COUNT
036300                  OR NODO-88-ENCONTRADO
036400
036500        IF NODE-ID(WS-NX-BUSCADO) EQUAL WS-BUSCA-NODE-ID
036600           MOVE 'S' TO SW-NODO-ENCONTRADO
036700        END-IF
036800
036900     END-PERFORM
037000
037100     IF NOT NODO-88-ENCONTRADO
037200        SUBTRACT 1 FROM WS-NX-BUSCADO
037300     END-IF.
037400
037500 1310-BUSCA-NODO-POR-ID-EXIT.
037600     EXIT.
037700
037800*****************************************************************
037900*                           2000-PROCESO                        *
038000* TRES PASADAS SOBRE LA TABLA DE NODOS, UNA POR CLASE DE         *
038100* RENGLON, PARA QUE CADA CLASE SALGA EN EL DOCUMENTO RESPETANDO  *
038200* EL ORDEN DE DEFINICION DENTRO DE SU PROPIA CLASE.              *
038300*****************************************************************
038400 2000-PROCESO.
038500
038600     PERFORM 2100-EMITE-FUENTES
038700        THRU 2100-EMITE-FUENTES-EXIT
038800
038900     PERFORM 2200-EMITE-TRANSFORMACIONES
039000        THRU 2200-EMITE-TRANSFORMACIONES-EXIT
039100
039200     PERFORM 2300-EMITE-DESTINOS
039300        THRU 2300-EMITE-DESTINOS-EXIT.
039400
039500 2000-PROCESO-EXIT.
039600     EXIT.
039700
039800*****************************************************************
039900*                   2100-EMITE-FUENTES                          *
040000*****************************************************************
040100 2100-EMITE-FUENTES.
040200
040300     PERFORM VARYING NX FROM 1 BY 1
040400               UNTIL NX IS GREATER THAN WS-NODE-COUNT
040500
040600        IF NODE-88-CSVSOURCE(NX)
040700           PERFORM 2110-ESCRIBE-FUENTE
040800              THRU 2110-ESCRIBE-FUENTE-EXIT
040900        END-IF
041000
041100     END-PERFORM.
041200
041300 2100-EMITE-FUENTES-EXIT.
041400     EXIT.
041500
041600 2110-ESCRIBE-FUENTE.
041700
041800     INITIALIZE WS-METADATA-REC
041900     SET META-88-SOURCE  TO TRUE
042000     MOVE NODE-ID(NX)    TO META-NODE-ID
042100     MOVE CT-LIT-CSV     TO META-SRC-FORMAT
042200     MOVE CFG-SRC-FILEPATH(NX) TO META-SRC-PATH
042300
042400     PERFORM 2900-GRABA-RENGLON
042500        THRU 2900-GRABA-RENGLON-EXIT
042600
042700     ADD CT-1 TO CN-FUENTES-ESCRITAS.
042800
042900 2110-ESCRIBE-FUENTE-EXIT.
043000     EXIT.
043100
043200*****************************************************************
043300*              2200-EMITE-TRANSFORMACIONES                      *
043400*****************************************************************
043500 2200-EMITE-TRANSFORMACIONES.
043600
043700     PERFORM VARYING NX FROM 1 BY 1
043800               UNTIL NX IS GREATER THAN WS-NODE-COUNT
043900
044000        IF NODE-88-FILTER(NX)  OR NODE-88-MAP(NX)
044100        OR NODE-88-JOIN(NX)    OR NODE-88-GROUPBY(NX)
044200        OR NODE-88-SORT(NX)
044300           PERFORM 2210-ESCRIBE-TRANSFORMACION
044400              THRU 2210-ESCRIBE-TRANSFORMACION-EXIT
044500        END-IF
044600
044700     END-PERFORM.
044800
044900 2200-EMITE-TRANSFORMACIONES-EXIT.
045000     EXIT.
045100
045200 2210-ESCRIBE-TRANSFORMACION.
045300
045400     INITIALIZE WS-METADATA-REC
045500     SET META-88-TRANSFORMATION  TO TRUE
045600     MOVE NODE-ID(NX)            TO META-NODE-ID
045700     MOVE NODE-TYPE(NX)          TO META-TRN-TYPE
045800     MOVE WS-PRED-NODE-ID(NX)    TO META-TRN-PREDECESSOR
045900
046000     EVALUATE TRUE
046100        WHEN NODE-88-FILTER(NX)
046200           PERFORM 2220-CONFIGURA-FILTER
046300              THRU 2220-CONFIGURA-FILTER-EXIT
046400        WHEN NODE-88-MAP(NX)
046500           PERFORM 2230-CONFIGURA-MAP
046600              THRU 2230-CONFIGURA-MAP-EXIT
046700        WHEN NODE-88-JOIN(NX)
046800           PERFORM 2240-CONFIGURA-JOIN
046900              THRU 2240-CONFIGURA-JOIN-EXIT
047000        WHEN NODE-88-GROUPBY(NX)
047100           PERFORM 2250-CONFIGURA-GROUPBY
047200              THRU 2250-CONFIGURA-GROUPBY-EXIT
047300        WHEN NODE-88-SORT(NX)
047400           PERFORM 2260-CONFIGURA-SORT
047500              THRU 2260-CONFIGURA-SORT-EXIT
047600     END-EVALUATE
047700
047800     PERFORM 2900-GRABA-RENGLON
047900        THRU 2900-GRABA-RENGLON-EXIT
048000
048100     ADD CT-1 TO CN-TRANSFORM-ESCRITAS.
048200
048300 2210-ESCRIBE-TRANSFORMACION-EXIT.
048400     EXIT.
048500
048600*****************************************************************
048700*              2220-CONFIGURA-FILTER                            *
048800*****************************************************************
048900 2220-CONFIGURA-FILTER.
049000
049100     MOVE CFG-FLT-COLUMN(NX)    TO META-FLT-COLUMN
049200     MOVE CFG-FLT-OPERATOR(NX)  TO META-FLT-OPERATOR
049300     MOVE CFG-FLT-VALUE(NX)     TO META-FLT-VALUE.
049400
049500 2220-CONFIGURA-FILTER-EXIT.
049600     EXIT.
049700
049800*****************************************************************
049900*              2230-CONFIGURA-MAP                                *
050000* ARMA DOS LISTAS SEPARADAS POR COMA - COLUMNAS ORIGEN Y         *
050100* COLUMNAS DESTINO DE CADA MAPEO CONFIGURADO.                    *
050200*****************************************************************
050300 2230-CONFIGURA-MAP.
050400
050500     MOVE SPACES TO WS-LB-TEXTO
050600     MOVE 0      TO WS-LB-POS
050700
050800     PERFORM VARYING WS-CLX FROM 1 BY 1
050900               UNTIL WS-CLX IS GREATER THAN CFG-MAP-COUNT(NX)
051000
051100        MOVE CFG-MAP-SRC (NX WS-CLX) TO WS-CAMPO-TRIM
051200        PERFORM 9600-LARGO-CAMPO
051300           THRU 9600-LARGO-CAMPO-EXIT
051400        PERFORM 9610-AGREGA-CAMPO-A-LISTA
051500           THRU 9610-AGREGA-CAMPO-A-LISTA-EXIT
051600
051700     END-PERFORM
051800
051900     MOVE WS-LB-TEXTO TO META-MAP-SOURCES
052000
052100     MOVE SPACES TO WS-LB-TEXTO
052200     MOVE 0      TO WS-LB-POS
052300
052400     PERFORM VARYING WS-CLX FROM 1 BY 1
052500               UNTIL WS-CLX IS GREATER THAN CFG-MAP-COUNT(NX)
052600
052700        MOVE CFG-MAP-TGT (NX WS-CLX) TO WS-CAMPO-TRIM
052800        PERFORM 9600-LARGO-CAMPO
052900           THRU 9600-LARGO-CAMPO-EXIT
053000        PERFORM 9610-AGREGA-CAMPO-A-LISTA
053100           THRU 9610-AGREGA-CAMPO-A-LISTA-EXIT
053200
053300     END-PERFORM
053400
053500     MOVE WS-LB-TEXTO TO META-MAP-TARGETS.
053600
053700 2230-CONFIGURA-MAP-EXIT.
053800     EXIT.
053900
054000*****************************************************************
054100*              2240-CONFIGURA-JOIN                              *
054200* LEFT-ID / RIGHT-ID SALEN DEL PRIMER Y SEGUNDO ARCO ENTRANTE,   *
054300* EN ESE ORDEN (MISMA REGLA QUE src-PLB0010 USA PARA ARMAR       *
054400* WS-INPUT-ROWSET-1/2), DEFECTO A/B SI NO SE ENCUENTRAN.  LA     *
054500* CLAVE DE CADA LADO DEFAULTEA A 'department' SI VIENE EN        *
054600* BLANCO.                                                        *
054700*****************************************************************
054800 2240-CONFIGURA-JOIN.
054900
055000     MOVE CT-LIT-ID-A TO WS-JOIN-LEFT-ID
055100     MOVE CT-LIT-ID-B TO WS-JOIN-RIGHT-ID
055200     MOVE 0 TO WS-EX-IZQUIERDA WS-EX-DERECHA
055300
055400     PERFORM VARYING EX FROM 1 BY 1
055500               UNTIL EX IS GREATER THAN WS-EDGE-COUNT
055600
055700        IF EDGE-TARGET(EX) EQUAL NODE-ID(NX)
055800           IF WS-EX-IZQUIERDA EQUAL ZERO
055900              MOVE EX TO WS-EX-IZQUIERDA
056000           ELSE
056100              IF WS-EX-DERECHA EQUAL ZERO
056200                 MOVE EX TO WS-EX-DERECHA
056300              END-IF
056400           END-IF
056500        END-IF
056600
056700     END-PERFORM
056800
056900     IF WS-EX-IZQUIERDA GREATER THAN ZERO
057000        MOVE EDGE-SOURCE(WS-EX-IZQUIERDA) TO WS-JOIN-LEFT-ID
057100     END-IF
057200     IF WS-EX-DERECHA GREATER THAN ZERO
057300        MOVE EDGE-SOURCE(WS-EX-DERECHA)   TO WS-JOIN-RIGHT-ID
057400     END-IF
057500
057600     MOVE CT-LIT-DEPARTMENT TO WS-JOIN-LEFT-KEY
057700     IF CFG-JOIN-LEFTKEY(NX) NOT EQUAL SPACES
057800        MOVE CFG-JOIN-LEFTKEY(NX) TO WS-JOIN-LEFT-KEY
057900     END-IF
058000
058100     MOVE CT-LIT-DEPARTMENT TO WS-JOIN-RIGHT-KEY
058200     IF CFG-JOIN-RIGHTKEY(NX) NOT EQUAL SPACES
058300        MOVE CFG-JOIN-RIGHTKEY(NX) TO WS-JOIN-RIGHT-KEY
058400     END-IF
058500
058600     MOVE WS-JOIN-LEFT-ID  TO META-JOIN-LEFT-ID
058700     MOVE WS-JOIN-RIGHT-ID TO META-JOIN-RIGHT-ID
058800
058900     PERFORM 2245-ARMA-CONDICION-JOIN
059000        THRU 2245-ARMA-CONDICION-JOIN-EXIT
059100
059200     EVALUATE CFG-JOIN-TYPE(NX)
059300        WHEN CT-JOIN-LEFT
059400           MOVE CT-MAPPED-LEFT  TO META-JOIN-TYPE-MAPPED
059500        WHEN CT-JOIN-RIGHT
059600           MOVE CT-MAPPED-RIGHT TO META-JOIN-TYPE-MAPPED
059700        WHEN CT-JOIN-FULL
059800           MOVE CT-MAPPED-FULL  TO META-JOIN-TYPE-MAPPED
059900        WHEN OTHER
060000           MOVE CT-MAPPED-INNER TO META-JOIN-TYPE-MAPPED
060100     END-EVALUATE.
060200
060300 2240-CONFIGURA-JOIN-EXIT.
060400     EXIT.
060500
060600*****************************************************************
060700*          2245-ARMA-CONDICION-JOIN                             *
060800* ARMA 'LEFTID.leftkey = RIGHTID.rightkey' SIN STRING, A FUERZA  *
060900* DE REFERENCE MODIFICATION SOBRE UN BUFFER DE POSICION.         *
061000*****************************************************************
061100 2245-ARMA-CONDICION-JOIN.
061200
061300     MOVE SPACES TO WS-CB-TEXTO
061400     MOVE 0      TO WS-CB-POS
061500
061600     MOVE WS-JOIN-LEFT-ID TO WS-CAMPO-TRIM
061700     PERFORM 9600-LARGO-CAMPO
061800        THRU 9600-LARGO-CAMPO-EXIT
061900     IF WS-CAMPO-LEN GREATER THAN ZERO
062000        MOVE WS-CAMPO-TRIM (1:WS-CAMPO-LEN)
062100             TO WS-CB-TEXTO (1:WS-CAMPO-LEN)
062200        MOVE WS-CAMPO-LEN TO WS-CB-POS
062300     END-IF
062400
062500     ADD 1 TO WS-CB-POS
062600     MOVE '.' TO WS-CB-TEXTO (WS-CB-POS:1)
062700
062800     MOVE WS-JOIN-LEFT-KEY TO WS-CAMPO-TRIM
062900     PERFORM 9600-LARGO-CAMPO
063000        THRU 9600-LARGO-CAMPO-EXIT
063100     IF WS-CAMPO-LEN GREATER THAN ZERO
063200        ADD 1 TO WS-CB-POS
063300        MOVE WS-CAMPO-TRIM (1:WS-CAMPO-LEN)
063400             TO WS-CB-TEXTO (WS-CB-POS:WS-CAMPO-LEN)
063500        COMPUTE WS-CB-POS = WS-CB-POS + WS-CAMPO-LEN - 1
063600     END-IF
063700
063800     MOVE ' = ' TO WS-CB-TEXTO (WS-CB-POS + 1:3)
063900     ADD 3 TO WS-CB-POS
064000
064100     MOVE WS-JOIN-RIGHT-ID TO WS-CAMPO-TRIM
064200     PERFORM 9600-LARGO-CAMPO
064300        THRU 9600-LARGO-CAMPO-EXIT
064400     IF WS-CAMPO-LEN GREATER THAN ZERO
064500        ADD 1 TO WS-CB-POS
064600        MOVE WS-CAMPO-TRIM (1:WS-CAMPO-LEN)
064700             TO WS-CB-TEXTO (WS-CB-POS:WS-CAMPO-LEN)
064800        COMPUTE WS-CB-POS = WS-CB-POS + WS-CAMPO-LEN - 1
064900     END-IF
065000
065100     ADD 1 TO WS-CB-POS
065200     MOVE '.' TO WS-CB-TEXTO (WS-CB-POS:1)
065300
065400     MOVE WS-JOIN-RIGHT-KEY TO WS-CAMPO-TRIM
065500     PERFORM 9600-LARGO-CAMPO
065600        THRU 9600-LARGO-CAMPO-EXIT
065700     IF WS-CAMPO-LEN GREATER THAN ZERO
065800        ADD 1 TO WS-CB-POS
065900        MOVE WS-CAMPO-TRIM (1:WS-CAMPO-LEN)
066000             TO WS-CB-TEXTO (WS-CB-POS:WS-CAMPO-LEN)
066100     END-IF
066200
066300     MOVE WS-CB-TEXTO TO META-JOIN-CONDITION.
066400
066500 2245-ARMA-CONDICION-JOIN-EXIT.
066600     EXIT.
066700
066800*****************************************************************
066900*              2250-CONFIGURA-GROUPBY                           *
067000* ARMA LA LISTA DE COLUMNAS DE AGRUPAMIENTO Y LA LISTA DE        *
067100* AGREGACIONES ('funcion(columna)') SEPARADAS POR COMA.          *
067200*****************************************************************
067300 2250-CONFIGURA-GROUPBY.
067400
067500     MOVE SPACES TO WS-LB-TEXTO
067600     MOVE 0      TO WS-LB-POS
067700
067800     PERFORM VARYING WS-CLX FROM 1 BY 1
067900               UNTIL WS-CLX IS GREATER THAN CFG-GRP-COL-COUNT(NX)
068000
068100        MOVE CFG-GRP-COLUMN (NX WS-CLX) TO WS-CAMPO-TRIM
068200        PERFORM 9600-LARGO-CAMPO
068300           THRU 9600-LARGO-CAMPO-EXIT
068400        PERFORM 9610-AGREGA-CAMPO-A-LISTA
068500           THRU 9610-AGREGA-CAMPO-A-LISTA-EXIT
068600
068700     END-PERFORM
068800
068900     MOVE WS-LB-TEXTO TO META-GRP-COLUMNS
069000
069100     MOVE SPACES TO WS-LB-TEXTO
069200     MOVE 0      TO WS-LB-POS
069300
069400     PERFORM VARYING WS-CLX FROM 1 BY 1
069500               UNTIL WS-CLX IS GREATER THAN CFG-GRP-AGG-COUNT(NX)
069600
069700        PERFORM 2255-AGREGA-AGREGACION
069800           THRU 2255-AGREGA-AGREGACION-EXIT
069900
070000     END-PERFORM
070100
070200     MOVE WS-LB-TEXTO TO META-GRP-AGGREGATIONS.
070300
070400 2250-CONFIGURA-GROUPBY-EXIT.
070500     EXIT.
070600
070700*****************************************************************
070800*          2255-AGREGA-AGREGACION                               *
070900* AGREGA 'funcion(columna)' A WS-LB-TEXTO, CON COMA DELANTE SI   *
071000* NO ES LA PRIMERA.                                              *
071100*****************************************************************
071200 2255-AGREGA-AGREGACION.
071300
071400     IF WS-LB-POS GREATER THAN ZERO
071500        ADD 1 TO WS-LB-POS
071600        MOVE ',' TO WS-LB-TEXTO (WS-LB-POS:1)
071700     END-IF
071800
071900     MOVE CFG-GRP-AGG-FUNC (NX WS-CLX) TO WS-CAMPO-TRIM
072000     PERFORM 9600-LARGO-CAMPO
072100        THRU 9600-LARGO-CAMPO-EXIT
072200     IF WS-CAMPO-LEN GREATER THAN ZERO
072300        ADD 1 TO WS-LB-POS
072400        MOVE WS-CAMPO-TRIM (1:WS-CAMPO-LEN)
072500             TO WS-LB-TEXTO (WS-LB-POS:WS-CAMPO-LEN)
072600        COMPUTE WS-LB-POS = WS-LB-POS + WS-CAMPO-LEN - 1
072700     END-IF
072800
072900     ADD 1 TO WS-LB-POS
073000     MOVE '(' TO WS-LB-TEXTO (WS-LB-POS:1)
073100
073200     MOVE CFG-GRP-AGG-COLUMN (NX WS-CLX) TO WS-CAMPO-TRIM
073300     PERFORM 9600-LARGO-CAMPO
073400        THRU 9600-LARGO-CAMPO-EXIT
073500     IF WS-CAMPO-LEN GREATER THAN ZERO
073600        ADD 1 TO WS-LB-POS
073700        MOVE WS-CAMPO-TRIM (1:WS-CAMPO-LEN)
073800             TO WS-LB-TEXTO (WS-LB-POS:WS-CAMPO-LEN)
073900        COMPUTE WS-LB-POS = WS-LB-POS + WS-CAMPO-LEN - 1
074000     END-IF
074100
074200     ADD 1 TO WS-LB-POS
074300     MOVE ')' TO WS-LB-TEXTO (WS-LB-POS:1).
074400
074500 2255-AGREGA-AGREGACION-EXIT.
074600     EXIT.
074700
074800*****************************************************************
074900*              2260-CONFIGURA-SORT                              *
075000* ARMA 'columna direccion' - SI NO HAY COLUMNA DE ORDEN          *
075100* CONFIGURADA LA LISTA QUEDA EN BLANCO.                          *
075200*****************************************************************
075300 2260-CONFIGURA-SORT.
075400
075500     MOVE SPACES TO WS-LB-TEXTO
075600     MOVE 0      TO WS-LB-POS
075700
075800     IF CFG-SRT-COLUMN-COUNT(NX) GREATER THAN ZERO
075900        MOVE CFG-SRT-COLUMN(NX) TO WS-CAMPO-TRIM
076000        PERFORM 9600-LARGO-CAMPO
076100           THRU 9600-LARGO-CAMPO-EXIT
076200        IF WS-CAMPO-LEN GREATER THAN ZERO
076300           MOVE WS-CAMPO-TRIM (1:WS-CAMPO-LEN)
076400                TO WS-LB-TEXTO (1:WS-CAMPO-LEN)
076500           MOVE WS-CAMPO-LEN TO WS-LB-POS
076600        END-IF
076700
076800        ADD 1 TO WS-LB-POS
076900        MOVE SPACE TO WS-LB-TEXTO (WS-LB-POS:1)
077000
077100        MOVE CFG-SRT-DIRECTION(NX) TO WS-CAMPO-TRIM
077200        PERFORM 9600-LARGO-CAMPO
077300           THRU 9600-LARGO-CAMPO-EXIT
077400        IF WS-CAMPO-LEN GREATER THAN ZERO
077500           ADD 1 TO WS-LB-POS
077600           MOVE WS-CAMPO-TRIM (1:WS-CAMPO-LEN)
077700                TO WS-LB-TEXTO (WS-LB-POS:WS-CAMPO-LEN)
077800        END-IF
077900     END-IF
078000
078100     MOVE WS-LB-TEXTO TO META-SRT-COLUMNS.
078200
078300 2260-CONFIGURA-SORT-EXIT.
078400     EXIT.
078500
078600*****************************************************************
078700*                   2300-EMITE-DESTINOS                         *
078800*****************************************************************
078900 2300-EMITE-DESTINOS.
079000
079100     PERFORM VARYING NX FROM 1 BY 1
079200               UNTIL NX IS GREATER THAN WS-NODE-COUNT
079300
079400        IF NODE-88-CSVOUTPUT(NX)
079500           PERFORM 2310-ESCRIBE-DESTINO
079600              THRU 2310-ESCRIBE-DESTINO-EXIT
079700        END-IF
079800
079900     END-PERFORM.
080000
080100 2300-EMITE-DESTINOS-EXIT.
080200     EXIT.
080300
080400 2310-ESCRIBE-DESTINO.
080500
080600     INITIALIZE WS-METADATA-REC
080700     SET META-88-TARGET  TO TRUE
080800     MOVE NODE-ID(NX)         TO META-NODE-ID
080900     MOVE WS-PRED-NODE-ID(NX) TO META-TGT-PREDECESSOR
081000     MOVE CT-LIT-CSV          TO META-TGT-FORMAT
081100     MOVE CFG-OUT-FILEPATH(NX) TO META-TGT-PATH
081200     MOVE CFG-OUT-MODE(NX)     TO META-TGT-MODE
081300
081400     PERFORM 2900-GRABA-RENGLON
081500        THRU 2900-GRABA-RENGLON-EXIT
081600
081700     ADD CT-1 TO CN-DESTINOS-ESCRITAS.
081800
081900 2310-ESCRIBE-DESTINO-EXIT.
082000     EXIT.
082100
082200*****************************************************************
082300*              2900-GRABA-RENGLON                               *
082400*****************************************************************
082500 2900-GRABA-RENGLON.
082600
082700     MOVE WS-METADATA-REC TO REG-METADATA
082800     WRITE REG-METADATA
082900     ADD CT-1 TO CN-RENGLONES-ESCRITOS.
083000
083100 2900-GRABA-RENGLON-EXIT.
083200     EXIT.
083300
083400*****************************************************************
083500*              9600-LARGO-CAMPO                                 *
083600* LARGO SIGNIFICATIVO DE WS-CAMPO-TRIM (MAXIMO 20 POSICIONES).   *
083700*****************************************************************
083800 9600-LARGO-CAMPO.
083900
084000     MOVE 0 TO WS-CAMPO-LEN
084100
084200     PERFORM VARYING WS-CLX FROM 20 BY -1
084300        UNTIL WS-CLX EQUAL 0
084400        OR WS-CAMPO-TRIM (WS-CLX:1) NOT EQUAL SPACE
084500        CONTINUE
084600     END-PERFORM
084700
084800     MOVE WS-CLX TO WS-CAMPO-LEN.
084900
085000 9600-LARGO-CAMPO-EXIT.
085100     EXIT.
085200
085300*****************************************************************
085400*          9610-AGREGA-CAMPO-A-LISTA                            *
085500* AGREGA WS-CAMPO-TRIM (YA MEDIDO EN WS-CAMPO-LEN) A             *
085600* WS-LB-TEXTO, CON UNA COMA DELANTE SI YA HABIA ALGO CARGADO.    *
085700*****************************************************************
085800 9610-AGREGA-CAMPO-A-LISTA.
085900
086000     IF WS-CAMPO-LEN GREATER THAN ZERO
086100        IF WS-LB-POS GREATER THAN ZERO
086200           ADD 1 TO WS-LB-POS
086300           MOVE ',' TO WS-LB-TEXTO (WS-LB-POS:1)
086400        END-IF
086500        ADD 1 TO WS-LB-POS
086600        MOVE WS-CAMPO-TRIM (1:WS-CAMPO-LEN)
086700             TO WS-LB-TEXTO (WS-LB-POS:WS-CAMPO-LEN)
086800        COMPUTE WS-LB-POS = WS-LB-POS + WS-CAMPO-LEN - 1
086900     END-IF.
087000
087100 9610-AGREGA-CAMPO-A-LISTA-EXIT.
087200     EXIT.
087300
087400*****************************************************************
087500*                              3000-FIN                         *
087600*****************************************************************
087700 3000-FIN.
087800
087900     CLOSE F-METADATA
088000
088100     DISPLAY '*************************************************'
088200     DISPLAY '*     METADATA EXPORT TRANSFORM - PLB0020        *'
088300     DISPLAY '* SOURCE ENTRIES        : ' CN-FUENTES-ESCRITAS
088400     DISPLAY '* TRANSFORMATION ENTRIES: ' CN-TRANSFORM-ESCRITAS
088500     DISPLAY '* TARGET ENTRIES        : ' CN-DESTINOS-ESCRITAS
088600     DISPLAY '* TOTAL LINES WRITTEN   : ' CN-RENGLONES-ESCRITOS
088700     DISPLAY '*************************************************'.
088800
088900 3000-FIN-EXIT.
089000     EXIT.
