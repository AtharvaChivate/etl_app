000100******************************************************************
000200* NOMBRE DEL OBJETO:  PLROWST0.                                  *
000300*                                                                *
000400* DESCRIPCION: TABLA DE FILAS QUE VIAJA ENTRE src-PLB0010 Y LAS  *
000500*              RUTINAS sru-PLU0XXX POR LINKAGE SECTION (UN       *
000600*              "RECORD SET" DEL CACHE DE DATOS DEL MOTOR).       *
000700*              TAMBIEN ES LA FORMA DE CADA RENGLON DEL CACHE     *
000800*              WS-DATA-CACHE DE src-PLB0010.                     *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           PREFIJO  : RS.                                       *
001300*           MAXIMO DE FILAS POR CONJUNTO : 40.                   *
001400*                                                                *
001500******************************************************************
001600     03  PLROWST0.
001700         04 RS-ROW-COUNT                      PIC 9(04) COMP.
001800         04 RS-ROW OCCURS 40 TIMES INDEXED BY RS-IX.
001900            COPY PLDATRW0.
