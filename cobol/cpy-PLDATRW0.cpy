000100******************************************************************
000200* NOMBRE DEL OBJETO:  PLDATRW0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA GENERICA DE UNA FILA DE DATOS DEL MOTOR      *
000500*              DE PIPELINES.  CADA NODO DEL PIPELINE PRODUCE Y   *
000600*              CONSUME FILAS CON ESTA FORMA (PARES COLUMNA/      *
000700*              VALOR), SIN IMPORTAR EL ORIGEN DE LOS DATOS.      *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD  : 1002 POSICIONES.                        *
001200*           PREFIJO   : ROW.                                    *
001300*           MAXIMO DE COLUMNAS POR FILA : 16.                    *
001400*                                                                *
001500******************************************************************
001600     05  PLDATRW0.
001700         10 ROW-COL-COUNT                     PIC 9(02).
001800         10 ROW-COLUMN-01.
001900            15 ROW-COL-NAME-01                 PIC X(20).
002000            15 ROW-COL-VALUE-01                PIC X(40).
002100******************************************************************
002200* VISTA EN TABLA DE LAS 16 COLUMNAS DE ARRIBA, PARA LAS RUTINAS *
002300* DE LOS PROGRAMAS sru-PLU0XXX QUE RECORREN LAS COLUMNAS POR    *
002400* SUBINDICE EN VEZ DE NOMBRARLAS UNA POR UNA (MISMA TECNICA DE  *
002500* REDEFINES QUE NODE-CFG-RAW EN cpy-PLNODE00, SOLO QUE ACA LA   *
002600* REDEFINICION ES MAS GRANDE QUE EL RENGLON QUE REDEFINE PORQUE *
002700* CUBRE LAS 16 REPETICIONES DE ROW-COLUMN-01 A ROW-COLUMN-16).  *
002800******************************************************************
002900         10 ROW-COLUMN-TABLE REDEFINES ROW-COLUMN-01
003000                              OCCURS 16 TIMES.
003100            15 RW-COL-NAME                      PIC X(20).
003200            15 RW-COL-VALUE                     PIC X(40).
003300         10 ROW-COLUMN-02.
003400            15 ROW-COL-NAME-02                 PIC X(20).
003500            15 ROW-COL-VALUE-02                PIC X(40).
003600         10 ROW-COLUMN-03.
003700            15 ROW-COL-NAME-03                 PIC X(20).
003800            15 ROW-COL-VALUE-03                PIC X(40).
003900         10 ROW-COLUMN-04.
004000            15 ROW-COL-NAME-04                 PIC X(20).
004100            15 ROW-COL-VALUE-04                PIC X(40).
004200         10 ROW-COLUMN-05.
004300            15 ROW-COL-NAME-05                 PIC X(20).
004400            15 ROW-COL-VALUE-05                PIC X(40).
004500         10 ROW-COLUMN-06.
004600            15 ROW-COL-NAME-06                 PIC X(20).
004700            15 ROW-COL-VALUE-06                PIC X(40).
004800         10 ROW-COLUMN-07.
004900            15 ROW-COL-NAME-07                 PIC X(20).
005000            15 ROW-COL-VALUE-07                PIC X(40).
005100         10 ROW-COLUMN-08.
005200            15 ROW-COL-NAME-08                 PIC X(20).
005300            15 ROW-COL-VALUE-08                PIC X(40).
005400         10 ROW-COLUMN-09.
005500            15 ROW-COL-NAME-09                 PIC X(20).
005600            15 ROW-COL-VALUE-09                PIC X(40).
005700         10 ROW-COLUMN-10.
005800            15 ROW-COL-NAME-10                 PIC X(20).
005900            15 ROW-COL-VALUE-10                PIC X(40).
006000         10 ROW-COLUMN-11.
006100            15 ROW-COL-NAME-11                 PIC X(20).
006200            15 ROW-COL-VALUE-11                PIC X(40).
006300         10 ROW-COLUMN-12.
006400            15 ROW-COL-NAME-12                 PIC X(20).
006500            15 ROW-COL-VALUE-12                PIC X(40).
006600         10 ROW-COLUMN-13.
006700            15 ROW-COL-NAME-13                 PIC X(20).
006800            15 ROW-COL-VALUE-13                PIC X(40).
006900         10 ROW-COLUMN-14.
007000            15 ROW-COL-NAME-14                 PIC X(20).
007100            15 ROW-COL-VALUE-14                PIC X(40).
007200         10 ROW-COLUMN-15.
007300            15 ROW-COL-NAME-15                 PIC X(20).
007400            15 ROW-COL-VALUE-15                PIC X(40).
007500         10 ROW-COLUMN-16.
007600            15 ROW-COL-NAME-16                 PIC X(20).
007700            15 ROW-COL-VALUE-16                PIC X(40).
007800         10 FILLER                             PIC X(10).
