000100******************************************************************
000200* NOMBRE DEL OBJETO:  PLVALID0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE RESULTADO DE VALIDACION DE UN PIPELINE.   *
000500*              LAS RUTINAS 9-XXX DE sru-PLU0900 VAN AGREGANDO    *
000600*              UN MENSAJE POR RENGLON A MEDIDA QUE ENCUENTRAN    *
000700*              ERRORES O AVISOS (MISMA IDEA QUE LOS DIEZ         *
000800*              RENGLONES RET0-COD-AVISO1..AVISO10 DE cpy-        *
000900*              NEECRET0, LLEVADA A 50 POSICIONES POR LISTA).     *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 6008 POSICIONES.                          *
001400*           PREFIJO  : ERROR / WARN.                             *
001500*                                                                *
001600******************************************************************
001700     05  PLVALID0.
001800         10 ERROR-COUNT                       PIC 9(03).
001900         10 WARNING-COUNT                     PIC 9(03).
002000******************************************************************
002100*                    L I S T A   D E   E R R O R E S             *
002200******************************************************************
002300         10 ERROR-TEXT-01                   PIC X(60).
002400******************************************************************
002500* VISTA EN TABLA DE LOS 50 RENGLONES DE ARRIBA, PARA QUE           *
002600* 1310-MUESTRA-ERRORES DE src-PLB0010 LOS RECORRA POR SUBINDICE    *
002700* EN VEZ DE EVALUARLOS UNO POR UNO (MISMA TECNICA QUE CFG-MAP-     *
002800* TABLE / CFG-GRP-COLUMN-TABLE DE cpy-PLNODE00).                   *
002900******************************************************************
003000         10 ERROR-TEXT-TABLE REDEFINES ERROR-TEXT-01
003100                              OCCURS 50 TIMES INDEXED BY ERX
003200                              PIC X(60).
003300         10 ERROR-TEXT-02                   PIC X(60).
003400         10 ERROR-TEXT-03                   PIC X(60).
003500         10 ERROR-TEXT-04                   PIC X(60).
003600         10 ERROR-TEXT-05                   PIC X(60).
003700         10 ERROR-TEXT-06                   PIC X(60).
003800         10 ERROR-TEXT-07                   PIC X(60).
003900         10 ERROR-TEXT-08                   PIC X(60).
004000         10 ERROR-TEXT-09                   PIC X(60).
004100         10 ERROR-TEXT-10                   PIC X(60).
004200         10 ERROR-TEXT-11                   PIC X(60).
004300         10 ERROR-TEXT-12                   PIC X(60).
004400         10 ERROR-TEXT-13                   PIC X(60).
004500         10 ERROR-TEXT-14                   PIC X(60).
004600         10 ERROR-TEXT-15                   PIC X(60).
004700         10 ERROR-TEXT-16                   PIC X(60).
004800         10 ERROR-TEXT-17                   PIC X(60).
004900         10 ERROR-TEXT-18                   PIC X(60).
005000         10 ERROR-TEXT-19                   PIC X(60).
005100         10 ERROR-TEXT-20                   PIC X(60).
005200         10 ERROR-TEXT-21                   PIC X(60).
005300         10 ERROR-TEXT-22                   PIC X(60).
005400         10 ERROR-TEXT-23                   PIC X(60).
005500         10 ERROR-TEXT-24                   PIC X(60).
005600         10 ERROR-TEXT-25                   PIC X(60).
005700         10 ERROR-TEXT-26                   PIC X(60).
005800         10 ERROR-TEXT-27                   PIC X(60).
005900         10 ERROR-TEXT-28                   PIC X(60).
006000         10 ERROR-TEXT-29                   PIC X(60).
006100         10 ERROR-TEXT-30                   PIC X(60).
006200         10 ERROR-TEXT-31                   PIC X(60).
006300         10 ERROR-TEXT-32                   PIC X(60).
006400         10 ERROR-TEXT-33                   PIC X(60).
006500         10 ERROR-TEXT-34                   PIC X(60).
006600         10 ERROR-TEXT-35                   PIC X(60).
006700         10 ERROR-TEXT-36                   PIC X(60).
006800         10 ERROR-TEXT-37                   PIC X(60).
006900         10 ERROR-TEXT-38                   PIC X(60).
007000         10 ERROR-TEXT-39                   PIC X(60).
007100         10 ERROR-TEXT-40                   PIC X(60).
007200         10 ERROR-TEXT-41                   PIC X(60).
007300         10 ERROR-TEXT-42                   PIC X(60).
007400         10 ERROR-TEXT-43                   PIC X(60).
007500         10 ERROR-TEXT-44                   PIC X(60).
007600         10 ERROR-TEXT-45                   PIC X(60).
007700         10 ERROR-TEXT-46                   PIC X(60).
007800         10 ERROR-TEXT-47                   PIC X(60).
007900         10 ERROR-TEXT-48                   PIC X(60).
008000         10 ERROR-TEXT-49                   PIC X(60).
008100         10 ERROR-TEXT-50                   PIC X(60).
008200******************************************************************
008300*                    L I S T A   D E   A V I S O S               *
008400******************************************************************
008500         10 WARN-TEXT-01                    PIC X(60).
008600******************************************************************
008700* VISTA EN TABLA DE LOS 50 RENGLONES DE ARRIBA, PARA QUE           *
008800* 1320-MUESTRA-AVISOS DE src-PLB0010 LOS RECORRA POR SUBINDICE     *
008900* EN VEZ DE EVALUARLOS UNO POR UNO (MISMA TECNICA DE ARRIBA).      *
009000******************************************************************
009100         10 WARN-TEXT-TABLE REDEFINES WARN-TEXT-01
009200                            OCCURS 50 TIMES INDEXED BY WRX
009300                            PIC X(60).
009400         10 WARN-TEXT-02                    PIC X(60).
009500         10 WARN-TEXT-03                    PIC X(60).
009600         10 WARN-TEXT-04                    PIC X(60).
009700         10 WARN-TEXT-05                    PIC X(60).
009800         10 WARN-TEXT-06                    PIC X(60).
009900         10 WARN-TEXT-07                    PIC X(60).
010000         10 WARN-TEXT-08                    PIC X(60).
010100         10 WARN-TEXT-09                    PIC X(60).
010200         10 WARN-TEXT-10                    PIC X(60).
010300         10 WARN-TEXT-11                    PIC X(60).
010400         10 WARN-TEXT-12                    PIC X(60).
010500         10 WARN-TEXT-13                    PIC X(60).
010600         10 WARN-TEXT-14                    PIC X(60).
010700         10 WARN-TEXT-15                    PIC X(60).
010800         10 WARN-TEXT-16                    PIC X(60).
010900         10 WARN-TEXT-17                    PIC X(60).
011000         10 WARN-TEXT-18                    PIC X(60).
011100         10 WARN-TEXT-19                    PIC X(60).
011200         10 WARN-TEXT-20                    PIC X(60).
011300         10 WARN-TEXT-21                    PIC X(60).
011400         10 WARN-TEXT-22                    PIC X(60).
011500         10 WARN-TEXT-23                    PIC X(60).
011600         10 WARN-TEXT-24                    PIC X(60).
011700         10 WARN-TEXT-25                    PIC X(60).
011800         10 WARN-TEXT-26                    PIC X(60).
011900         10 WARN-TEXT-27                    PIC X(60).
012000         10 WARN-TEXT-28                    PIC X(60).
012100         10 WARN-TEXT-29                    PIC X(60).
012200         10 WARN-TEXT-30                    PIC X(60).
012300         10 WARN-TEXT-31                    PIC X(60).
012400         10 WARN-TEXT-32                    PIC X(60).
012500         10 WARN-TEXT-33                    PIC X(60).
012600         10 WARN-TEXT-34                    PIC X(60).
012700         10 WARN-TEXT-35                    PIC X(60).
012800         10 WARN-TEXT-36                    PIC X(60).
012900         10 WARN-TEXT-37                    PIC X(60).
013000         10 WARN-TEXT-38                    PIC X(60).
013100         10 WARN-TEXT-39                    PIC X(60).
013200         10 WARN-TEXT-40                    PIC X(60).
013300         10 WARN-TEXT-41                    PIC X(60).
013400         10 WARN-TEXT-42                    PIC X(60).
013500         10 WARN-TEXT-43                    PIC X(60).
013600         10 WARN-TEXT-44                    PIC X(60).
013700         10 WARN-TEXT-45                    PIC X(60).
013800         10 WARN-TEXT-46                    PIC X(60).
013900         10 WARN-TEXT-47                    PIC X(60).
014000         10 WARN-TEXT-48                    PIC X(60).
014100         10 WARN-TEXT-49                    PIC X(60).
014200         10 WARN-TEXT-50                    PIC X(60).
