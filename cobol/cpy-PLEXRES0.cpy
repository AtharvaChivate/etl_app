000100******************************************************************
000200* NOMBRE DEL OBJETO:  PLEXRES0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE RESULTADO DE EJECUCION DEL PIPELINE.      *
000500*              SE COMPLETA EN src-PLB0010 Y SE MUESTRA EN EL     *
000600*              LOG DE EJECUCION AL FINALIZAR LA CORRIDA.         *
000700*              (EQUIVALENTE BATCH DEL AREA DE RETORNO RET0 QUE   *
000800*              USABAN LAS RUTINAS DE MANTENIMIENTO DE EMPLEADOS.)*
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 138 POSICIONES.                           *
001300*           PREFIJO  : EXEC.                                     *
001400*                                                                *
001500******************************************************************
001600     05  PLEXRES0.
001700         10 EXEC-STATUS                       PIC X(09).
001800            88 EXEC-88-RUNNING                       VALUE
001900                                               'RUNNING  '.
002000            88 EXEC-88-SUCCESS                       VALUE
002100                                               'SUCCESS  '.
002200            88 EXEC-88-FAILED                        VALUE
002300                                               'FAILED   '.
002400         10 EXEC-MESSAGE                      PIC X(60).
002500         10 RECORDS-PROCESSED                 PIC 9(09).
002600         10 OUTPUT-LOCATION                   PIC X(60).
