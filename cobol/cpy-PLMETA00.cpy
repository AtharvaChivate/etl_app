000100******************************************************************
000200* NOMBRE DEL OBJETO:  PLMETA00.                                  *
000300*                                                                *
000400* DESCRIPCION: RENGLON DEL DOCUMENTO DE METADATA DE EXPORTACION  *
000500*              QUE PRODUCE src-PLB0020.  UNA MISMA AREA CRUDA    *
000600*              SE REDEFINE SEGUN LA CLASE DE RENGLON (ORIGEN,    *
000700*              TRANSFORMACION O DESTINO), IGUAL QUE NODE-CONFIG  *
000800*              EN cpy-PLNODE00.                                  *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 220 POSICIONES (15+12+180 MAS RELLENO).  *
001300*           PREFIJO  : META.                                    *
001400*                                                                *
001500******************************************************************
001600     05  PLMETA00.
001700         10 META-KIND                         PIC X(15).
001800            88 META-88-SOURCE                        VALUE
001900                                               'SOURCE         '.
002000            88 META-88-TRANSFORMATION                VALUE
002100                                               'TRANSFORMATION '.
002200            88 META-88-TARGET                        VALUE
002300                                               'TARGET         '.
002400         10 META-NODE-ID                      PIC X(12).
002500         10 META-BODY-RAW                     PIC X(180).
002600         10 META-BODY-SOURCE REDEFINES META-BODY-RAW.
002700            15 META-SRC-FORMAT                PIC X(08).
002800            15 META-SRC-PATH                  PIC X(60).
002900            15 FILLER                         PIC X(112).
003000         10 META-BODY-TARGET REDEFINES META-BODY-RAW.
003100            15 META-TGT-PREDECESSOR           PIC X(12).
003200            15 META-TGT-FORMAT                PIC X(08).
003300            15 META-TGT-PATH                  PIC X(60).
003400            15 META-TGT-MODE                  PIC X(10).
003500            15 FILLER                         PIC X(90).
003600         10 META-BODY-TRANSFORM REDEFINES META-BODY-RAW.
003700            15 META-TRN-TYPE                  PIC X(12).
003800            15 META-TRN-PREDECESSOR           PIC X(12).
003900            15 META-TRN-CONFIG-RAW            PIC X(156).
004000            15 META-TRN-CFG-FILTER REDEFINES
004100               META-TRN-CONFIG-RAW.
004200               20 META-FLT-COLUMN             PIC X(20).
004300               20 META-FLT-OPERATOR           PIC X(10).
004400               20 META-FLT-VALUE              PIC X(40).
004500               20 FILLER                      PIC X(86).
004600            15 META-TRN-CFG-MAP REDEFINES
004700               META-TRN-CONFIG-RAW.
004800               20 META-MAP-SOURCES             PIC X(78).
004900               20 META-MAP-TARGETS             PIC X(78).
005000            15 META-TRN-CFG-JOIN REDEFINES
005100               META-TRN-CONFIG-RAW.
005200               20 META-JOIN-LEFT-ID           PIC X(12).
005300               20 META-JOIN-RIGHT-ID          PIC X(12).
005400               20 META-JOIN-CONDITION         PIC X(60).
005500               20 META-JOIN-TYPE-MAPPED       PIC X(12).
005600               20 FILLER                      PIC X(60).
005700            15 META-TRN-CFG-GROUPBY REDEFINES
005800               META-TRN-CONFIG-RAW.
005900               20 META-GRP-COLUMNS            PIC X(80).
006000               20 META-GRP-AGGREGATIONS       PIC X(76).
006100            15 META-TRN-CFG-SORT REDEFINES
006200               META-TRN-CONFIG-RAW.
006300               20 META-SRT-COLUMNS            PIC X(80).
006400               20 FILLER                      PIC X(76).
006500         10 FILLER                            PIC X(13).
