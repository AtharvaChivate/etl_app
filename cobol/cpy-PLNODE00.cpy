000100******************************************************************
000200* NOMBRE DEL OBJETO:  PLNODE00.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE UN NODO DE LA DEFINICION DE PIPELINE.     *
000500*              UN PIPELINE ES UNA TABLA DE ESTOS NODOS MAS UNA   *
000600*              TABLA DE ARCOS (VER PLEDGE00).  NODE-CONFIG ES    *
000700*              UNA UNICA AREA CRUDA REDEFINIDA SEGUN EL TIPO DE  *
000800*              NODO (MISMA TECNICA QUE cpy-NEECEMP0 USABA PARA   *
000900*              DISTINGUIR CREATE/READ/UPDATE/DELETE POR 88).     *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 348 POSICIONES.                          *
001400*           PREFIJO  : NODE / CFG.                               *
001500*                                                                *
001600******************************************************************
001700     05  PLNODE00.
001800         10 NODE-ID                           PIC X(12).
001900         10 NODE-TYPE                         PIC X(12).
002000            88 NODE-88-CSVSOURCE                     VALUE
002100                                               'CSVSOURCE   '.
002200            88 NODE-88-FILTER                        VALUE
002300                                               'FILTER      '.
002400            88 NODE-88-MAP                           VALUE
002500                                               'MAP         '.
002600            88 NODE-88-GROUPBY                       VALUE
002700                                               'GROUPBY     '.
002800            88 NODE-88-SORT                          VALUE
002900                                               'SORT        '.
003000            88 NODE-88-JOIN                          VALUE
003100                                               'JOIN        '.
003200            88 NODE-88-CSVOUTPUT                     VALUE
003300                                               'CSVOUTPUT   '.
003400******************************************************************
003500*              N O D E - C O N F I G   ( R A W )                *
003600******************************************************************
003700         10 NODE-CFG-RAW                      PIC X(300).
003800******************************************************************
003900*          R E D E F I N E S   P O R   T I P O   D E   N O D O   *
004000******************************************************************
004100         10 NODE-CFG-CSVSOURCE REDEFINES NODE-CFG-RAW.
004200            15 CFG-SRC-FILEPATH               PIC X(60).
004300            15 FILLER                         PIC X(240).
004400         10 NODE-CFG-CSVOUTPUT REDEFINES NODE-CFG-RAW.
004500            15 CFG-OUT-FILEPATH               PIC X(60).
004600            15 CFG-OUT-MODE                   PIC X(10).
004700            15 FILLER                         PIC X(230).
004800         10 NODE-CFG-FILTER REDEFINES NODE-CFG-RAW.
004900            15 CFG-FLT-COLUMN                 PIC X(20).
005000            15 CFG-FLT-OPERATOR               PIC X(10).
005100            15 CFG-FLT-VALUE                  PIC X(40).
005200            15 FILLER                         PIC X(230).
005300         10 NODE-CFG-MAP REDEFINES NODE-CFG-RAW.
005400            15 CFG-MAP-COUNT                  PIC 9(02).
005500            15 CFG-MAP-ENTRY-01.
005600               20 CFG-MAP-SRC-01               PIC X(20).
005700               20 CFG-MAP-TGT-01               PIC X(20).
005800               20 CFG-MAP-OPER-01              PIC X(10).
005900               20 CFG-MAP-OPERAND-01           PIC S9(11)V9(04).
006000******************************************************************
006100* VISTA EN TABLA DE LOS 4 MAPEOS DE ARRIBA, PARA sru-PLU0400 QUE*
006200* LOS RECORRE POR SUBINDICE (MISMA TECNICA QUE ROW-COLUMN-TABLE *
006300* DE cpy-PLDATRW0).  INDEXED BY VA ACA PORQUE PLNODE00 SE COPYA *
006400* UNA SOLA VEZ POR PROGRAMA (WS-NODE-PARM), A DIFERENCIA DE     *
006500* PLROWST0/PLDATRW0 QUE SE COPYAN VARIAS VECES.                *
006600******************************************************************
006700            15 CFG-MAP-TABLE REDEFINES CFG-MAP-ENTRY-01
006800                              OCCURS 4 TIMES INDEXED BY MPX.
006900               20 CFG-MAP-SRC                   PIC X(20).
007000               20 CFG-MAP-TGT                   PIC X(20).
007100               20 CFG-MAP-OPER                  PIC X(10).
007200               20 CFG-MAP-OPERAND               PIC S9(11)V9(04).
007300            15 CFG-MAP-ENTRY-02.
007400               20 CFG-MAP-SRC-02               PIC X(20).
007500               20 CFG-MAP-TGT-02               PIC X(20).
007600               20 CFG-MAP-OPER-02              PIC X(10).
007700               20 CFG-MAP-OPERAND-02           PIC S9(11)V9(04).
007800            15 CFG-MAP-ENTRY-03.
007900               20 CFG-MAP-SRC-03               PIC X(20).
008000               20 CFG-MAP-TGT-03               PIC X(20).
008100               20 CFG-MAP-OPER-03              PIC X(10).
008200               20 CFG-MAP-OPERAND-03           PIC S9(11)V9(04).
008300            15 CFG-MAP-ENTRY-04.
008400               20 CFG-MAP-SRC-04               PIC X(20).
008500               20 CFG-MAP-TGT-04               PIC X(20).
008600               20 CFG-MAP-OPER-04              PIC X(10).
008700               20 CFG-MAP-OPERAND-04           PIC S9(11)V9(04).
008800            15 FILLER                          PIC X(24).
008900         10 NODE-CFG-GROUPBY REDEFINES NODE-CFG-RAW.
009000            15 CFG-GRP-COL-COUNT              PIC 9(02).
009100            15 CFG-GRP-COLUMN-01               PIC X(20).
009200******************************************************************
009300* VISTA EN TABLA DE LAS 4 COLUMNAS DE AGRUPAMIENTO Y DE LAS 4   *
009400* AGREGACIONES DE ABAJO, PARA sru-PLU0500 (MISMA TECNICA QUE    *
009500* CFG-MAP-TABLE).                                               *
009600******************************************************************
009700            15 CFG-GRP-COLUMN-TABLE REDEFINES CFG-GRP-COLUMN-01
009800                              OCCURS 4 TIMES INDEXED BY GCX
009900                              PIC X(20).
010000            15 CFG-GRP-COLUMN-02               PIC X(20).
010100            15 CFG-GRP-COLUMN-03               PIC X(20).
010200            15 CFG-GRP-COLUMN-04               PIC X(20).
010300            15 CFG-GRP-AGG-COUNT               PIC 9(02).
010400            15 CFG-GRP-AGG-ENTRY-01.
010500               20 CFG-GRP-AGG-FUNC-01          PIC X(08).
010600               20 CFG-GRP-AGG-COLUMN-01        PIC X(20).
010700               20 CFG-GRP-AGG-ALIAS-01         PIC X(20).
010800            15 CFG-GRP-AGG-TABLE REDEFINES CFG-GRP-AGG-ENTRY-01
010900                              OCCURS 4 TIMES INDEXED BY GAX.
011000               20 CFG-GRP-AGG-FUNC             PIC X(08).
011100               20 CFG-GRP-AGG-COLUMN           PIC X(20).
011200               20 CFG-GRP-AGG-ALIAS            PIC X(20).
011300            15 CFG-GRP-AGG-ENTRY-02.
011400               20 CFG-GRP-AGG-FUNC-02          PIC X(08).
011500               20 CFG-GRP-AGG-COLUMN-02        PIC X(20).
011600               20 CFG-GRP-AGG-ALIAS-02         PIC X(20).
011700            15 CFG-GRP-AGG-ENTRY-03.
011800               20 CFG-GRP-AGG-FUNC-03          PIC X(08).
011900               20 CFG-GRP-AGG-COLUMN-03        PIC X(20).
012000               20 CFG-GRP-AGG-ALIAS-03         PIC X(20).
012100            15 CFG-GRP-AGG-ENTRY-04.
012200               20 CFG-GRP-AGG-FUNC-04          PIC X(08).
012300               20 CFG-GRP-AGG-COLUMN-04        PIC X(20).
012400               20 CFG-GRP-AGG-ALIAS-04         PIC X(20).
012500            15 FILLER                          PIC X(30).
012600         10 NODE-CFG-SORT REDEFINES NODE-CFG-RAW.
012700            15 CFG-SRT-COLUMN-COUNT           PIC 9(02).
012800            15 CFG-SRT-COLUMN                 PIC X(20).
012900            15 CFG-SRT-DIRECTION               PIC X(04).
013000            15 FILLER                         PIC X(274).
013100         10 NODE-CFG-JOIN REDEFINES NODE-CFG-RAW.
013200            15 CFG-JOIN-TYPE                  PIC X(08).
013300            15 CFG-JOIN-LEFTKEY               PIC X(20).
013400            15 CFG-JOIN-RIGHTKEY              PIC X(20).
013500            15 FILLER                         PIC X(252).
013600         10 FILLER                            PIC X(24).
