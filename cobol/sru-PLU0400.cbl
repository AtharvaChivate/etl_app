000100*****************************************************************
000200* Program name:    PLU0400.                                    *
000300* Original author: S.PINTOS.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 07/11/1996 SPINTOS       Initial version - rename and         * CR1811  
000900*                          uppercase/lowercase mappings only    * CR1811  
001000*                          (CR-1811).                            *CR1811  
001100* 02/14/1997 SPINTOS       multiply/add mappings added, local   * CR1866  
001200*                          9200-TEXTO-A-NUMERO written for this * CR1866  
001300*                          (CR-1866).                            *CR1866  
001400* 01/19/1999 CECHEVER      Y2K REVIEW - no windowed dates used  *
001500*                          in this program, no change required. *
001600* 08/30/2001 AQUIROGA      A mapping whose source column is not * CR2077  
001700*                          on the row is now skipped instead of * CR2077  
001800*                          blanking the target column (CR-2077).* CR2077  
001900* 04/02/2003 AQUIROGA      Renaming (target different from      * CR2144  
002000*                          source) now drops the source column  * CR2144  
002100*                          from the row per the data-quality     *CR2144  
002200*                          group's request (CR-2144).            *CR2144  
002300* 11/14/2005 AQUIROGA      multiply/add on a non-numeric cell    *CR2288  
002400*                          now leaves the cell unchanged instead *CR2288  
002500*                          of dropping the row (CR-2288).        *CR2288  
002600*****************************************************************
002700*                                                               *
002800*          I D E N T I F I C A T I O N  D I V I S I O N         *
002900*                                                               *
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  PLU0400.
003300 AUTHOR. S.PINTOS.
003400 INSTALLATION. IBM Z/OS.
003500 DATE-WRITTEN. 07/11/1996.
003600 DATE-COMPILED. 11/14/2005.
003700 SECURITY. CONFIDENTIAL.
003800*****************************************************************
003900*                                                               *
004000*             E N V I R O N M E N T   D I V I S I O N           *
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
004900     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
005000     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
005100
005200*****************************************************************
005300*                                                               *
005400*                D A T A   D I V I S I O N                      *
005500*                                                               *
005600*****************************************************************
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000*****************************************************************
006100*                    DEFINICION DE CONSTANTES                   *
006200*****************************************************************
006300 01  CT-CONSTANTES.
006400     05 CT-RUTINA                     PIC X(08) VALUE 'PLU0400 '.
006500     05 CT-ALF-MINUSCULAS             PIC X(26) VALUE
006600        'abcdefghijklmnopqrstuvwxyz'.
006700     05 CT-ALF-MAYUSCULAS             PIC X(26) VALUE
006800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006900
007000*****************************************************************
007100*                    DEFINICION DE SWITCHES                     *
007200*****************************************************************
007300     05 FILLER                         PIC X(01) VALUE SPACE.
007400 01  SW-SWITCHES.
007500     05 SW-COLUMNA-ENCONTRADA         PIC X(01) VALUE 'N'.
007600        88 COLUMNA-88-ENCONTRADA                 VALUE 'S'.
007700     05 SW-CONV-VALIDO                PIC X(01) VALUE 'N'.
007800        88 CONV-88-VALIDO                        VALUE 'S'.
007900     05 SW-OPERANDO-VALIDO            PIC X(01) VALUE 'N'.
008000        88 OPERANDO-88-VALIDO                    VALUE 'S'.
008100
008200*****************************************************************
008300*                    DEFINICION DE VARIABLES                    *
008400*****************************************************************
008500     05 FILLER                         PIC X(01) VALUE SPACE.
008600 01  WS-VARIABLES.
008700     05 WS-RX                         PIC 9(02) COMP VALUE 0.
008800     05 WS-CLX                        PIC 9(02) COMP VALUE 0.
008900     05 WS-MX                         PIC 9(02) COMP VALUE 0.
009000     05 WS-FTX                        PIC 9(02) COMP VALUE 0.
009100     05 WS-P                          PIC 9(04) COMP VALUE 0.
009200     05 WS-VALOR-ORIGINAL             PIC X(40) VALUE SPACES.
009300     05 WS-VALOR-NUEVO                PIC X(40) VALUE SPACES.
009400
009500*****************************************************************
009600*          COPIA DE TRABAJO DE LA FILA - SE ARRANCA IGUAL A LA   *
009700*          FILA DE ENTRADA Y SE VA MODIFICANDO MAPEO POR MAPEO   *
009800*          ANTES DE ESCRIBIRLA AL ROWSET DE SALIDA.              *
009900*****************************************************************
010000     05 FILLER                         PIC X(01) VALUE SPACE.
010100 01  WS-FILA-TRABAJO.
010200     05 WS-FT-COUNT                   PIC 9(02) COMP VALUE 0.
010300     05 WS-FT-COLUMNA OCCURS 16 TIMES.
010400        10 WS-FT-NOMBRE               PIC X(20) VALUE SPACES.
010500        10 WS-FT-VALOR                PIC X(40) VALUE SPACES.
010600
010700*****************************************************************
010800*          AREA DE TRABAJO DE 9200-TEXTO-A-NUMERO Y DE           *
010900*          9400-NUMERO-A-TEXTO (VER LA MISMA NOTA EN PLU0300).   *
011000*****************************************************************
011100     05 FILLER                         PIC X(01) VALUE SPACE.
011200 01  WS-CONVERSION.
011300     05 WS-CONV-TEXTO                 PIC X(40) VALUE SPACES.
011400     05 WS-CONV-NUMERO                PIC S9(11)V9(04) COMP-3
011500                                       VALUE 0.
011600     05 WS-CV-LEN                     PIC 9(02) COMP VALUE 0.
011700     05 WS-CV-P                       PIC 9(02) COMP VALUE 0.
011800     05 WS-CV-INICIO                  PIC 9(02) COMP VALUE 1.
011900     05 WS-CV-SIGNO                   PIC S9(01) COMP VALUE 1.
012000     05 WS-CV-PUNTO-POS               PIC 9(02) COMP VALUE 0.
012100     05 WS-CV-INT-LEN                 PIC 9(02) COMP VALUE 0.
012200     05 WS-CV-FRAC-LEN                PIC 9(02) COMP VALUE 0.
012300     05 WS-CV-INT-NUM                 PIC 9(11) VALUE 0.
012400     05 WS-CV-FRAC-TEXTO              PIC X(04) VALUE '0000'.
012500     05 WS-CV-FRAC-NUM                PIC 9(04) VALUE 0.
012600
012700     05 FILLER                         PIC X(01) VALUE SPACE.
012800 01  WS-RESULTADO.
012900     05 WS-RES-NUM                    PIC S9(11)V9(04) COMP-3
013000                                       VALUE 0.
013100     05 WS-RES-EDITADO                PIC -(11)9.9999.
013200
013300*****************************************************************
013400*                                                               *
013500*              L I N K A G E   S E C T I O N                    *
013600*                                                               *
013700*****************************************************************
013800 LINKAGE SECTION.
013900     05 FILLER                         PIC X(01) VALUE SPACE.
014000 01  WS-NODE-PARM.
014100     COPY PLNODE00.
014200
014300 01  WS-INPUT-ROWSET-1.
014400     COPY PLROWST0 REPLACING ==RS-IX== BY ==I1-IX==.
014500
014600 01  WS-INPUT-ROWSET-2.
014700     COPY PLROWST0 REPLACING ==RS-IX== BY ==I2-IX==.
014800
014900 01  WS-OUTPUT-ROWSET.
015000     COPY PLROWST0 REPLACING ==RS-IX== BY ==OX-IX==.
015100
015200*****************************************************************
015300*                                                               *
015400*              P R O C E D U R E   D I V I S I O N              *
015500*                                                               *
015600*****************************************************************
015700 PROCEDURE DIVISION USING WS-NODE-PARM
015800                           WS-INPUT-ROWSET-1
015900                           WS-INPUT-ROWSET-2
016000                           WS-OUTPUT-ROWSET.
016100
016200*****************************************************************
016300*                        0000-MAINLINE                          *
016400*****************************************************************
016500 0000-MAINLINE.
016600     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
016700     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT.
016800
016900 0000-MAINLINE-EXIT.
017000     GOBACK.
017100
017200*****************************************************************
017300*              1000-INICIO                                      *
017400*****************************************************************
017500 1000-INICIO.
017600     MOVE SPACES TO WS-OUTPUT-ROWSET
017700     MOVE 0      TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET.
017800
017900 1000-INICIO-EXIT.
018000     EXIT.
018100
018200*****************************************************************
018300*              2000-PROCESO                                     *
018400*****************************************************************
018500 2000-PROCESO.
018600     PERFORM VARYING WS-RX FROM 1 BY 1
018700        UNTIL WS-RX GREATER THAN
018800              RS-ROW-COUNT OF WS-INPUT-ROWSET-1
018900        SET I1-IX TO WS-RX
019000        PERFORM 2100-COPIA-FILA-ORIGINAL
019100           THRU 2100-COPIA-FILA-ORIGINAL-EXIT
019200        PERFORM 2200-APLICA-UN-MAPEO
019300           THRU 2200-APLICA-UN-MAPEO-EXIT
019400           VARYING WS-MX FROM 1 BY 1
019500           UNTIL WS-MX GREATER THAN
019600                 CFG-MAP-COUNT OF WS-NODE-PARM
019700        PERFORM 2300-ESCRIBE-FILA-SALIDA
019800           THRU 2300-ESCRIBE-FILA-SALIDA-EXIT
019900     END-PERFORM.
020000
020100 2000-PROCESO-EXIT.
020200     EXIT.
020300
020400*****************************************************************
020500*              2100-COPIA-FILA-ORIGINAL                          *
020600*              INICIALIZA WS-FILA-TRABAJO CON LAS COLUMNAS DE    *
020700*              LA FILA DE ENTRADA ACTUAL, SIN MODIFICAR.         *
020800*****************************************************************
020900 2100-COPIA-FILA-ORIGINAL.
021000     MOVE SPACES TO WS-FILA-TRABAJO
021100     MOVE ROW-COL-COUNT OF WS-INPUT-ROWSET-1 (I1-IX)
021200                      TO WS-FT-COUNT
021300     PERFORM VARYING WS-CLX FROM 1 BY 1
021400        UNTIL WS-CLX GREATER THAN WS-FT-COUNT
021500        MOVE RW-COL-NAME OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
021600                        TO WS-FT-NOMBRE (WS-CLX)
021700        MOVE RW-COL-VALUE OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
021800                        TO WS-FT-VALOR (WS-CLX)
021900     END-PERFORM.
022000
022100 2100-COPIA-FILA-ORIGINAL-EXIT.
022200     EXIT.
022300
022400*****************************************************************
022500*              2200-APLICA-UN-MAPEO                              *
022600*              APLICA EL MAPEO WS-MX A WS-FILA-TRABAJO, MIRANDO  *
022700*              LA COLUMNA FUENTE EN LA FILA ORIGINAL (I1-IX),    *
022800*              NO EN LA COPIA DE TRABAJO YA MODIFICADA.          *
022900*****************************************************************
023000 2200-APLICA-UN-MAPEO.
023100     SET MPX TO WS-MX
023200     MOVE 'N' TO SW-COLUMNA-ENCONTRADA
023300     PERFORM VARYING WS-CLX FROM 1 BY 1
023400        UNTIL WS-CLX GREATER THAN
023500              ROW-COL-COUNT OF WS-INPUT-ROWSET-1 (I1-IX)
023600           OR COLUMNA-88-ENCONTRADA
023700        IF RW-COL-NAME OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
023800           EQUAL CFG-MAP-SRC (MPX)
023900           MOVE 'S' TO SW-COLUMNA-ENCONTRADA
024000           MOVE RW-COL-VALUE OF WS-INPUT-ROWSET-1
024100                                (I1-IX WS-CLX)
024200                           TO WS-VALOR-ORIGINAL
024300        END-IF
024400     END-PERFORM
024500     IF COLUMNA-88-ENCONTRADA
024600        MOVE WS-VALOR-ORIGINAL TO WS-VALOR-NUEVO
024700        EVALUATE TRUE
024800           WHEN CFG-MAP-OPER (MPX) EQUAL 'uppercase'
024900              PERFORM 9300-A-MAYUSCULAS
025000                 THRU 9300-A-MAYUSCULAS-EXIT
025100           WHEN CFG-MAP-OPER (MPX) EQUAL 'lowercase'
025200              PERFORM 9350-A-MINUSCULAS
025300                 THRU 9350-A-MINUSCULAS-EXIT
025400           WHEN CFG-MAP-OPER (MPX) EQUAL 'multiply'
025500              PERFORM 2210-APLICA-ARITMETICA
025600                 THRU 2210-APLICA-ARITMETICA-EXIT
025700           WHEN CFG-MAP-OPER (MPX) EQUAL 'add'
025800              PERFORM 2210-APLICA-ARITMETICA
025900                 THRU 2210-APLICA-ARITMETICA-EXIT
026000           WHEN OTHER
026100              CONTINUE
026200        END-EVALUATE
026300        PERFORM 2220-GUARDA-EN-COLUMNA-DESTINO
026400           THRU 2220-GUARDA-EN-COLUMNA-DESTINO-EXIT
026500        IF CFG-MAP-TGT (MPX) NOT EQUAL CFG-MAP-SRC (MPX)
026600           PERFORM 2230-QUITA-COLUMNA-FUENTE
026700              THRU 2230-QUITA-COLUMNA-FUENTE-EXIT
026800        END-IF
026900     END-IF.
027000
027100 2200-APLICA-UN-MAPEO-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500*              2210-APLICA-ARITMETICA                            *
027600*              multiply/add - SI LA CELDA O EL OPERANDO NO       *
027700*              CONVIERTEN A NUMERO LA CELDA QUEDA SIN CAMBIOS.   *
027800*****************************************************************
027900 2210-APLICA-ARITMETICA.
028000     MOVE WS-VALOR-ORIGINAL TO WS-CONV-TEXTO
028100     PERFORM 9200-TEXTO-A-NUMERO THRU 9200-TEXTO-A-NUMERO-EXIT
028200     IF CONV-88-VALIDO
028300        MOVE WS-CONV-NUMERO TO WS-RES-NUM
028400        IF CFG-MAP-OPER (MPX) EQUAL 'multiply'
028500           COMPUTE WS-RES-NUM ROUNDED = WS-RES-NUM *
028600              CFG-MAP-OPERAND (MPX)
028700        ELSE
028800           COMPUTE WS-RES-NUM ROUNDED = WS-RES-NUM +
028900              CFG-MAP-OPERAND (MPX)
029000        END-IF
029100        MOVE WS-RES-NUM TO WS-RES-EDITADO
029200        PERFORM 9400-NUMERO-A-TEXTO
029300           THRU 9400-NUMERO-A-TEXTO-EXIT
029400     END-IF.
029500
029600 2210-APLICA-ARITMETICA-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000*              2220-GUARDA-EN-COLUMNA-DESTINO                    *
030100*              BUSCA CFG-MAP-TGT EN LA COPIA DE TRABAJO; SI YA   *
030200*              EXISTE LE PISA EL VALOR, SI NO LA AGREGA AL       *
030300*              FINAL (SI HAY LUGAR).                             *
030400*****************************************************************
030500 2220-GUARDA-EN-COLUMNA-DESTINO.
030600     MOVE 'N' TO SW-COLUMNA-ENCONTRADA
030700     PERFORM VARYING WS-FTX FROM 1 BY 1
030800        UNTIL WS-FTX GREATER THAN WS-FT-COUNT
030900           OR COLUMNA-88-ENCONTRADA
031000        IF WS-FT-NOMBRE (WS-FTX) EQUAL CFG-MAP-TGT (MPX)
031100           MOVE 'S' TO SW-COLUMNA-ENCONTRADA
031200           MOVE WS-VALOR-NUEVO TO WS-FT-VALOR (WS-FTX)
031300        END-IF
031400     END-PERFORM
031500     IF NOT COLUMNA-88-ENCONTRADA
031600        AND WS-FT-COUNT LESS THAN 16
031700        ADD 1 TO WS-FT-COUNT
031800        MOVE CFG-MAP-TGT (MPX)  TO WS-FT-NOMBRE (WS-FT-COUNT)
031900        MOVE WS-VALOR-NUEVO     TO WS-FT-VALOR (WS-FT-COUNT)
032000     END-IF.
032100
032200 2220-GUARDA-EN-COLUMNA-DESTINO-EXIT.
032300     EXIT.
032400
032500*****************************************************************
032600*              2230-QUITA-COLUMNA-FUENTE                         *
032700*              SACA LA COLUMNA CFG-MAP-SRC DE LA COPIA DE        *
032800*              TRABAJO, CORRIENDO UN LUGAR HACIA ARRIBA LAS      *
032900*              QUE VIENEN DESPUES.                               *
033000*****************************************************************
033100 2230-QUITA-COLUMNA-FUENTE.
033200     MOVE 'N' TO SW-COLUMNA-ENCONTRADA
033300     PERFORM VARYING WS-FTX FROM 1 BY 1
033400        UNTIL WS-FTX GREATER THAN WS-FT-COUNT
033500           OR COLUMNA-88-ENCONTRADA
033600        IF WS-FT-NOMBRE (WS-FTX) EQUAL CFG-MAP-SRC (MPX)
033700           MOVE 'S' TO SW-COLUMNA-ENCONTRADA
033800        END-IF
033900        IF NOT COLUMNA-88-ENCONTRADA
034000           CONTINUE
034100        END-IF
034200     END-PERFORM
034300     IF COLUMNA-88-ENCONTRADA
034400        PERFORM VARYING WS-FTX FROM WS-FTX BY 1
034500           UNTIL WS-FTX GREATER THAN WS-FT-COUNT - 1
034600           MOVE WS-FT-NOMBRE (WS-FTX + 1) TO
034700              WS-FT-NOMBRE (WS-FTX)
034800           MOVE WS-FT-VALOR (WS-FTX + 1) TO
034900              WS-FT-VALOR (WS-FTX)
035000        END-PERFORM
035100        SUBTRACT 1 FROM WS-FT-COUNT
035200     END-IF.
035300
035400 2230-QUITA-COLUMNA-FUENTE-EXIT.
035500     EXIT.
035600
035700*****************************************************************
035800*              2300-ESCRIBE-FILA-SALIDA                          *
035900*****************************************************************
036000 2300-ESCRIBE-FILA-SALIDA.
036100     SET OX-IX TO WS-RX
036200     ADD 1 TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
036300     MOVE WS-FT-COUNT TO ROW-COL-COUNT OF
036400                          WS-OUTPUT-ROWSET (OX-IX)
036500     PERFORM VARYING WS-CLX FROM 1 BY 1
036600        UNTIL WS-CLX GREATER THAN WS-FT-COUNT
036700        MOVE WS-FT-NOMBRE (WS-CLX) TO
036800           RW-COL-NAME OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
036900        MOVE WS-FT-VALOR (WS-CLX) TO
037000           RW-COL-VALUE OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
037100     END-PERFORM.
037200
037300 2300-ESCRIBE-FILA-SALIDA-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700*              9200-TEXTO-A-NUMERO                               *
037800*              CONVIERTE WS-CONV-TEXTO A WS-CONV-NUMERO.  DEJA   *
037900*              CONV-88-VALIDO EN 'N' SI EL TEXTO NO ES UN        *
038000*              NUMERO VALIDO (SIGNO OPCIONAL, DIGITOS, PUNTO     *
038100*              DECIMAL OPCIONAL, DIGITOS).                       *
038200*****************************************************************
038300 9200-TEXTO-A-NUMERO.
038400     MOVE 'S' TO SW-CONV-VALIDO
038500     MOVE 0   TO WS-CONV-NUMERO
038600     MOVE 1   TO WS-CV-SIGNO
038700     MOVE 1   TO WS-CV-INICIO
038800     MOVE 0   TO WS-CV-PUNTO-POS
038900     PERFORM 9250-LARGO-CONVERSION
039000        THRU 9250-LARGO-CONVERSION-EXIT
039100     IF WS-CV-LEN EQUAL ZERO
039200        MOVE 'N' TO SW-CONV-VALIDO
039300     ELSE
039400        IF WS-CONV-TEXTO (1:1) EQUAL '-'
039500           MOVE -1 TO WS-CV-SIGNO
039600           MOVE 2  TO WS-CV-INICIO
039700        END-IF
039800        IF WS-CV-INICIO GREATER THAN WS-CV-LEN
039900           MOVE 'N' TO SW-CONV-VALIDO
040000        ELSE
040100           PERFORM VARYING WS-CV-P FROM WS-CV-INICIO BY 1
040200              UNTIL WS-CV-P GREATER THAN WS-CV-LEN
040300              IF WS-CONV-TEXTO (WS-CV-P:1) EQUAL '.'
040400                 IF WS-CV-PUNTO-POS GREATER THAN ZERO
040500                    MOVE 'N' TO SW-CONV-VALIDO
040600                 ELSE
040700                    MOVE WS-CV-P TO WS-CV-PUNTO-POS
040800                 END-IF
040900              ELSE
041000                 IF WS-CONV-TEXTO (WS-CV-P:1)
041100                    IS NOT PIPE-CLASS-DIGITOS
041200                    MOVE 'N' TO SW-CONV-VALIDO
041300                 END-IF
041400              END-IF
041500           END-PERFORM
041600        END-IF
041700     END-IF
041800     IF CONV-88-VALIDO
041900        PERFORM 9210-ARMA-VALOR
042000           THRU 9210-ARMA-VALOR-EXIT
042100     END-IF.
042200
042300 9200-TEXTO-A-NUMERO-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700*              9210-ARMA-VALOR                                  *
042800*****************************************************************
042900 9210-ARMA-VALOR.
043000     MOVE '0000' TO WS-CV-FRAC-TEXTO
043100     MOVE 0      TO WS-CV-FRAC-NUM
043200     MOVE 0      TO WS-CV-INT-NUM
043300     IF WS-CV-PUNTO-POS EQUAL ZERO
043400        COMPUTE WS-CV-INT-LEN = WS-CV-LEN - WS-CV-INICIO + 1
043500        MOVE WS-CONV-TEXTO (WS-CV-INICIO:WS-CV-INT-LEN)
043600                        TO WS-CV-INT-NUM
043700     ELSE
043800        COMPUTE WS-CV-INT-LEN = WS-CV-PUNTO-POS - WS-CV-INICIO
043900        IF WS-CV-INT-LEN GREATER THAN ZERO
044000           MOVE WS-CONV-TEXTO (WS-CV-INICIO:WS-CV-INT-LEN)
044100                           TO WS-CV-INT-NUM
044200        END-IF
044300        COMPUTE WS-CV-FRAC-LEN = WS-CV-LEN - WS-CV-PUNTO-POS
044400        IF WS-CV-FRAC-LEN GREATER THAN 4
044500           MOVE 4 TO WS-CV-FRAC-LEN
044600        END-IF
044700        IF WS-CV-FRAC-LEN GREATER THAN ZERO
044800           MOVE WS-CONV-TEXTO
044900                (WS-CV-PUNTO-POS + 1:WS-CV-FRAC-LEN)
045000                           TO WS-CV-FRAC-TEXTO (1:WS-CV-FRAC-LEN)
045100        END-IF
045200        MOVE WS-CV-FRAC-TEXTO TO WS-CV-FRAC-NUM
045300     END-IF
045400     COMPUTE WS-CONV-NUMERO =
045500        WS-CV-SIGNO * (WS-CV-INT-NUM + (WS-CV-FRAC-NUM / 10000)).
045600
045700 9210-ARMA-VALOR-EXIT.
045800     EXIT.
045900
046000*****************************************************************
046100*              9250-LARGO-CONVERSION                             *
046200*              LARGO SIGNIFICATIVO DE WS-CONV-TEXTO.             *
046300*****************************************************************
046400 9250-LARGO-CONVERSION.
046500     MOVE 0 TO WS-CV-LEN
046600     PERFORM VARYING WS-CV-P FROM 40 BY -1
046700        UNTIL WS-CV-P EQUAL 0
046800        OR WS-CONV-TEXTO (WS-CV-P:1) NOT EQUAL SPACE
046900        CONTINUE
047000     END-PERFORM
047100     MOVE WS-CV-P TO WS-CV-LEN.
047200
047300 9250-LARGO-CONVERSION-EXIT.
047400     EXIT.
047500
047600*****************************************************************
047700*              9300-A-MAYUSCULAS                                 *
047800*              CONVIERTE WS-VALOR-NUEVO A MAYUSCULAS, LETRA POR  *
047900*              LETRA, BUSCANDOLA EN CT-ALF-MINUSCULAS.           *
048000*****************************************************************
048100 9300-A-MAYUSCULAS.
048200     PERFORM VARYING WS-P FROM 1 BY 1 UNTIL WS-P GREATER THAN 40
048300        PERFORM VARYING WS-CLX FROM 1 BY 1
048400           UNTIL WS-CLX GREATER THAN 26
048500           IF WS-VALOR-NUEVO (WS-P:1) EQUAL
048600              CT-ALF-MINUSCULAS (WS-CLX:1)
048700              MOVE CT-ALF-MAYUSCULAS (WS-CLX:1) TO
048800                 WS-VALOR-NUEVO (WS-P:1)
048900           END-IF
049000        END-PERFORM
049100     END-PERFORM.
049200
049300 9300-A-MAYUSCULAS-EXIT.
049400     EXIT.
049500
049600*****************************************************************
049700*              9350-A-MINUSCULAS                                 *
049800*              CONVIERTE WS-VALOR-NUEVO A MINUSCULAS, LETRA POR  *
049900*              LETRA, BUSCANDOLA EN CT-ALF-MAYUSCULAS.           *
050000*****************************************************************
050100 9350-A-MINUSCULAS.
050200     PERFORM VARYING WS-P FROM 1 BY 1 UNTIL WS-P GREATER THAN 40
050300        PERFORM VARYING WS-CLX FROM 1 BY 1
050400           UNTIL WS-CLX GREATER THAN 26
050500           IF WS-VALOR-NUEVO (WS-P:1) EQUAL
050600              CT-ALF-MAYUSCULAS (WS-CLX:1)
050700              MOVE CT-ALF-MINUSCULAS (WS-CLX:1) TO
050800                 WS-VALOR-NUEVO (WS-P:1)
050900           END-IF
051000        END-PERFORM
051100     END-PERFORM.
051200
051300 9350-A-MINUSCULAS-EXIT.
051400     EXIT.
051500
051600*****************************************************************
051700*              9400-NUMERO-A-TEXTO                              *
051800*              PASA WS-RES-EDITADO (YA CARGADO CON EL RESULTADO  *
051900*              NUMERICO) A WS-VALOR-NUEVO, SIN LOS BLANCOS DE    *
052000*              SUPRESION DE LA IZQUIERDA.                        *
052100*****************************************************************
052200 9400-NUMERO-A-TEXTO.
052300     MOVE SPACES TO WS-VALOR-NUEVO
052400     PERFORM VARYING WS-P FROM 1 BY 1 UNTIL WS-P GREATER THAN 17
052500        OR WS-RES-EDITADO (WS-P:1) NOT EQUAL SPACE
052600        CONTINUE
052700     END-PERFORM
052800     MOVE WS-RES-EDITADO (WS-P:18 - WS-P) TO WS-VALOR-NUEVO.
052900
053000 9400-NUMERO-A-TEXTO-EXIT.
053100     EXIT.
