000100*****************************************************************
000200* Program name:    PLU0300.                                    *
000300* Original author: S.PINTOS.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 07/11/1996 SPINTOS       Initial version - ==/!= string       * CR1811  
000900*                          operators only (CR-1811).             *CR1811  
001000* 02/14/1997 SPINTOS       contains/startswith/endswith added   * CR1866  
001100*                          (CR-1866).                            *CR1866  
001200* 01/19/1999 CECHEVER      Y2K REVIEW - no windowed dates used  *
001300*                          in this program, no change required. *
001400* 08/30/2001 AQUIROGA      Numeric operators >,<,>=,<= added,   * CR2077  
001500*                          local 9200-TEXTO-A-NUMERO written    * CR2077  
001600*                          for this (CR-2077).                   *CR2077  
001700* 04/02/2003 AQUIROGA      A row whose filter column is missing * CR2144  
001800*                          is now always dropped instead of     * CR2144  
001900*                          being kept by default (CR-2144).      *CR2144  
002000* 11/14/2005 AQUIROGA      An unrecognized operator now drops   * CR2288  
002100*                          every row of the set instead of      * CR2288  
002200*                          keeping every row (CR-2288).          *CR2288  
002300*****************************************************************
002400*                                                               *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                               *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  PLU0300.
003000 AUTHOR. S.PINTOS.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. 07/11/1996.
003300 DATE-COMPILED. 11/14/2005.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                               *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
004600     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
004700     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
004800
004900*****************************************************************
005000*                                                               *
005100*                D A T A   D I V I S I O N                      *
005200*                                                               *
005300*****************************************************************
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700*****************************************************************
005800*                    DEFINICION DE CONSTANTES                   *
005900*****************************************************************
006000 01  CT-CONSTANTES.
006100     05 CT-RUTINA                     PIC X(08) VALUE 'PLU0300 '.
006200
006300*****************************************************************
006400*                    DEFINICION DE SWITCHES                     *
006500*****************************************************************
006600     05 FILLER                         PIC X(01) VALUE SPACE.
006700 01  SW-SWITCHES.
006800     05 SW-OPERADOR-VALIDO            PIC X(01) VALUE 'N'.
006900        88 OPERADOR-88-VALIDO                    VALUE 'S'.
007000     05 SW-COLUMNA-ENCONTRADA         PIC X(01) VALUE 'N'.
007100        88 COLUMNA-88-ENCONTRADA                 VALUE 'S'.
007200     05 SW-CONSERVA-FILA              PIC X(01) VALUE 'N'.
007300        88 CONSERVA-88-FILA                      VALUE 'S'.
007400     05 SW-TEXTO-CONTIENE             PIC X(01) VALUE 'N'.
007500        88 TEXTO-88-CONTIENE                     VALUE 'S'.
007600     05 SW-CONV-VALIDO                PIC X(01) VALUE 'N'.
007700        88 CONV-88-VALIDO                        VALUE 'S'.
007800
007900*****************************************************************
008000*                    DEFINICION DE VARIABLES                    *
008100*****************************************************************
008200     05 FILLER                         PIC X(01) VALUE SPACE.
008300 01  WS-VARIABLES.
008400     05 WS-RX                         PIC 9(02) COMP VALUE 0.
008500     05 WS-OX                         PIC 9(02) COMP VALUE 0.
008600     05 WS-CLX                        PIC 9(02) COMP VALUE 0.
008700     05 WS-P                          PIC 9(04) COMP VALUE 0.
008800     05 WS-LEN-CELDA                  PIC 9(02) COMP VALUE 0.
008900     05 WS-LEN-VALOR                  PIC 9(02) COMP VALUE 0.
009000     05 WS-VALOR-CELDA                PIC X(40) VALUE SPACES.
009100
009200*****************************************************************
009300*          AREA DE TRABAJO DE 9200-TEXTO-A-NUMERO               *
009400*          (CONVIERTE UN TEXTO DE HASTA 40 POSICIONES CON        *
009500*          SIGNO Y PUNTO DECIMAL OPCIONALES A UN VALOR           *
009600*          EMPAQUETADO S9(11)V9(04); PLU0400 Y PLU0500 TIENEN    *
009700*          CADA UNO SU PROPIA COPIA DE ESTA MISMA AREA EN SU     *
009800*          PROPIO WORKING-STORAGE).                              *
009900*****************************************************************
010000     05 FILLER                         PIC X(01) VALUE SPACE.
010100 01  WS-CONVERSION.
010200     05 WS-CONV-TEXTO                 PIC X(40) VALUE SPACES.
010300     05 WS-CONV-NUMERO                PIC S9(11)V9(04) COMP-3
010400                                       VALUE 0.
010500     05 WS-CV-LEN                     PIC 9(02) COMP VALUE 0.
010600     05 WS-CV-P                       PIC 9(02) COMP VALUE 0.
010700     05 WS-CV-INICIO                  PIC 9(02) COMP VALUE 1.
010800     05 WS-CV-SIGNO                   PIC S9(01) COMP VALUE 1.
010900     05 WS-CV-PUNTO-POS               PIC 9(02) COMP VALUE 0.
011000     05 WS-CV-INT-LEN                 PIC 9(02) COMP VALUE 0.
011100     05 WS-CV-FRAC-LEN                PIC 9(02) COMP VALUE 0.
011200     05 WS-CV-INT-NUM                 PIC 9(11) VALUE 0.
011300     05 WS-CV-FRAC-TEXTO              PIC X(04) VALUE '0000'.
011400     05 WS-CV-FRAC-NUM                PIC 9(04) VALUE 0.
011500
011600     05 FILLER                         PIC X(01) VALUE SPACE.
011700 01  WS-VALOR-A.
011800     05 WS-VALOR-A-NUM                PIC S9(11)V9(04) COMP-3
011900                                       VALUE 0.
012000     05 FILLER                         PIC X(01) VALUE SPACE.
012100 01  WS-VALOR-B.
012200     05 WS-VALOR-B-NUM                PIC S9(11)V9(04) COMP-3
012300                                       VALUE 0.
012400
012500*****************************************************************
012600*                                                               *
012700*              L I N K A G E   S E C T I O N                    *
012800*                                                               *
012900*****************************************************************
013000 LINKAGE SECTION.
013100     05 FILLER                         PIC X(01) VALUE SPACE.
013200 01  WS-NODE-PARM.
013300     COPY PLNODE00.
013400
013500 01  WS-INPUT-ROWSET-1.
013600     COPY PLROWST0 REPLACING ==RS-IX== BY ==I1-IX==.
013700
013800 01  WS-INPUT-ROWSET-2.
013900     COPY PLROWST0 REPLACING ==RS-IX== BY ==I2-IX==.
014000
014100 01  WS-OUTPUT-ROWSET.
014200     COPY PLROWST0 REPLACING ==RS-IX== BY ==OX-IX==.
014300
014400*****************************************************************
014500*                                                               *
014600*              P R O C E D U R E   D I V I S I O N              *
014700*                                                               *
014800*****************************************************************
014900 PROCEDURE DIVISION USING WS-NODE-PARM
015000                           WS-INPUT-ROWSET-1
015100                           WS-INPUT-ROWSET-2
015200                           WS-OUTPUT-ROWSET.
015300
015400*****************************************************************
015500*                        0000-MAINLINE                          *
015600*****************************************************************
015700 0000-MAINLINE.
015800     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
015900     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT.
016000
016100 0000-MAINLINE-EXIT.
016200     GOBACK.
016300
016400*****************************************************************
016500*              1000-INICIO                                      *
016600*****************************************************************
016700 1000-INICIO.
016800     MOVE SPACES TO WS-OUTPUT-ROWSET
016900     MOVE 0      TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
017000     MOVE 0      TO WS-OX
017100     MOVE 'N'    TO SW-OPERADOR-VALIDO
017200     EVALUATE TRUE
017300        WHEN CFG-FLT-OPERATOR EQUAL '=='
017400        WHEN CFG-FLT-OPERATOR EQUAL '!='
017500        WHEN CFG-FLT-OPERATOR EQUAL 'contains'
017600        WHEN CFG-FLT-OPERATOR EQUAL 'startswith'
017700        WHEN CFG-FLT-OPERATOR EQUAL 'endswith'
017800        WHEN CFG-FLT-OPERATOR EQUAL '>'
017900        WHEN CFG-FLT-OPERATOR EQUAL '<'
018000        WHEN CFG-FLT-OPERATOR EQUAL '>='
018100        WHEN CFG-FLT-OPERATOR EQUAL '<='
018200           MOVE 'S' TO SW-OPERADOR-VALIDO
018300        WHEN OTHER
018400           CONTINUE
018500     END-EVALUATE.
018600
018700 1000-INICIO-EXIT.
018800     EXIT.
018900
019000*****************************************************************
019100*              2000-PROCESO                                     *
019200*              UN OPERADOR NO RECONOCIDO DESCARTA EL CONJUNTO    *
019300*              ENTERO - NI SIQUIERA SE RECORREN LAS FILAS.       *
019400*****************************************************************
019500 2000-PROCESO.
019600     IF OPERADOR-88-VALIDO
019700        PERFORM VARYING WS-RX FROM 1 BY 1
019800           UNTIL WS-RX GREATER THAN
019900                 RS-ROW-COUNT OF WS-INPUT-ROWSET-1
020000           SET I1-IX TO WS-RX
020100           PERFORM 2100-EVALUA-FILA THRU 2100-EVALUA-FILA-EXIT
020200           IF CONSERVA-88-FILA
020300              PERFORM 2200-COPIA-FILA THRU 2200-COPIA-FILA-EXIT
020400           END-IF
020500        END-PERFORM
020600     END-IF.
020700
020800 2000-PROCESO-EXIT.
020900     EXIT.
021000
021100*****************************************************************
021200*              2100-EVALUA-FILA                                 *
021300*              UNA CELDA AUSENTE SIEMPRE DESCARTA LA FILA, SEA   *
021400*              CUAL SEA EL OPERADOR CONFIGURADO.                 *
021500*****************************************************************
021600 2100-EVALUA-FILA.
021700     MOVE 'N' TO SW-CONSERVA-FILA
021800     PERFORM 2110-BUSCA-COLUMNA THRU 2110-BUSCA-COLUMNA-EXIT
021900     IF COLUMNA-88-ENCONTRADA
022000        EVALUATE TRUE
022100           WHEN CFG-FLT-OPERATOR EQUAL '=='
022200              IF WS-VALOR-CELDA EQUAL CFG-FLT-VALUE
022300                 MOVE 'S' TO SW-CONSERVA-FILA
022400              END-IF
022500           WHEN CFG-FLT-OPERATOR EQUAL '!='
022600              IF WS-VALOR-CELDA NOT EQUAL CFG-FLT-VALUE
022700                 MOVE 'S' TO SW-CONSERVA-FILA
022800              END-IF
022900           WHEN CFG-FLT-OPERATOR EQUAL 'contains'
023000              PERFORM 9600-CONTIENE THRU 9600-CONTIENE-EXIT
023100              IF TEXTO-88-CONTIENE
023200                 MOVE 'S' TO SW-CONSERVA-FILA
023300              END-IF
023400           WHEN CFG-FLT-OPERATOR EQUAL 'startswith'
023500              PERFORM 9650-LARGOS THRU 9650-LARGOS-EXIT
023600              IF WS-LEN-VALOR LESS THAN OR EQUAL WS-LEN-CELDA
023700                 AND WS-LEN-VALOR GREATER THAN ZERO
023800                 AND WS-VALOR-CELDA (1:WS-LEN-VALOR) EQUAL
023900                     CFG-FLT-VALUE (1:WS-LEN-VALOR)
024000                 MOVE 'S' TO SW-CONSERVA-FILA
024100              END-IF
024200           WHEN CFG-FLT-OPERATOR EQUAL 'endswith'
024300              PERFORM 9650-LARGOS THRU 9650-LARGOS-EXIT
024400              IF WS-LEN-VALOR LESS THAN OR EQUAL WS-LEN-CELDA
024500                 AND WS-LEN-VALOR GREATER THAN ZERO
024600                 AND WS-VALOR-CELDA
024700                    (WS-LEN-CELDA - WS-LEN-VALOR + 1:
024800                     WS-LEN-VALOR) EQUAL
024900                     CFG-FLT-VALUE (1:WS-LEN-VALOR)
025000                 MOVE 'S' TO SW-CONSERVA-FILA
025100              END-IF
025200           WHEN OTHER
025300              PERFORM 2120-EVALUA-NUMERICO
025400                 THRU 2120-EVALUA-NUMERICO-EXIT
025500        END-EVALUATE
025600     END-IF.
025700
025800 2100-EVALUA-FILA-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200*              2110-BUSCA-COLUMNA                               *
026300*              UBICA POR NOMBRE LA COLUMNA CONFIGURADA           *
026400*              (CFG-FLT-COLUMN) EN LA FILA I1-IX ACTUAL.         *
026500*****************************************************************
026600 2110-BUSCA-COLUMNA.
026700     MOVE 'N' TO SW-COLUMNA-ENCONTRADA
026800     MOVE SPACES TO WS-VALOR-CELDA
026900     PERFORM VARYING WS-CLX FROM 1 BY 1
027000        UNTIL WS-CLX GREATER THAN
027100              ROW-COL-COUNT OF WS-INPUT-ROWSET-1 (I1-IX)
027200           OR COLUMNA-88-ENCONTRADA
027300        IF RW-COL-NAME OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
027400           EQUAL CFG-FLT-COLUMN
027500           MOVE 'S' TO SW-COLUMNA-ENCONTRADA
027600           MOVE RW-COL-VALUE OF WS-INPUT-ROWSET-1
027700                                (I1-IX WS-CLX)
027800                           TO WS-VALOR-CELDA
027900        END-IF
028000     END-PERFORM.
028100
028200 2110-BUSCA-COLUMNA-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600*              2120-EVALUA-NUMERICO                              *
028700*              OPERADORES >,<,>=,<= - SI CUALQUIERA DE LOS DOS   *
028800*              LADOS NO CONVIERTE A NUMERO LA FILA SE DESCARTA.  *
028900*****************************************************************
029000 2120-EVALUA-NUMERICO.
029100     MOVE WS-VALOR-CELDA TO WS-CONV-TEXTO
029200     PERFORM 9200-TEXTO-A-NUMERO THRU 9200-TEXTO-A-NUMERO-EXIT
029300     IF CONV-88-VALIDO
029400        MOVE WS-CONV-NUMERO TO WS-VALOR-A-NUM
029500        MOVE CFG-FLT-VALUE TO WS-CONV-TEXTO
029600        PERFORM 9200-TEXTO-A-NUMERO
029700           THRU 9200-TEXTO-A-NUMERO-EXIT
029800        IF CONV-88-VALIDO
029900           MOVE WS-CONV-NUMERO TO WS-VALOR-B-NUM
030000           EVALUATE TRUE
030100              WHEN CFG-FLT-OPERATOR EQUAL '>'
030200                 IF WS-VALOR-A-NUM GREATER THAN WS-VALOR-B-NUM
030300                    MOVE 'S' TO SW-CONSERVA-FILA
030400                 END-IF
030500              WHEN CFG-FLT-OPERATOR EQUAL '<'
030600                 IF WS-VALOR-A-NUM LESS THAN WS-VALOR-B-NUM
030700                    MOVE 'S' TO SW-CONSERVA-FILA
030800                 END-IF
030900              WHEN CFG-FLT-OPERATOR EQUAL '>='
031000                 IF WS-VALOR-A-NUM GREATER THAN OR EQUAL
031100                    WS-VALOR-B-NUM
031200                    MOVE 'S' TO SW-CONSERVA-FILA
031300                 END-IF
031400              WHEN CFG-FLT-OPERATOR EQUAL '<='
031500                 IF WS-VALOR-A-NUM LESS THAN OR EQUAL
031600                    WS-VALOR-B-NUM
031700                    MOVE 'S' TO SW-CONSERVA-FILA
031800                 END-IF
031900           END-EVALUATE
032000        END-IF
032100     END-IF.
032200
032300 2120-EVALUA-NUMERICO-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700*              2200-COPIA-FILA                                  *
032800*              COPIA LA FILA I1-IX COMPLETA AL ROWSET DE SALIDA. *
032900*****************************************************************
033000 2200-COPIA-FILA.
033100     ADD 1 TO WS-OX
033200     SET OX-IX TO WS-OX
033300     ADD 1 TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
033400     MOVE RS-ROW OF WS-INPUT-ROWSET-1 (I1-IX)
033500                  TO RS-ROW OF WS-OUTPUT-ROWSET (OX-IX).
033600
033700 2200-COPIA-FILA-EXIT.
033800     EXIT.
033900
034000*****************************************************************
034100*              9200-TEXTO-A-NUMERO                               *
034200*              CONVIERTE WS-CONV-TEXTO A WS-CONV-NUMERO.  DEJA   *
034300*              CONV-88-VALIDO EN 'N' SI EL TEXTO NO ES UN        *
034400*              NUMERO VALIDO (SIGNO OPCIONAL, DIGITOS, PUNTO     *
034500*              DECIMAL OPCIONAL, DIGITOS).                       *
034600*****************************************************************
034700 9200-TEXTO-A-NUMERO.
034800     MOVE 'S' TO SW-CONV-VALIDO
034900     MOVE 0   TO WS-CONV-NUMERO
035000     MOVE 1   TO WS-CV-SIGNO
035100     MOVE 1   TO WS-CV-INICIO
035200     MOVE 0   TO WS-CV-PUNTO-POS
035300     PERFORM 9250-LARGO-CONVERSION
035400        THRU 9250-LARGO-CONVERSION-EXIT
035500     IF WS-CV-LEN EQUAL ZERO
035600        MOVE 'N' TO SW-CONV-VALIDO
035700     ELSE
035800        IF WS-CONV-TEXTO (1:1) EQUAL '-'
035900           MOVE -1 TO WS-CV-SIGNO
036000           MOVE 2  TO WS-CV-INICIO
036100        END-IF
036200        IF WS-CV-INICIO GREATER THAN WS-CV-LEN
036300           MOVE 'N' TO SW-CONV-VALIDO
036400        ELSE
036500           PERFORM VARYING WS-CV-P FROM WS-CV-INICIO BY 1
036600              UNTIL WS-CV-P GREATER THAN WS-CV-LEN
036700              IF WS-CONV-TEXTO (WS-CV-P:1) EQUAL '.'
036800                 IF WS-CV-PUNTO-POS GREATER THAN ZERO
036900                    MOVE 'N' TO SW-CONV-VALIDO
037000                 ELSE
037100                    MOVE WS-CV-P TO WS-CV-PUNTO-POS
037200                 END-IF
037300              ELSE
037400                 IF WS-CONV-TEXTO (WS-CV-P:1)
037500                    IS NOT PIPE-CLASS-DIGITOS
037600                    MOVE 'N' TO SW-CONV-VALIDO
037700                 END-IF
037800              END-IF
037900           END-PERFORM
038000        END-IF
038100     END-IF
038200     IF CONV-88-VALIDO
038300        PERFORM 9210-ARMA-VALOR
038400           THRU 9210-ARMA-VALOR-EXIT
038500     END-IF.
038600
038700 9200-TEXTO-A-NUMERO-EXIT.
038800     EXIT.
038900
039000*****************************************************************
039100*              9210-ARMA-VALOR                                  *
039200*              CONSTRUYE EL VALOR NUMERICO FINAL A PARTIR DE LA  *
039300*              PARTE ENTERA Y LA PARTE DECIMAL (SI HAY PUNTO).   *
039400*****************************************************************
039500 9210-ARMA-VALOR.
039600     MOVE '0000' TO WS-CV-FRAC-TEXTO
039700     MOVE 0      TO WS-CV-FRAC-NUM
039800     MOVE 0      TO WS-CV-INT-NUM
039900     IF WS-CV-PUNTO-POS EQUAL ZERO
040000        COMPUTE WS-CV-INT-LEN = WS-CV-LEN - WS-CV-INICIO + 1
040100        MOVE WS-CONV-TEXTO (WS-CV-INICIO:WS-CV-INT-LEN)
040200                        TO WS-CV-INT-NUM
040300     ELSE
040400        COMPUTE WS-CV-INT-LEN = WS-CV-PUNTO-POS - WS-CV-INICIO
040500        IF WS-CV-INT-LEN GREATER THAN ZERO
040600           MOVE WS-CONV-TEXTO (WS-CV-INICIO:WS-CV-INT-LEN)
040700                           TO WS-CV-INT-NUM
040800        END-IF
040900        COMPUTE WS-CV-FRAC-LEN = WS-CV-LEN - WS-CV-PUNTO-POS
041000        IF WS-CV-FRAC-LEN GREATER THAN 4
041100           MOVE 4 TO WS-CV-FRAC-LEN
041200        END-IF
041300        IF WS-CV-FRAC-LEN GREATER THAN ZERO
041400           MOVE WS-CONV-TEXTO
041500                (WS-CV-PUNTO-POS + 1:WS-CV-FRAC-LEN)
041600                           TO WS-CV-FRAC-TEXTO (1:WS-CV-FRAC-LEN)
041700        END-IF
041800        MOVE WS-CV-FRAC-TEXTO TO WS-CV-FRAC-NUM
041900     END-IF
042000     COMPUTE WS-CONV-NUMERO =
042100        WS-CV-SIGNO * (WS-CV-INT-NUM + (WS-CV-FRAC-NUM / 10000)).
042200
042300 9210-ARMA-VALOR-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700*              9250-LARGO-CONVERSION                             *
042800*              LARGO SIGNIFICATIVO DE WS-CONV-TEXTO.             *
042900*****************************************************************
043000 9250-LARGO-CONVERSION.
043100     MOVE 0 TO WS-CV-LEN
043200     PERFORM VARYING WS-CV-P FROM 40 BY -1
043300        UNTIL WS-CV-P EQUAL 0
043400        OR WS-CONV-TEXTO (WS-CV-P:1) NOT EQUAL SPACE
043500        CONTINUE
043600     END-PERFORM
043700     MOVE WS-CV-P TO WS-CV-LEN.
043800
043900 9250-LARGO-CONVERSION-EXIT.
044000     EXIT.
044100
044200*****************************************************************
044300*              9600-CONTIENE                                     *
044400*              TEXTO-88-CONTIENE = 'S' SI CFG-FLT-VALUE APARECE  *
044500*              EN CUALQUIER POSICION DE WS-VALOR-CELDA.          *
044600*****************************************************************
044700 9600-CONTIENE.
044800     PERFORM 9650-LARGOS THRU 9650-LARGOS-EXIT
044900     MOVE 'N' TO SW-TEXTO-CONTIENE
045000     IF WS-LEN-VALOR EQUAL ZERO
045100        MOVE 'S' TO SW-TEXTO-CONTIENE
045200     ELSE
045300        IF WS-LEN-VALOR LESS THAN OR EQUAL WS-LEN-CELDA
045400           PERFORM VARYING WS-P FROM 1 BY 1
045500              UNTIL WS-P GREATER THAN
045600                    WS-LEN-CELDA - WS-LEN-VALOR + 1
045700                 OR TEXTO-88-CONTIENE
045800              IF WS-VALOR-CELDA (WS-P:WS-LEN-VALOR) EQUAL
045900                 CFG-FLT-VALUE (1:WS-LEN-VALOR)
046000                 MOVE 'S' TO SW-TEXTO-CONTIENE
046100              END-IF
046200           END-PERFORM
046300        END-IF
046400     END-IF.
046500
046600 9600-CONTIENE-EXIT.
046700     EXIT.
046800
046900*****************************************************************
047000*              9650-LARGOS                                       *
047100*              LARGO SIGNIFICATIVO DE WS-VALOR-CELDA Y DE        *
047200*              CFG-FLT-VALUE.                                    *
047300*****************************************************************
047400 9650-LARGOS.
047500     MOVE 0 TO WS-LEN-CELDA
047600     PERFORM VARYING WS-P FROM 40 BY -1
047700        UNTIL WS-P EQUAL 0
047800        OR WS-VALOR-CELDA (WS-P:1) NOT EQUAL SPACE
047900        CONTINUE
048000     END-PERFORM
048100     MOVE WS-P TO WS-LEN-CELDA
048200     MOVE 0 TO WS-LEN-VALOR
048300     PERFORM VARYING WS-P FROM 40 BY -1
048400        UNTIL WS-P EQUAL 0
048500        OR CFG-FLT-VALUE (WS-P:1) NOT EQUAL SPACE
048600        CONTINUE
048700     END-PERFORM
048800     MOVE WS-P TO WS-LEN-VALOR.
048900
049000 9650-LARGOS-EXIT.
049100     EXIT.
