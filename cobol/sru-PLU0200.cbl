000100*****************************************************************
000200* Program name:    PLU0200.                                    *
000300* Original author: S.PINTOS.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 07/11/1996 SPINTOS       Initial version - fixed column list, * CR1811  
000900*                          no escaping (CR-1811).                *CR1811  
001000* 02/14/1997 SPINTOS       Column list now taken from the union * CR1866  
001100*                          of names seen on the input rows      * CR1866  
001200*                          instead of a compile-time list        *CR1866  
001300*                          (CR-1866).                            *CR1866  
001400* 01/19/1999 CECHEVER      Y2K REVIEW - no dates written by     *
001500*                          this program, no change required.    *
001600* 08/30/2001 AQUIROGA      Quote/comma escaping added to        * CR2077  
001700*                          9500-ESCRIBE-CAMPO per data-quality   *CR2077  
001800*                          group request (CR-2077).              *CR2077  
001900* 04/02/2003 AQUIROGA      An empty result set now writes no    * CR2144  
002000*                          file content at all, not just a      * CR2144  
002100*                          header line (CR-2144).                *CR2144  
002200* 11/14/2005 AQUIROGA      Output rowset now echoes the rows     *CR2288  
002300*                          written, so PLB0010 can count        * CR2288  
002400*                          RECORDS-PROCESSED off the cache       *CR2288  
002500*                          entry like every other node (CR-2288).*CR2288  
002600*****************************************************************
002700*                                                               *
002800*          I D E N T I F I C A T I O N  D I V I S I O N         *
002900*                                                               *
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  PLU0200.
003300 AUTHOR. S.PINTOS.
003400 INSTALLATION. IBM Z/OS.
003500 DATE-WRITTEN. 07/11/1996.
003600 DATE-COMPILED. 11/14/2005.
003700 SECURITY. CONFIDENTIAL.
003800*****************************************************************
003900*                                                               *
004000*             E N V I R O N M E N T   D I V I S I O N           *
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
004900     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
005000     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
005100
005200*****************************************************************
005300*              ARCHIVO DE SALIDA DEL NODO CSVOUTPUT             *
005400*              (LA RUTA REAL LA RESUELVE EL JCL POR EL DD       *
005500*              CSVOUT - EL PROGRAMA NO CONOCE EL NOMBRE FISICO) *
005600*****************************************************************
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT F-SALIDA-CSV  ASSIGN       TO CSVOUT
006000                           FILE STATUS  IS SW-FILE-STATUS.
006100*****************************************************************
006200*                                                               *
006300*                D A T A   D I V I S I O N                      *
006400*                                                               *
006500*****************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  F-SALIDA-CSV
007000     RECORDING MODE IS F
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORD CONTAINS 200 CHARACTERS.
007300 01  REG-SALIDA-CSV                   PIC X(200).
007400
007500 WORKING-STORAGE SECTION.
007600
007700*****************************************************************
007800*                    DEFINICION DE CONSTANTES                   *
007900*****************************************************************
008000 01  CT-CONSTANTES.
008100     05 CT-RUTINA                     PIC X(08) VALUE 'PLU0200 '.
008200     05 CT-CANT-MAX-COLUMNAS          PIC 9(02) COMP VALUE 16.
008300
008400*****************************************************************
008500*                    DEFINICION DE SWITCHES                     *
008600*****************************************************************
008700     05 FILLER                         PIC X(01) VALUE SPACE.
008800 01  SW-SWITCHES.
008900     05 SW-FILE-STATUS                PIC X(02) VALUE SPACES.
009000        88 FS-88-OK                              VALUE '00'.
009100     05 SW-COLUMNA-ENCONTRADA         PIC X(01) VALUE 'N'.
009200        88 COLUMNA-88-ENCONTRADA                 VALUE 'Y'.
009300     05 SW-CAMPO-PRIMERO              PIC X(01) VALUE 'S'.
009400        88 CAMPO-88-PRIMERO                      VALUE 'S'.
009500     05 SW-NECESITA-COMILLAS          PIC X(01) VALUE 'N'.
009600        88 NECESITA-88-COMILLAS                  VALUE 'S'.
009700
009800*****************************************************************
009900*                    DEFINICION DE VARIABLES                    *
010000*****************************************************************
010100     05 FILLER                         PIC X(01) VALUE SPACE.
010200 01  WS-VARIABLES.
010300     05 WS-RX                         PIC 9(02) COMP VALUE 0.
010400     05 WS-CLX                        PIC 9(02) COMP VALUE 0.
010500     05 WS-UX                         PIC 9(02) COMP VALUE 0.
010600     05 WS-POS-SALIDA                 PIC 9(04) COMP VALUE 0.
010700     05 WS-LEN-CAMPO                  PIC 9(04) COMP VALUE 0.
010800     05 WS-P                          PIC 9(04) COMP VALUE 0.
010900
011000*****************************************************************
011100*              UNION DE NOMBRES DE COLUMNA, EN ORDEN DE          *
011200*              PRIMERA APARICION ENTRE TODAS LAS FILAS DE        *
011300*              ENTRADA (COLUMNA DE SALIDA DEL NODO CSVOUTPUT).   *
011400*****************************************************************
011500     05 FILLER                         PIC X(01) VALUE SPACE.
011600 01  WS-COLUMNAS-SALIDA.
011700     05 WS-CANT-COL-SALIDA            PIC 9(02) COMP VALUE 0.
011800     05 WS-NOMBRE-COL-SALIDA OCCURS 16 TIMES      PIC X(20).
011900
012000*****************************************************************
012100*              RENGLON DE SALIDA ARMADO CAMPO POR CAMPO         *
012200*****************************************************************
012300     05 FILLER                         PIC X(01) VALUE SPACE.
012400 01  WS-LINEA-SALIDA                  PIC X(200) VALUE SPACES.
012500
012600 01  WS-CAMPO-TRIM                    PIC X(40) VALUE SPACES.
012700
012800*****************************************************************
012900*                                                               *
013000*              L I N K A G E   S E C T I O N                    *
013100*                                                               *
013200*****************************************************************
013300 LINKAGE SECTION.
013400 01  WS-NODE-PARM.
013500     COPY PLNODE00.
013600
013700 01  WS-INPUT-ROWSET-1.
013800     COPY PLROWST0 REPLACING ==RS-IX== BY ==I1-IX==.
013900
014000 01  WS-INPUT-ROWSET-2.
014100     COPY PLROWST0 REPLACING ==RS-IX== BY ==I2-IX==.
014200
014300 01  WS-OUTPUT-ROWSET.
014400     COPY PLROWST0 REPLACING ==RS-IX== BY ==OX-IX==.
014500
014600*****************************************************************
014700*                                                               *
014800*              P R O C E D U R E   D I V I S I O N              *
014900*                                                               *
015000*****************************************************************
015100 PROCEDURE DIVISION USING WS-NODE-PARM
015200                           WS-INPUT-ROWSET-1
015300                           WS-INPUT-ROWSET-2
015400                           WS-OUTPUT-ROWSET.
015500
015600*****************************************************************
015700*                        0000-MAINLINE                          *
015800*****************************************************************
015900 0000-MAINLINE.
016000     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
016100     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
016200     PERFORM 3000-FIN         THRU 3000-FIN-EXIT.
016300
016400 0000-MAINLINE-EXIT.
016500     GOBACK.
016600
016700*****************************************************************
016800*              1000-INICIO                                      *
016900*              ABRE EL ARCHIVO DE SALIDA Y ARMA LA UNION DE      *
017000*              NOMBRES DE COLUMNA DE TODAS LAS FILAS.            *
017100*****************************************************************
017200 1000-INICIO.
017300     MOVE SPACES TO WS-COLUMNAS-SALIDA
017400     MOVE 0      TO WS-CANT-COL-SALIDA
017500     OPEN OUTPUT F-SALIDA-CSV
017600     PERFORM 1100-CONSTRUYE-UNION THRU 1100-CONSTRUYE-UNION-EXIT.
017700
017800 1000-INICIO-EXIT.
017900     EXIT.
018000
018100*****************************************************************
018200*              1100-CONSTRUYE-UNION                             *
018300*****************************************************************
018400 1100-CONSTRUYE-UNION.
018500     PERFORM VARYING WS-RX FROM 1 BY 1
018600        UNTIL WS-RX GREATER THAN
018700              RS-ROW-COUNT OF WS-INPUT-ROWSET-1
018800        SET I1-IX TO WS-RX
018900        PERFORM VARYING WS-CLX FROM 1 BY 1
019000           UNTIL WS-CLX GREATER THAN
019100                 ROW-COL-COUNT OF WS-INPUT-ROWSET-1 (I1-IX)
019200           PERFORM 1110-AGREGA-A-UNION
019300              THRU 1110-AGREGA-A-UNION-EXIT
019400        END-PERFORM
019500     END-PERFORM.
019600
019700 1100-CONSTRUYE-UNION-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100*              1110-AGREGA-A-UNION                              *
020200*              SI LA COLUMNA WS-CLX DE LA FILA WS-RX NO ESTA     *
020300*              TODAVIA EN LA UNION, LA AGREGA AL FINAL.          *
020400*****************************************************************
020500 1110-AGREGA-A-UNION.
020600     MOVE 'N' TO SW-COLUMNA-ENCONTRADA
020700     PERFORM VARYING WS-UX FROM 1 BY 1
020800        UNTIL WS-UX GREATER THAN WS-CANT-COL-SALIDA
020900        IF WS-NOMBRE-COL-SALIDA (WS-UX) EQUAL
021000           RW-COL-NAME OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
021100           MOVE 'Y' TO SW-COLUMNA-ENCONTRADA
021200        END-IF
021300     END-PERFORM
021400     IF NOT COLUMNA-88-ENCONTRADA AND
021500        WS-CANT-COL-SALIDA LESS THAN CT-CANT-MAX-COLUMNAS
021600        ADD 1 TO WS-CANT-COL-SALIDA
021700        MOVE RW-COL-NAME OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
021800                   TO WS-NOMBRE-COL-SALIDA (WS-CANT-COL-SALIDA)
021900     END-IF.
022000
022100 1110-AGREGA-A-UNION-EXIT.
022200     EXIT.
022300
022400*****************************************************************
022500*              2000-PROCESO                                     *
022600*              UN CONJUNTO DE FILAS VACIO NO ESCRIBE NADA EN EL  *
022700*              ARCHIVO - NI SIQUIERA EL ENCABEZADO.              *
022800*****************************************************************
022900 2000-PROCESO.
023000     IF RS-ROW-COUNT OF WS-INPUT-ROWSET-1 GREATER THAN ZERO
023100        PERFORM 2100-ESCRIBE-ENCABEZADO
023200           THRU 2100-ESCRIBE-ENCABEZADO-EXIT
023300        PERFORM 2200-ESCRIBE-FILA THRU 2200-ESCRIBE-FILA-EXIT
023400           VARYING WS-RX FROM 1 BY 1
023500           UNTIL WS-RX GREATER THAN
023600                 RS-ROW-COUNT OF WS-INPUT-ROWSET-1
023700     END-IF.
023800
023900 2000-PROCESO-EXIT.
024000     EXIT.
024100
024200*****************************************************************
024300*              2100-ESCRIBE-ENCABEZADO                          *
024400*****************************************************************
024500 2100-ESCRIBE-ENCABEZADO.
024600     MOVE SPACES TO WS-LINEA-SALIDA
024700     MOVE 1      TO WS-POS-SALIDA
024800     MOVE 'S'    TO SW-CAMPO-PRIMERO
024900     PERFORM VARYING WS-UX FROM 1 BY 1
025000        UNTIL WS-UX GREATER THAN WS-CANT-COL-SALIDA
025100        MOVE WS-NOMBRE-COL-SALIDA (WS-UX) TO WS-CAMPO-TRIM
025200        PERFORM 9500-ESCRIBE-CAMPO THRU 9500-ESCRIBE-CAMPO-EXIT
025300        MOVE 'N' TO SW-CAMPO-PRIMERO
025400     END-PERFORM
025500     WRITE REG-SALIDA-CSV FROM WS-LINEA-SALIDA.
025600
025700 2100-ESCRIBE-ENCABEZADO-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100*              2200-ESCRIBE-FILA                                 *
026200*              ESCRIBE LA FILA WS-RX EN EL ORDEN DE COLUMNA DE   *
026300*              LA UNION, DEJANDO VACIO EL VALOR DE UNA COLUMNA   *
026400*              QUE ESTA FILA NO TRAE.  DE PASO LA COPIA AL       *
026500*              ROWSET DE SALIDA PARA QUE PLB0010 PUEDA CONTAR    *
026600*              LAS FILAS ESCRITAS.                               *
026700*****************************************************************
026800 2200-ESCRIBE-FILA.
026900     SET I1-IX TO WS-RX
027000     SET OX-IX TO WS-RX
027100     MOVE SPACES TO WS-LINEA-SALIDA
027200     MOVE 1      TO WS-POS-SALIDA
027300     MOVE 'S'    TO SW-CAMPO-PRIMERO
027400     MOVE ROW-COL-COUNT OF WS-INPUT-ROWSET-1 (I1-IX)
027500                      TO ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX)
027600     ADD 1 TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
027700     PERFORM VARYING WS-UX FROM 1 BY 1
027800        UNTIL WS-UX GREATER THAN WS-CANT-COL-SALIDA
027900        PERFORM 2210-BUSCA-VALOR-FILA
028000           THRU 2210-BUSCA-VALOR-FILA-EXIT
028100        PERFORM 9500-ESCRIBE-CAMPO THRU 9500-ESCRIBE-CAMPO-EXIT
028200        MOVE 'N' TO SW-CAMPO-PRIMERO
028300     END-PERFORM
028400     WRITE REG-SALIDA-CSV FROM WS-LINEA-SALIDA.
028500
028600 2200-ESCRIBE-FILA-EXIT.
028700     EXIT.
028800
028900*****************************************************************
029000*              2210-BUSCA-VALOR-FILA                            *
029100*              BUSCA EL VALOR DE LA COLUMNA WS-UX (UNION) EN LA  *
029200*              FILA WS-RX POR NOMBRE.  DEJA WS-CAMPO-TRIM EN     *
029300*              BLANCO SI LA FILA NO TRAE ESA COLUMNA.            *
029400*****************************************************************
029500 2210-BUSCA-VALOR-FILA.
029600     MOVE SPACES TO WS-CAMPO-TRIM
029700     MOVE 'N' TO SW-COLUMNA-ENCONTRADA
029800     PERFORM VARYING WS-CLX FROM 1 BY 1
029900        UNTIL WS-CLX GREATER THAN
030000              ROW-COL-COUNT OF WS-INPUT-ROWSET-1 (I1-IX)
030100           OR COLUMNA-88-ENCONTRADA
030200        IF RW-COL-NAME OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
030300           EQUAL WS-NOMBRE-COL-SALIDA (WS-UX)
030400           MOVE 'Y' TO SW-COLUMNA-ENCONTRADA
030500           MOVE RW-COL-VALUE OF WS-INPUT-ROWSET-1
030600                                (I1-IX WS-CLX)
030700                           TO WS-CAMPO-TRIM
030800           MOVE WS-NOMBRE-COL-SALIDA (WS-UX) TO
030900              RW-COL-NAME OF WS-OUTPUT-ROWSET (OX-IX WS-UX)
031000           MOVE WS-CAMPO-TRIM TO
031100              RW-COL-VALUE OF WS-OUTPUT-ROWSET (OX-IX WS-UX)
031200        END-IF
031300     END-PERFORM.
031400
031500 2210-BUSCA-VALOR-FILA-EXIT.
031600     EXIT.
031700
031800*****************************************************************
031900*              3000-FIN                                         *
032000*****************************************************************
032100 3000-FIN.
032200     CLOSE F-SALIDA-CSV.
032300
032400 3000-FIN-EXIT.
032500     EXIT.
032600
032700*****************************************************************
032800*              9500-ESCRIBE-CAMPO                                *
032900*              AGREGA WS-CAMPO-TRIM A WS-LINEA-SALIDA EN LA      *
033000*              POSICION WS-POS-SALIDA, ANTEPONIENDO UNA COMA SI  *
033100*              NO ES EL PRIMER CAMPO DEL RENGLON.  SI EL VALOR   *
033200*              TRAE COMA O COMILLA VA ENTRE COMILLAS DOBLES CON  *
033300*              CADA COMILLA INTERNA DUPLICADA.                   *
033400*****************************************************************
033500 9500-ESCRIBE-CAMPO.
033600     IF NOT CAMPO-88-PRIMERO
033700        MOVE ',' TO WS-LINEA-SALIDA (WS-POS-SALIDA:1)
033800        ADD 1 TO WS-POS-SALIDA
033900     END-IF
034000     PERFORM 9550-CALCULA-LARGO-CAMPO
034100        THRU 9550-CALCULA-LARGO-CAMPO-EXIT
034200     MOVE 'N' TO SW-NECESITA-COMILLAS
034300     PERFORM VARYING WS-P FROM 1 BY 1
034400        UNTIL WS-P GREATER THAN WS-LEN-CAMPO
034500        IF WS-CAMPO-TRIM (WS-P:1) EQUAL ',' OR
034600           WS-CAMPO-TRIM (WS-P:1) EQUAL '"'
034700           MOVE 'S' TO SW-NECESITA-COMILLAS
034800        END-IF
034900     END-PERFORM
035000     IF NECESITA-88-COMILLAS
035100        MOVE '"' TO WS-LINEA-SALIDA (WS-POS-SALIDA:1)
035200        ADD 1 TO WS-POS-SALIDA
035300        PERFORM VARYING WS-P FROM 1 BY 1
035400           UNTIL WS-P GREATER THAN WS-LEN-CAMPO
035500           IF WS-CAMPO-TRIM (WS-P:1) EQUAL '"'
035600              MOVE '"' TO WS-LINEA-SALIDA (WS-POS-SALIDA:1)
035700              ADD 1 TO WS-POS-SALIDA
035800           END-IF
035900           MOVE WS-CAMPO-TRIM (WS-P:1) TO
036000              WS-LINEA-SALIDA (WS-POS-SALIDA:1)
036100           ADD 1 TO WS-POS-SALIDA
036200        END-PERFORM
036300        MOVE '"' TO WS-LINEA-SALIDA (WS-POS-SALIDA:1)
036400        ADD 1 TO WS-POS-SALIDA
036500     ELSE
036600        IF WS-LEN-CAMPO GREATER THAN ZERO
036700           MOVE WS-CAMPO-TRIM (1:WS-LEN-CAMPO) TO
036800              WS-LINEA-SALIDA (WS-POS-SALIDA:WS-LEN-CAMPO)
036900           ADD WS-LEN-CAMPO TO WS-POS-SALIDA
037000        END-IF
037100     END-IF.
037200
037300 9500-ESCRIBE-CAMPO-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700*              9550-CALCULA-LARGO-CAMPO                          *
037800*              LARGO SIGNIFICATIVO DE WS-CAMPO-TRIM.             *
037900*****************************************************************
038000 9550-CALCULA-LARGO-CAMPO.
038100     MOVE 0 TO WS-LEN-CAMPO
038200     PERFORM VARYING WS-P FROM 40 BY -1
038300        UNTIL WS-P EQUAL 0
038400        OR WS-CAMPO-TRIM (WS-P:1) NOT EQUAL SPACE
038500        CONTINUE
038600     END-PERFORM
038700     MOVE WS-P TO WS-LEN-CAMPO.
038800
038900 9550-CALCULA-LARGO-CAMPO-EXIT.
039000     EXIT.
