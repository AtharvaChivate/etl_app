000100*****************************************************************
000200* Program name:    PLU0500.                                    *
000300* Original author: S.PINTOS.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 07/11/1996 SPINTOS       Initial version - single group       * CR1811  
000900*                          column, count aggregation only       * CR1811  
001000*                          (CR-1811).                            *CR1811  
001100* 02/14/1997 SPINTOS       Up to 4 group columns and 4           *CR1866  
001200*                          aggregations (sum/avg/min/max) added * CR1866  
001300*                          (CR-1866).                            *CR1866  
001400* 01/19/1999 CECHEVER      Y2K REVIEW - no windowed dates used  *
001500*                          in this program, no change required. *
001600* 08/30/2001 AQUIROGA      A pipeline with no group columns is  * CR2077  
001700*                          now a pure pass-through instead of   * CR2077  
001800*                          one big group (CR-2077).              *CR2077  
001900* 04/02/2003 AQUIROGA      No aggregations configured now emits * CR2144  
002000*                          a single COUNT column per group      * CR2144  
002100*                          instead of the group key columns     * CR2144  
002200*                          only (CR-2144).                       *CR2144  
002300* 11/14/2005 AQUIROGA      Default alias FUNCTION_COLUMN added  * CR2288  
002400*                          for an aggregation left unnamed      * CR2288  
002500*                          (CR-2288).                            *CR2288  
002600*****************************************************************
002700*                                                               *
002800*          I D E N T I F I C A T I O N  D I V I S I O N         *
002900*                                                               *
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  PLU0500.
003300 AUTHOR. S.PINTOS.
003400 INSTALLATION. IBM Z/OS.
003500 DATE-WRITTEN. 07/11/1996.
003600 DATE-COMPILED. 11/14/2005.
003700 SECURITY. CONFIDENTIAL.
003800*****************************************************************
003900*                                                               *
004000*             E N V I R O N M E N T   D I V I S I O N           *
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
004900     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
005000     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
005100
005200*****************************************************************
005300*                                                               *
005400*                D A T A   D I V I S I O N                      *
005500*                                                               *
005600*****************************************************************
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000*****************************************************************
006100*                    DEFINICION DE CONSTANTES                   *
006200*****************************************************************
006300 01  CT-CONSTANTES.
006400     05 CT-RUTINA                     PIC X(08) VALUE 'PLU0500 '.
006500     05 CT-LIT-NULL                   PIC X(04) VALUE 'null'.
006600     05 CT-LIT-COUNT                  PIC X(05) VALUE 'count'.
006700
006800*****************************************************************
006900*                    DEFINICION DE SWITCHES                     *
007000*****************************************************************
007100     05 FILLER                         PIC X(01) VALUE SPACE.
007200 01  SW-SWITCHES.
007300     05 SW-COLUMNA-ENCONTRADA         PIC X(01) VALUE 'N'.
007400        88 COLUMNA-88-ENCONTRADA                 VALUE 'S'.
007500     05 SW-GRUPO-ENCONTRADO           PIC X(01) VALUE 'N'.
007600        88 GRUPO-88-ENCONTRADO                   VALUE 'S'.
007700     05 SW-CONV-VALIDO                PIC X(01) VALUE 'N'.
007800        88 CONV-88-VALIDO                        VALUE 'S'.
007900
008000*****************************************************************
008100*                    DEFINICION DE VARIABLES                    *
008200*****************************************************************
008300     05 FILLER                         PIC X(01) VALUE SPACE.
008400 01  WS-VARIABLES.
008500     05 WS-RX                         PIC 9(02) COMP VALUE 0.
008600     05 WS-CLX                        PIC 9(02) COMP VALUE 0.
008700     05 WS-GX                         PIC 9(02) COMP VALUE 0.
008800     05 WS-OX                         PIC 9(02) COMP VALUE 0.
008900     05 WS-CX                         PIC 9(02) COMP VALUE 0.
009000     05 WS-AX                         PIC 9(02) COMP VALUE 0.
009100     05 WS-P                          PIC 9(04) COMP VALUE 0.
009200     05 WS-POS-CLAVE                  PIC 9(04) COMP VALUE 0.
009300     05 WS-LEN-VALOR                  PIC 9(02) COMP VALUE 0.
009400     05 WS-VALOR-CELDA                PIC X(40) VALUE SPACES.
009500     05 WS-CANT-AGGS                  PIC 9(02) COMP VALUE 0.
009600
009700*****************************************************************
009800*          VALORES DE LAS COLUMNAS DE AGRUPAMIENTO PARA LA FILA  *
009900*          QUE SE ESTA PROCESANDO EN ESTE MOMENTO.               *
010000*****************************************************************
010100     05 FILLER                         PIC X(01) VALUE SPACE.
010200 01  WS-CLAVE-FILA.
010300     05 WS-CF-VALOR OCCURS 4 TIMES    PIC X(40).
010400     05 WS-CF-PRESENTE OCCURS 4 TIMES PIC X(01).
010500     05 FILLER                         PIC X(01) VALUE SPACE.
010600 01  WS-CLAVE-TEXTO                   PIC X(164) VALUE SPACES.
010700
010800*****************************************************************
010900*          TABLA DE GRUPOS ARMADOS HASTA EL MOMENTO.             *
011000*****************************************************************
011100 01  WS-TABLA-GRUPOS.
011200     05 WS-GRP-COUNT                  PIC 9(02) COMP VALUE 0.
011300     05 WS-GRUPO OCCURS 40 TIMES.
011400        10 WG-CLAVE                   PIC X(164).
011500        10 WG-FILA-COUNT              PIC 9(04) COMP VALUE 0.
011600        10 WG-COL-VALOR OCCURS 4 TIMES PIC X(40).
011700        10 WG-COL-PRESENTE OCCURS 4 TIMES PIC X(01).
011800        10 WG-AGG-SUMA OCCURS 4 TIMES PIC S9(11)V9(04) COMP-3
011900                                       VALUE 0.
012000        10 WG-AGG-MIN OCCURS 4 TIMES  PIC X(40).
012100        10 WG-AGG-MAX OCCURS 4 TIMES  PIC X(40).
012200        10 WG-AGG-MINMAX-SET OCCURS 4 TIMES PIC X(01).
012300
012400*****************************************************************
012500*          AREA DE TRABAJO DE 9200-TEXTO-A-NUMERO Y DE           *
012600*          9400-NUMERO-A-TEXTO (VER LA MISMA NOTA EN PLU0300).   *
012700*****************************************************************
012800     05 FILLER                         PIC X(01) VALUE SPACE.
012900 01  WS-CONVERSION.
013000     05 WS-CONV-TEXTO                 PIC X(40) VALUE SPACES.
013100     05 WS-CONV-NUMERO                PIC S9(11)V9(04) COMP-3
013200                                       VALUE 0.
013300     05 WS-CV-LEN                     PIC 9(02) COMP VALUE 0.
013400     05 WS-CV-P                       PIC 9(02) COMP VALUE 0.
013500     05 WS-CV-INICIO                  PIC 9(02) COMP VALUE 1.
013600     05 WS-CV-SIGNO                   PIC S9(01) COMP VALUE 1.
013700     05 WS-CV-PUNTO-POS               PIC 9(02) COMP VALUE 0.
013800     05 WS-CV-INT-LEN                 PIC 9(02) COMP VALUE 0.
013900     05 WS-CV-FRAC-LEN                PIC 9(02) COMP VALUE 0.
014000     05 WS-CV-INT-NUM                 PIC 9(11) VALUE 0.
014100     05 WS-CV-FRAC-TEXTO              PIC X(04) VALUE '0000'.
014200     05 WS-CV-FRAC-NUM                PIC 9(04) VALUE 0.
014300
014400     05 FILLER                         PIC X(01) VALUE SPACE.
014500 01  WS-RESULTADO.
014600     05 WS-RES-NUM                    PIC S9(11)V9(04) COMP-3
014700                                       VALUE 0.
014800     05 WS-RES-EDITADO                PIC -(11)9.9999.
014900     05 WS-RES-TEXTO                  PIC X(40) VALUE SPACES.
015000
015100*****************************************************************
015200*          NOMBRE DE COLUMNA DE SALIDA ARMADO PARA UNA           *
015300*          AGREGACION SIN ALIAS (FUNCION + '_' + COLUMNA).       *
015400*****************************************************************
015500     05 FILLER                         PIC X(01) VALUE SPACE.
015600 01  WS-ALIAS-DEFECTO                 PIC X(20) VALUE SPACES.
015700
015800*****************************************************************
015900*                                                               *
016000*              L I N K A G E   S E C T I O N                    *
016100*                                                               *
016200*****************************************************************
016300 LINKAGE SECTION.
016400 01  WS-NODE-PARM.
016500     COPY PLNODE00.
016600
016700 01  WS-INPUT-ROWSET-1.
016800     COPY PLROWST0 REPLACING ==RS-IX== BY ==I1-IX==.
016900
017000 01  WS-INPUT-ROWSET-2.
017100     COPY PLROWST0 REPLACING ==RS-IX== BY ==I2-IX==.
017200
017300 01  WS-OUTPUT-ROWSET.
017400     COPY PLROWST0 REPLACING ==RS-IX== BY ==OX-IX==.
017500
017600*****************************************************************
017700*                                                               *
017800*              P R O C E D U R E   D I V I S I O N              *
017900*                                                               *
018000*****************************************************************
018100 PROCEDURE DIVISION USING WS-NODE-PARM
018200                           WS-INPUT-ROWSET-1
018300                           WS-INPUT-ROWSET-2
018400                           WS-OUTPUT-ROWSET.
018500
018600*****************************************************************
018700*                        0000-MAINLINE                          *
018800*****************************************************************
018900 0000-MAINLINE.
019000     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
019100     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT.
019200
019300 0000-MAINLINE-EXIT.
019400     GOBACK.
019500
019600*****************************************************************
019700*              1000-INICIO                                      *
019800*****************************************************************
019900 1000-INICIO.
020000     MOVE SPACES TO WS-OUTPUT-ROWSET
020100     MOVE 0      TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
020200     MOVE SPACES TO WS-TABLA-GRUPOS
020300     MOVE 0      TO WS-GRP-COUNT
020400     MOVE CFG-GRP-AGG-COUNT TO WS-CANT-AGGS.
020500
020600 1000-INICIO-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000*              2000-PROCESO                                     *
021100*****************************************************************
021200 2000-PROCESO.
021300     IF CFG-GRP-COL-COUNT OF WS-NODE-PARM EQUAL ZERO
021400        PERFORM 2050-PASE-DIRECTO THRU 2050-PASE-DIRECTO-EXIT
021500     ELSE
021600        PERFORM VARYING WS-RX FROM 1 BY 1
021700           UNTIL WS-RX GREATER THAN
021800                 RS-ROW-COUNT OF WS-INPUT-ROWSET-1
021900           SET I1-IX TO WS-RX
022000           PERFORM 2100-ARMA-CLAVE-FILA
022100              THRU 2100-ARMA-CLAVE-FILA-EXIT
022200           PERFORM 2110-BUSCA-GRUPO THRU 2110-BUSCA-GRUPO-EXIT
022300           IF NOT GRUPO-88-ENCONTRADO
022400              PERFORM 2120-CREA-GRUPO
022500                 THRU 2120-CREA-GRUPO-EXIT
022600           END-IF
022700           ADD 1 TO WG-FILA-COUNT (WS-GX)
022800           PERFORM 2200-ACUMULA-AGREGACIONES
022900              THRU 2200-ACUMULA-AGREGACIONES-EXIT
023000        END-PERFORM
023100        PERFORM 3000-ESCRIBE-GRUPOS THRU 3000-ESCRIBE-GRUPOS-EXIT
023200     END-IF.
023300
023400 2000-PROCESO-EXIT.
023500     EXIT.
023600
023700*****************************************************************
023800*              2050-PASE-DIRECTO                                 *
023900*****************************************************************
024000 2050-PASE-DIRECTO.
024100     PERFORM VARYING WS-RX FROM 1 BY 1
024200        UNTIL WS-RX GREATER THAN
024300              RS-ROW-COUNT OF WS-INPUT-ROWSET-1
024400        SET I1-IX TO WS-RX
024500        SET OX-IX TO WS-RX
024600        ADD 1 TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
024700        MOVE RS-ROW OF WS-INPUT-ROWSET-1 (I1-IX)
024800                     TO RS-ROW OF WS-OUTPUT-ROWSET (OX-IX)
024900     END-PERFORM.
025000
025100 2050-PASE-DIRECTO-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500*              2100-ARMA-CLAVE-FILA                              *
025600*              BUSCA EN LA FILA ACTUAL CADA COLUMNA DE           *
025700*              AGRUPAMIENTO Y ARMA WS-CLAVE-TEXTO CONCATENANDO   *
025800*              LOS VALORES CON '|' - 'null' SI FALTA LA CELDA.   *
025900*****************************************************************
026000 2100-ARMA-CLAVE-FILA.
026100     MOVE SPACES TO WS-CLAVE-FILA
026200     MOVE SPACES TO WS-CLAVE-TEXTO
026300     MOVE 1 TO WS-POS-CLAVE
026400     PERFORM VARYING WS-CX FROM 1 BY 1
026500        UNTIL WS-CX GREATER THAN CFG-GRP-COL-COUNT OF WS-NODE-PARM
026600        SET GCX TO WS-CX
026700        MOVE 'N' TO SW-COLUMNA-ENCONTRADA
026800        PERFORM VARYING WS-CLX FROM 1 BY 1
026900           UNTIL WS-CLX GREATER THAN
027000                 ROW-COL-COUNT OF WS-INPUT-ROWSET-1 (I1-IX)
027100              OR COLUMNA-88-ENCONTRADA
027200           IF RW-COL-NAME OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
027300              EQUAL CFG-GRP-COLUMN-TABLE (GCX)
027400              MOVE 'S' TO SW-COLUMNA-ENCONTRADA
027500              MOVE RW-COL-VALUE OF WS-INPUT-ROWSET-1
027600                                   (I1-IX WS-CLX)
027700                              TO WS-CF-VALOR (WS-CX)
027800           END-IF
027900        END-PERFORM
028000        IF COLUMNA-88-ENCONTRADA
028100           MOVE 'S' TO WS-CF-PRESENTE (WS-CX)
028200           PERFORM 9650-LARGO-VALOR THRU 9650-LARGO-VALOR-EXIT
028300           IF WS-LEN-VALOR GREATER THAN ZERO
028400              MOVE WS-CF-VALOR (WS-CX) (1:WS-LEN-VALOR) TO
028500                 WS-CLAVE-TEXTO (WS-POS-CLAVE:WS-LEN-VALOR)
028600              ADD WS-LEN-VALOR TO WS-POS-CLAVE
028700           END-IF
028800        ELSE
028900           MOVE 'N' TO WS-CF-PRESENTE (WS-CX)
029000           MOVE CT-LIT-NULL TO
029100              WS-CLAVE-TEXTO (WS-POS-CLAVE:4)
029200           ADD 4 TO WS-POS-CLAVE
029300        END-IF
029400        MOVE '|' TO WS-CLAVE-TEXTO (WS-POS-CLAVE:1)
029500        ADD 1 TO WS-POS-CLAVE
029600     END-PERFORM.
029700
029800 2100-ARMA-CLAVE-FILA-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200*              2110-BUSCA-GRUPO                                 *
030300*              BUSCA WS-CLAVE-TEXTO ENTRE LOS GRUPOS YA          *
030400*              ARMADOS.  SI ENCUENTRA DEJA WS-GX APUNTANDO A EL. *
030500*****************************************************************
030600 2110-BUSCA-GRUPO.
030700     MOVE 'N' TO SW-GRUPO-ENCONTRADO
030800     PERFORM VARYING WS-GX FROM 1 BY 1
030900        UNTIL WS-GX GREATER THAN WS-GRP-COUNT
031000           OR GRUPO-88-ENCONTRADO
031100        IF WG-CLAVE (WS-GX) EQUAL WS-CLAVE-TEXTO
031200           MOVE 'S' TO SW-GRUPO-ENCONTRADO
031300        END-IF
031400     END-PERFORM
031500     IF NOT GRUPO-88-ENCONTRADO
031600        SUBTRACT 1 FROM WS-GX
031700     END-IF.
031800
031900 2110-BUSCA-GRUPO-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300*              2120-CREA-GRUPO                                  *
032400*              AGREGA UN GRUPO NUEVO AL FINAL DE LA TABLA CON    *
032500*              LA CLAVE Y LOS VALORES DE COLUMNA DE ESTA FILA.   *
032600*****************************************************************
032700 2120-CREA-GRUPO.
032800     IF WS-GRP-COUNT LESS THAN 40
032900        ADD 1 TO WS-GRP-COUNT
033000        MOVE WS-GRP-COUNT TO WS-GX
033100        MOVE WS-CLAVE-TEXTO TO WG-CLAVE (WS-GX)
033200        MOVE 0 TO WG-FILA-COUNT (WS-GX)
033300        PERFORM VARYING WS-CX FROM 1 BY 1
033400           UNTIL WS-CX GREATER THAN 4
033500           MOVE WS-CF-VALOR (WS-CX)     TO
033600              WG-COL-VALOR (WS-GX WS-CX)
033700           MOVE WS-CF-PRESENTE (WS-CX)  TO
033800              WG-COL-PRESENTE (WS-GX WS-CX)
033900           MOVE 'N' TO WG-AGG-MINMAX-SET (WS-GX WS-CX)
034000           MOVE 0   TO WG-AGG-SUMA (WS-GX WS-CX)
034100        END-PERFORM
034200     END-IF.
034300
034400 2120-CREA-GRUPO-EXIT.
034500     EXIT.
034600
034700*****************************************************************
034800*              2200-ACUMULA-AGREGACIONES                         *
034900*              ACTUALIZA LOS ACUMULADORES DEL GRUPO WS-GX CON EL *
035000*              VALOR DE ESTA FILA PARA CADA AGREGACION           *
035100*              CONFIGURADA (sum/avg USAN LA SUMA; min/max USAN   *
035200*              LA CELDA DE TEXTO SI NO ES NULA).                 *
035300*****************************************************************
035400 2200-ACUMULA-AGREGACIONES.
035500     PERFORM VARYING WS-AX FROM 1 BY 1
035600        UNTIL WS-AX GREATER THAN WS-CANT-AGGS
035700        SET GAX TO WS-AX
035800        MOVE 'N' TO SW-COLUMNA-ENCONTRADA
035900        PERFORM VARYING WS-CLX FROM 1 BY 1
036000           UNTIL WS-CLX GREATER THAN
036100                 ROW-COL-COUNT OF WS-INPUT-ROWSET-1 (I1-IX)
036200              OR COLUMNA-88-ENCONTRADA
036300           IF RW-COL-NAME OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
036400              EQUAL CFG-GRP-AGG-COLUMN (GAX)
036500              MOVE 'S' TO SW-COLUMNA-ENCONTRADA
036600              MOVE RW-COL-VALUE OF WS-INPUT-ROWSET-1
036700                                   (I1-IX WS-CLX)
036800                              TO WS-VALOR-CELDA
036900           END-IF
037000        END-PERFORM
037100        EVALUATE TRUE
037200           WHEN CFG-GRP-AGG-FUNC (GAX) EQUAL 'sum'
037300           WHEN CFG-GRP-AGG-FUNC (GAX) EQUAL 'avg'
037400              PERFORM 2210-SUMA-NUMERICA
037500                 THRU 2210-SUMA-NUMERICA-EXIT
037600           WHEN CFG-GRP-AGG-FUNC (GAX) EQUAL 'min'
037700           WHEN CFG-GRP-AGG-FUNC (GAX) EQUAL 'max'
037800              IF COLUMNA-88-ENCONTRADA
037900                 PERFORM 2220-ACTUALIZA-MINMAX
038000                    THRU 2220-ACTUALIZA-MINMAX-EXIT
038100              END-IF
038200           WHEN OTHER
038300              CONTINUE
038400        END-EVALUATE
038500     END-PERFORM.
038600
038700 2200-ACUMULA-AGREGACIONES-EXIT.
038800     EXIT.
038900
039000*****************************************************************
039100*              2210-SUMA-NUMERICA                                *
039200*              CELDA AUSENTE O NO NUMERICA SUMA CERO.            *
039300*****************************************************************
039400 2210-SUMA-NUMERICA.
039500     IF COLUMNA-88-ENCONTRADA
039600        MOVE WS-VALOR-CELDA TO WS-CONV-TEXTO
039700        PERFORM 9200-TEXTO-A-NUMERO
039800           THRU 9200-TEXTO-A-NUMERO-EXIT
039900        IF CONV-88-VALIDO
040000           ADD WS-CONV-NUMERO TO WG-AGG-SUMA (WS-GX GAX)
040100        END-IF
040200     END-IF.
040300
040400 2210-SUMA-NUMERICA-EXIT.
040500     EXIT.
040600
040700*****************************************************************
040800*              2220-ACTUALIZA-MINMAX                             *
040900*              COMPARA WS-VALOR-CELDA (TEXTO) CONTRA EL MINIMO/  *
041000*              MAXIMO ACUMULADO DEL GRUPO.                       *
041100*****************************************************************
041200 2220-ACTUALIZA-MINMAX.
041300     IF WG-AGG-MINMAX-SET (WS-GX GAX) EQUAL 'N'
041400        MOVE 'S' TO WG-AGG-MINMAX-SET (WS-GX GAX)
041500        MOVE WS-VALOR-CELDA TO WG-AGG-MIN (WS-GX GAX)
041600        MOVE WS-VALOR-CELDA TO WG-AGG-MAX (WS-GX GAX)
041700     ELSE
041800        IF WS-VALOR-CELDA LESS THAN WG-AGG-MIN (WS-GX GAX)
041900           MOVE WS-VALOR-CELDA TO WG-AGG-MIN (WS-GX GAX)
042000        END-IF
042100        IF WS-VALOR-CELDA GREATER THAN WG-AGG-MAX (WS-GX GAX)
042200           MOVE WS-VALOR-CELDA TO WG-AGG-MAX (WS-GX GAX)
042300        END-IF
042400     END-IF.
042500
042600 2220-ACTUALIZA-MINMAX-EXIT.
042700     EXIT.
042800
042900*****************************************************************
043000*              3000-ESCRIBE-GRUPOS                               *
043100*              ESCRIBE UNA FILA DE SALIDA POR GRUPO ARMADO -     *
043200*              COLUMNAS DE AGRUPAMIENTO PRESENTES MAS UNA        *
043300*              COLUMNA POR AGREGACION (O UNA SOLA 'count' SI NO  *
043400*              HAY AGREGACIONES CONFIGURADAS).                   *
043500*****************************************************************
043600 3000-ESCRIBE-GRUPOS.
043700     PERFORM VARYING WS-GX FROM 1 BY 1
043800        UNTIL WS-GX GREATER THAN WS-GRP-COUNT
043900        SET OX-IX TO WS-GX
044000        ADD 1 TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
044100        MOVE 0 TO ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX)
044200        PERFORM VARYING WS-CX FROM 1 BY 1
044300           UNTIL WS-CX GREATER THAN
044400                 CFG-GRP-COL-COUNT OF WS-NODE-PARM
044500           IF WG-COL-PRESENTE (WS-GX WS-CX) EQUAL 'S'
044600              SET GCX TO WS-CX
044700              PERFORM 3010-AGREGA-COL-SALIDA
044800                 THRU 3010-AGREGA-COL-SALIDA-EXIT
044900           END-IF
045000        END-PERFORM
045100        IF WS-CANT-AGGS EQUAL ZERO
045200           MOVE CT-LIT-COUNT TO WS-ALIAS-DEFECTO
045300           MOVE WG-FILA-COUNT (WS-GX) TO WS-RES-NUM
045400           MOVE WS-RES-NUM TO WS-RES-EDITADO
045500           PERFORM 9400-NUMERO-A-TEXTO
045600              THRU 9400-NUMERO-A-TEXTO-EXIT
045700           PERFORM 3020-AGREGA-AGG-SALIDA
045800              THRU 3020-AGREGA-AGG-SALIDA-EXIT
045900        ELSE
046000           PERFORM VARYING WS-AX FROM 1 BY 1
046100              UNTIL WS-AX GREATER THAN WS-CANT-AGGS
046200              SET GAX TO WS-AX
046300              PERFORM 3030-CALCULA-AGG THRU 3030-CALCULA-AGG-EXIT
046400              PERFORM 3020-AGREGA-AGG-SALIDA
046500                 THRU 3020-AGREGA-AGG-SALIDA-EXIT
046600           END-PERFORM
046700        END-IF
046800     END-PERFORM.
046900
047000 3000-ESCRIBE-GRUPOS-EXIT.
047100     EXIT.
047200
047300*****************************************************************
047400*              3010-AGREGA-COL-SALIDA                            *
047500*****************************************************************
047600 3010-AGREGA-COL-SALIDA.
047700     ADD 1 TO ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX)
047800     MOVE ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX) TO WS-CLX
047900     MOVE CFG-GRP-COLUMN-TABLE (GCX) TO
048000        RW-COL-NAME OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
048100     MOVE WG-COL-VALOR (WS-GX GCX)   TO
048200        RW-COL-VALUE OF WS-OUTPUT-ROWSET (OX-IX WS-CLX).
048300
048400 3010-AGREGA-COL-SALIDA-EXIT.
048500     EXIT.
048600
048700*****************************************************************
048800*              3020-AGREGA-AGG-SALIDA                            *
048900*              AGREGA A LA FILA DE SALIDA LA COLUMNA CALCULADA   *
049000*              EN WS-ALIAS-DEFECTO/CFG-GRP-AGG-ALIAS Y           *
049100*              WS-RES-TEXTO.                                     *
049200*****************************************************************
049300 3020-AGREGA-AGG-SALIDA.
049400     IF ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX) LESS THAN 16
049500        ADD 1 TO ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX)
049600        MOVE ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX) TO WS-CLX
049700        MOVE WS-ALIAS-DEFECTO TO
049800           RW-COL-NAME OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
049900        MOVE WS-RES-TEXTO TO
050000           RW-COL-VALUE OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
050100     END-IF.
050200
050300 3020-AGREGA-AGG-SALIDA-EXIT.
050400     EXIT.
050500
050600*****************************************************************
050700*              3030-CALCULA-AGG                                  *
050800*              DEJA EN WS-ALIAS-DEFECTO/WS-RES-TEXTO EL NOMBRE   *
050900*              Y VALOR FINAL DE LA AGREGACION GAX DEL GRUPO WS-GX*
051000*****************************************************************
051100 3030-CALCULA-AGG.
051200     IF CFG-GRP-AGG-ALIAS (GAX) EQUAL SPACES
051300        PERFORM 9500-ARMA-ALIAS-DEFECTO
051400           THRU 9500-ARMA-ALIAS-DEFECTO-EXIT
051500     ELSE
051600        MOVE CFG-GRP-AGG-ALIAS (GAX) TO WS-ALIAS-DEFECTO
051700     END-IF
051800     MOVE SPACES TO WS-RES-TEXTO
051900     EVALUATE TRUE
052000        WHEN CFG-GRP-AGG-FUNC (GAX) EQUAL 'count'
052100           MOVE WG-FILA-COUNT (WS-GX) TO WS-RES-NUM
052200           MOVE WS-RES-NUM TO WS-RES-EDITADO
052300           PERFORM 9400-NUMERO-A-TEXTO
052400              THRU 9400-NUMERO-A-TEXTO-EXIT
052500        WHEN CFG-GRP-AGG-FUNC (GAX) EQUAL 'sum'
052600           MOVE WG-AGG-SUMA (WS-GX GAX) TO WS-RES-NUM
052700           MOVE WS-RES-NUM TO WS-RES-EDITADO
052800           PERFORM 9400-NUMERO-A-TEXTO
052900              THRU 9400-NUMERO-A-TEXTO-EXIT
053000        WHEN CFG-GRP-AGG-FUNC (GAX) EQUAL 'avg'
053100           COMPUTE WS-RES-NUM ROUNDED =
053200              WG-AGG-SUMA (WS-GX GAX) / WG-FILA-COUNT (WS-GX)
053300           MOVE WS-RES-NUM TO WS-RES-EDITADO
053400           PERFORM 9400-NUMERO-A-TEXTO
053500              THRU 9400-NUMERO-A-TEXTO-EXIT
053600        WHEN CFG-GRP-AGG-FUNC (GAX) EQUAL 'min'
053700           IF WG-AGG-MINMAX-SET (WS-GX GAX) EQUAL 'S'
053800              MOVE WG-AGG-MIN (WS-GX GAX) TO WS-RES-TEXTO
053900           END-IF
054000        WHEN CFG-GRP-AGG-FUNC (GAX) EQUAL 'max'
054100           IF WG-AGG-MINMAX-SET (WS-GX GAX) EQUAL 'S'
054200              MOVE WG-AGG-MAX (WS-GX GAX) TO WS-RES-TEXTO
054300           END-IF
054400        WHEN OTHER
054500           CONTINUE
054600     END-EVALUATE.
054700
054800 3030-CALCULA-AGG-EXIT.
054900     EXIT.
055000
055100*****************************************************************
055200*              9200-TEXTO-A-NUMERO                               *
055300*****************************************************************
055400 9200-TEXTO-A-NUMERO.
055500     MOVE 'S' TO SW-CONV-VALIDO
055600     MOVE 0   TO WS-CONV-NUMERO
055700     MOVE 1   TO WS-CV-SIGNO
055800     MOVE 1   TO WS-CV-INICIO
055900     MOVE 0   TO WS-CV-PUNTO-POS
056000     PERFORM 9250-LARGO-CONVERSION
056100        THRU 9250-LARGO-CONVERSION-EXIT
056200     IF WS-CV-LEN EQUAL ZERO
056300        MOVE 'N' TO SW-CONV-VALIDO
056400     ELSE
056500        IF WS-CONV-TEXTO (1:1) EQUAL '-'
056600           MOVE -1 TO WS-CV-SIGNO
056700           MOVE 2  TO WS-CV-INICIO
056800        END-IF
056900        IF WS-CV-INICIO GREATER THAN WS-CV-LEN
057000           MOVE 'N' TO SW-CONV-VALIDO
057100        ELSE
057200           PERFORM VARYING WS-CV-P FROM WS-CV-INICIO BY 1
057300              UNTIL WS-CV-P GREATER THAN WS-CV-LEN
057400              IF WS-CONV-TEXTO (WS-CV-P:1) EQUAL '.'
057500                 IF WS-CV-PUNTO-POS GREATER THAN ZERO
057600                    MOVE 'N' TO SW-CONV-VALIDO
057700                 ELSE
057800                    MOVE WS-CV-P TO WS-CV-PUNTO-POS
057900                 END-IF
058000              ELSE
058100                 IF WS-CONV-TEXTO (WS-CV-P:1)
058200                    IS NOT PIPE-CLASS-DIGITOS
058300                    MOVE 'N' TO SW-CONV-VALIDO
058400                 END-IF
058500              END-IF
058600           END-PERFORM
058700        END-IF
058800     END-IF
058900     IF CONV-88-VALIDO
059000        PERFORM 9210-ARMA-VALOR
059100           THRU 9210-ARMA-VALOR-EXIT
059200     END-IF.
059300
059400 9200-TEXTO-A-NUMERO-EXIT.
059500     EXIT.
059600
059700*****************************************************************
059800*              9210-ARMA-VALOR                                  *
059900*****************************************************************
060000 9210-ARMA-VALOR.
060100     MOVE '0000' TO WS-CV-FRAC-TEXTO
060200     MOVE 0      TO WS-CV-FRAC-NUM
060300     MOVE 0      TO WS-CV-INT-NUM
060400     IF WS-CV-PUNTO-POS EQUAL ZERO
060500        COMPUTE WS-CV-INT-LEN = WS-CV-LEN - WS-CV-INICIO + 1
060600        MOVE WS-CONV-TEXTO (WS-CV-INICIO:WS-CV-INT-LEN)
060700                        TO WS-CV-INT-NUM
060800     ELSE
060900        COMPUTE WS-CV-INT-LEN = WS-CV-PUNTO-POS - WS-CV-INICIO
061000        IF WS-CV-INT-LEN GREATER THAN ZERO
061100           MOVE WS-CONV-TEXTO (WS-CV-INICIO:WS-CV-INT-LEN)
061200                           TO WS-CV-INT-NUM
061300        END-IF
061400        COMPUTE WS-CV-FRAC-LEN = WS-CV-LEN - WS-CV-PUNTO-POS
061500        IF WS-CV-FRAC-LEN GREATER THAN 4
061600           MOVE 4 TO WS-CV-FRAC-LEN
061700        END-IF
061800        IF WS-CV-FRAC-LEN GREATER THAN ZERO
061900           MOVE WS-CONV-TEXTO
062000                (WS-CV-PUNTO-POS + 1:WS-CV-FRAC-LEN)
062100                           TO WS-CV-FRAC-TEXTO (1:WS-CV-FRAC-LEN)
062200        END-IF
062300        MOVE WS-CV-FRAC-TEXTO TO WS-CV-FRAC-NUM
062400     END-IF
062500     COMPUTE WS-CONV-NUMERO =
062600        WS-CV-SIGNO * (WS-CV-INT-NUM + (WS-CV-FRAC-NUM / 10000)).
062700
062800 9210-ARMA-VALOR-EXIT.
062900     EXIT.
063000
063100*****************************************************************
063200*              9250-LARGO-CONVERSION                             *
063300*****************************************************************
063400 9250-LARGO-CONVERSION.
063500     MOVE 0 TO WS-CV-LEN
063600     PERFORM VARYING WS-CV-P FROM 40 BY -1
063700        UNTIL WS-CV-P EQUAL 0
063800        OR WS-CONV-TEXTO (WS-CV-P:1) NOT EQUAL SPACE
063900        CONTINUE
064000     END-PERFORM
064100     MOVE WS-CV-P TO WS-CV-LEN.
064200
064300 9250-LARGO-CONVERSION-EXIT.
064400     EXIT.
064500
064600*****************************************************************
064700*              9400-NUMERO-A-TEXTO                               *
064800*              PASA WS-RES-EDITADO A WS-RES-TEXTO, SIN LOS       *
064900*              BLANCOS DE SUPRESION DE LA IZQUIERDA.             *
065000*****************************************************************
065100 9400-NUMERO-A-TEXTO.
065200     MOVE SPACES TO WS-RES-TEXTO
065300     PERFORM VARYING WS-P FROM 1 BY 1 UNTIL WS-P GREATER THAN 17
065400        OR WS-RES-EDITADO (WS-P:1) NOT EQUAL SPACE
065500        CONTINUE
065600     END-PERFORM
065700     MOVE WS-RES-EDITADO (WS-P:18 - WS-P) TO WS-RES-TEXTO.
065800
065900 9400-NUMERO-A-TEXTO-EXIT.
066000     EXIT.
066100
066200*****************************************************************
066300*              9500-ARMA-ALIAS-DEFECTO                           *
066400*              WS-ALIAS-DEFECTO = FUNCION + '_' + COLUMNA, SIN   *
066500*              BLANCOS DE RELLENO ENTRE MEDIO.                   *
066600*****************************************************************
066700 9500-ARMA-ALIAS-DEFECTO.
066800     MOVE SPACES TO WS-ALIAS-DEFECTO
066900     MOVE 0 TO WS-P
067000     PERFORM VARYING WS-CLX FROM 8 BY -1
067100        UNTIL WS-CLX EQUAL 0
067200        OR CFG-GRP-AGG-FUNC (GAX) (WS-CLX:1) NOT EQUAL SPACE
067300        CONTINUE
067400     END-PERFORM
067500     MOVE WS-CLX TO WS-P
067600     IF WS-P GREATER THAN ZERO
067700        MOVE CFG-GRP-AGG-FUNC (GAX) (1:WS-P) TO
067800           WS-ALIAS-DEFECTO (1:WS-P)
067900     END-IF
068000     ADD 1 TO WS-P
068100     MOVE '_' TO WS-ALIAS-DEFECTO (WS-P:1)
068200     ADD 1 TO WS-P
068300     PERFORM VARYING WS-CLX FROM 20 BY -1
068400        UNTIL WS-CLX EQUAL 0
068500        OR CFG-GRP-AGG-COLUMN (GAX) (WS-CLX:1) NOT EQUAL SPACE
068600        CONTINUE
068700     END-PERFORM
068800     IF WS-CLX GREATER THAN ZERO
068900        MOVE CFG-GRP-AGG-COLUMN (GAX) (1:WS-CLX) TO
069000           WS-ALIAS-DEFECTO (WS-P:WS-CLX)
069100     END-IF.
069200
069300 9500-ARMA-ALIAS-DEFECTO-EXIT.
069400     EXIT.
069500
069600*****************************************************************
069700*              9650-LARGO-VALOR                                 *
069800*              LARGO SIGNIFICATIVO DE WS-CF-VALOR (WS-CX).      *
069900*****************************************************************
070000 9650-LARGO-VALOR.
070100     MOVE 0 TO WS-LEN-VALOR
070200     PERFORM VARYING WS-P FROM 40 BY -1
070300        UNTIL WS-P EQUAL 0
070400        OR WS-CF-VALOR (WS-CX) (WS-P:1) NOT EQUAL SPACE
070500        CONTINUE
070600     END-PERFORM
070700     MOVE WS-P TO WS-LEN-VALOR.
070800
070900 9650-LARGO-VALOR-EXIT.
071000     EXIT.
