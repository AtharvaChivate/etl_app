000100*****************************************************************
000200* Program name:    PLB0010.                                    *
000300* Original author: R.MASCELLI.                                 *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 11/06/1989 RMASCELLI     Initial version - engine skeleton,   * CR1140  
000900*                          literal pipeline table (CR-1140).    * CR1140  
001000* 02/14/1990 RMASCELLI     Added GROUPBY / SORT node dispatch   * CR1187  
001100*                          (CR-1187).                           * CR1187  
001200* 09/03/1991 JOCAMPO       Pipeline validation gate added ahead * CR1349  
001300*                          of execution (CR-1349).              * CR1349  
001400* 05/22/1993 MVILLALBA     JOIN node wired to sru-PLU0700, two  * CR1502  
001500*                          predecessors resolved from edge      * CR1502  
001600*                          table order (CR-1502).                *CR1502  
001700* 07/11/1996 SPINTOS       Topological placement pass rewritten * CR1811  
001800*                          to detect cyclic pipelines (CR-1811).* CR1811  
001900* 01/19/1999 CECHEVER      Y2K REVIEW - DATE-WRITTEN and sample *
002000*                          hire dates verified four-digit, no   *
002100*                          windowing used in this program.      *
002200* 08/30/2001 AQUIROGA      OUTPUT-LOCATION now taken from first * CR2077  
002300*                          CSVOUTPUT node in definition order,  * CR2077  
002400*                          not execution order (CR-2077).        *CR2077  
002500* 04/02/2003 AQUIROGA      RECORDS-PROCESSED redefined as total * CR2144
002600*                          rows written by CSVOUTPUT nodes only * CR2144
002700*                          (CR-2144).                            *CR2144
002800* 06/18/2008 AQUIROGA      AUDIT FINDING - CR-2144 above did not  *CR2410
002900*                          match spec.  RECORDS-PROCESSED now    *CR2410
003000*                          takes the largest cache row count     *CR2410
003100*                          across EVERY node, not a sum over     *CR2410
003200*                          CSVOUTPUT nodes only.  OUTPUT-        *CR2410
003300*                          LOCATION now defaults to 'unknown'    *CR2410
003400*                          when the pipeline has no CSVOUTPUT    *CR2410
003500*                          node (CR-2410).                       *CR2410
003600* 09/02/2009 LFIGUEROA     JOIN dispatch now fails the pipeline  *CR2458
003700*                          when a JOIN node does not have        *CR2458
003800*                          exactly two incoming edges, instead   *CR2458
003900*                          of running with an empty side         *CR2458
004000*                          (CR-2458).                            *CR2458
004100* 01/11/2010 LFIGUEROA AUDIT FINDING - the execution log printed *CR2501  
004200*                          only "EXECUTING NODE" per node, with  *CR2501  
004300*                          no per-transform record-count line.   *CR2501  
004400*                          FILTER/MAP/GROUPBY/SORT/JOIN now each *CR2501  
004500*                          DISPLAY a result line (row counts     *CR2501  
004600*                          before/after, groups formed, or join  *CR2501  
004700*                          type used) right after the sub is     *CR2501  
004800*                          CALLed (CR-2501).                     *CR2501
004900* 04/19/2010 LFIGUEROA     AUDIT FINDING - 1310-MUESTRA-ERRORES   *CR2544
005000*                          and 1320-MUESTRA-AVISOS only ever      *CR2544
005100*                          displayed the first three error lines  *CR2544
005200*                          and first two warning lines, even      *CR2544
005300*                          though PLVALID0-AREA carries up to 50  *CR2544
005400*                          of each and sru-PLU0900 populates all  *CR2544
005500*                          of them.  Both now PERFORM VARYING     *CR2544
005600*                          over ERROR-TEXT-TABLE / WARN-TEXT-     *CR2544
005700*                          TABLE (new REDEFINES views added to    *CR2544
005800*                          cpy-PLVALID0) up to ERROR-COUNT /       *CR2544
005900*                          WARNING-COUNT (CR-2544).                *CR2544
006000*****************************************************************
006100*                                                               *
006200*          I D E N T I F I C A T I O N  D I V I S I O N         *
006300*                                                               *
006400*****************************************************************
006500 IDENTIFICATION DIVISION.
006600 PROGRAM-ID.  PLB0010.
006700 AUTHOR. R.MASCELLI.
006800 INSTALLATION. IBM Z/OS.
006900 DATE-WRITTEN. 11/06/1989.
007000 DATE-COMPILED. 04/19/2010.
007100 SECURITY. CONFIDENTIAL.
007200*****************************************************************
007300*                                                               *
007400*             E N V I R O N M E N T   D I V I S I O N           *
007500*                                                               *
007600*****************************************************************
007700 ENVIRONMENT DIVISION.
007800
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
008300     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
008400     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
008500
008600 INPUT-OUTPUT SECTION.
008700*****************************************************************
008800*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
008900*              (DATOS DE MUESTRA DEL PIPELINE DE EJEMPLO)       *
009000*****************************************************************
009100 FILE-CONTROL.
009200     SELECT F-EMPLOYEES   ASSIGN       TO EMPLOYS
009300                           FILE STATUS  IS SW-FILE-STATUS.
009400     SELECT F-DEPARTMENTS ASSIGN       TO DEPARTS
009500                           FILE STATUS  IS SW-FILE-STATUS.
009600*****************************************************************
009700*                                                               *
009800*                      D A T A   D I V I S I O N                *
009900*                                                               *
010000*****************************************************************
010100 DATA DIVISION.
010200 FILE SECTION.
010300
010400 FD  F-EMPLOYEES
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORD CONTAINS 080 CHARACTERS.
010800 01  REG-EMPLOYEES-CSV                PIC X(80).
010900
011000 FD  F-DEPARTMENTS
011100     RECORDING MODE IS F
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORD CONTAINS 080 CHARACTERS.
011400 01  REG-DEPARTMENTS-CSV              PIC X(80).
011500
011600 WORKING-STORAGE SECTION.
011700
011800*****************************************************************
011900*                    DEFINICION DE CONSTANTES                   *
012000*****************************************************************
012100 01  CT-CONSTANTES.
012200     05 CT-1                          PIC 9(01) COMP VALUE 1.
012300     05 CT-MAX-NODOS                  PIC 9(02) COMP VALUE 12.
012400     05 CT-MAX-ARCOS                  PIC 9(02) COMP VALUE 16.
012500     05 CT-CFG-PLU0100                PIC X(08) VALUE 'PLU0100 '.
012600     05 CT-CFG-PLU0200                PIC X(08) VALUE 'PLU0200 '.
012700     05 CT-CFG-PLU0300                PIC X(08) VALUE 'PLU0300 '.
012800     05 CT-CFG-PLU0400                PIC X(08) VALUE 'PLU0400 '.
012900     05 CT-CFG-PLU0500                PIC X(08) VALUE 'PLU0500 '.
013000     05 CT-CFG-PLU0600                PIC X(08) VALUE 'PLU0600 '.
013100     05 CT-CFG-PLU0700                PIC X(08) VALUE 'PLU0700 '.
013200     05 CT-CFG-PLU0900                PIC X(08) VALUE 'PLU0900 '.
013300
013400*****************************************************************
013500*                    DEFINICION DE SWITCHES                     *
013600*****************************************************************
013700     05 FILLER                         PIC X(01) VALUE SPACE.
013800 01  SW-SWITCHES.
013900     05 SW-FILE-STATUS                PIC X(02) VALUE SPACE.
014000        88 FS-88-OK                             VALUE '00'.
014100     05 SW-PIPELINE-VALIDO            PIC X(01) VALUE 'S'.
014200        88 PIPE-88-VALIDO                       VALUE 'S'.
014300        88 PIPE-88-INVALIDO                     VALUE 'N'.
014400     05 SW-NODO-ENCONTRADO            PIC X(01) VALUE 'N'.
014500        88 NODO-88-ENCONTRADO                   VALUE 'S'.
014600     05 SW-PREDECESOR-LISTO           PIC X(01) VALUE 'N'.
014700        88 PRED-88-LISTO                        VALUE 'S'.
014800     05 SW-FALLO-FATAL                PIC X(01) VALUE 'N'.
014900        88 FALLO-88-FATAL                       VALUE 'S'.
015000     05 SW-SIN-AVANCE                 PIC X(01) VALUE 'N'.
015100        88 SINAV-88-DETECTADO                   VALUE 'S'.
015200
015300*****************************************************************
015400*                    DEFINICION DE CONTADORES                   *
015500*****************************************************************
015600     05 FILLER                         PIC X(01) VALUE SPACE.
015700 01  CN-CONTADORES.
015800     05 CN-NODOS-EJECUTADOS           PIC 9(04) COMP VALUE 0.
015900     05 CN-EMPLEADOS-ESCRITOS         PIC 9(02) COMP VALUE 0.
016000     05 CN-DEPARTAMENTOS-ESCRITOS     PIC 9(02) COMP VALUE 0.
016100
016200*****************************************************************
016300*                     DEFINICION DE VARIABLES                   *
016400*****************************************************************
016500     05 FILLER                         PIC X(01) VALUE SPACE.
016600 01  WS-VARIABLES.
016700     05 WS-CALLING-SUB                PIC X(08) VALUE SPACES.
016800     05 WS-NX                         PIC 9(04) COMP VALUE 0.
016900     05 WS-EX                         PIC 9(04) COMP VALUE 0.
017000     05 WS-OX                         PIC 9(04) COMP VALUE 0.
017100     05 WS-CX                         PIC 9(04) COMP VALUE 0.
017200     05 WS-NX-BUSCADO                 PIC 9(04) COMP VALUE 0.
017300     05 WS-CX-LIBRE                   PIC 9(04) COMP VALUE 0.
017400     05 WS-EX-IZQUIERDA               PIC 9(04) COMP VALUE 0.
017500     05 WS-EX-DERECHA                 PIC 9(04) COMP VALUE 0.
017600     05 WS-MAX-FILAS                  PIC 9(09) COMP VALUE 0.
017700     05 WS-BUSCA-NODE-ID              PIC X(12) VALUE SPACES.
017800
017900*****************************************************************
018000*                DEFINICION DE TABLA DE PIPELINE                *
018100* (LISTA DE NODOS, LISTA DE ARCOS, ORDEN DE EJECUCION Y CACHE    *
018200*  DE FILAS POR NODO - TABLAS PROPIAS DEL MOTOR, NO SON UN       *
018300*  LAYOUT DE INTERCAMBIO, POR ESO USAN OCCURS).                  *
018400*****************************************************************
018500* NOTA MANTENIMIENTO (SPINTOS, 07/11/1996): LOS NIVELES 04/05 DE
018600* ESTE BLOQUE NO SON UN CAPRICHO - PLNODE00/PLEDGE00/PLROWST0
018700* TRAEN SU PROPIO NIVEL SUPERIOR GRABADO EN EL COPY (05, Y 03
018800* PARA PLROWST0 POR SU ANIDAMIENTO INTERNO CON PLDATRW0), ASI
018900* QUE LA TABLA QUE LOS CONTIENE TIENE QUE QUEDAR UN NIVEL POR
019000* DEBAJO PARA QUE EL COPY ENTRE COMO HIJO VALIDO.
019100 01  WS-NODE-TABLE.
019200     05 WS-NODE-COUNT                 PIC 9(02) COMP VALUE 0.
019300     04 WS-NODE-ENTRY OCCURS 12 TIMES INDEXED BY NX.
019400        COPY PLNODE00.
019500        05 WS-NODE-PLACED             PIC X(01) VALUE 'N'.
019600           88 NODE-88-PLACED                    VALUE 'Y'.
019700
019800 01  WS-EDGE-TABLE.
019900     05 WS-EDGE-COUNT                 PIC 9(02) COMP VALUE 0.
020000     04 WS-EDGE-ENTRY OCCURS 16 TIMES INDEXED BY EX.
020100        COPY PLEDGE00.
020200
020300 01  WS-EXEC-ORDER.
020400     05 WS-ORDER-COUNT                PIC 9(02) COMP VALUE 0.
020500     05 WS-ORDER-NODE-ID OCCURS 12 TIMES PIC X(12).
020600
020700* PLROWST0 SE REPITE CUATRO VECES EN ESTE PROGRAMA (CACHE Y LAS
020800* TRES AREAS DE INTERCAMBIO CON sru-PLU0XXX).  CADA COPIA TRAE
020900* SU PROPIO INDICE RS-IX, Y UN INDICE NO SE PUEDE CALIFICAR CON
021000* OF/IN COMO UN DATO COMUN - POR ESO SE RENOMBRA CON REPLACING
021100* EN CADA COPY.  LOS CAMPOS ELEMENTALES (RS-ROW-COUNT, ROW-COL-
021200* NAME-nn, ETC.) SE REPITEN SIN RENOMBRAR; TODA REFERENCIA A UNO
021300* DE ELLOS FUERA DE UN MOVE DE GRUPO COMPLETO DEBE CALIFICARSE
021400* CON OF WS-CACHE-ENTRY, OF WS-INPUT-ROWSET-1, ETC.
021500 01  WS-DATA-CACHE.
021600     02 WS-CACHE-COUNT                PIC 9(02) COMP VALUE 0.
021700     02 WS-CACHE-ENTRY OCCURS 12 TIMES INDEXED BY CX.
021800        03 WS-CACHE-NODE-ID           PIC X(12) VALUE SPACES.
021900        COPY PLROWST0 REPLACING ==RS-IX== BY ==CACHE-IX==.
022000
022100*****************************************************************
022200*          AREAS DE INTERCAMBIO CON LAS RUTINAS sru-PLU0XXX      *
022300*****************************************************************
022400 01  WS-INPUT-ROWSET-1.
022500     COPY PLROWST0 REPLACING ==RS-IX== BY ==I1-IX==.
022600 01  WS-INPUT-ROWSET-2.
022700     COPY PLROWST0 REPLACING ==RS-IX== BY ==I2-IX==.
022800 01  WS-OUTPUT-ROWSET.
022900     COPY PLROWST0 REPLACING ==RS-IX== BY ==OX-IX==.
023000
023100 01  PLEXRES0-AREA.
023200     COPY PLEXRES0.
023300
023400 01  PLVALID0-AREA.
023500     COPY PLVALID0.
023600
023700*****************************************************************
023800*                                                               *
023900*              P R O C E D U R E   D I V I S I O N              *
024000*                                                               *
024100*****************************************************************
024200 PROCEDURE DIVISION.
024300*****************************************************************
024400*                        0000-MAINLINE                          *
024500*****************************************************************
024600 0000-MAINLINE.
024700
024800     PERFORM 1000-INICIO
024900        THRU 1000-INICIO-EXIT
025000
025100     PERFORM 2000-PROCESO
025200        THRU 2000-PROCESO-EXIT
025300
025400     PERFORM 3000-FIN.
025500
025600     STOP RUN.
025700
025800*****************************************************************
025900*                           1000-INICIO                         *
026000*****************************************************************
026100 1000-INICIO.
026200
026300     INITIALIZE CN-CONTADORES WS-NODE-TABLE WS-EDGE-TABLE
026400                WS-EXEC-ORDER WS-DATA-CACHE PLEXRES0-AREA
026500                PLVALID0-AREA
026600
026700     SET EXEC-88-RUNNING              TO TRUE
026800
026900     PERFORM 1100-CARGA-ARCHIVOS-MUESTRA
027000        THRU 1100-CARGA-ARCHIVOS-MUESTRA-EXIT
027100
027200     PERFORM 1200-CARGA-PIPELINE
027300        THRU 1200-CARGA-PIPELINE-EXIT
027400
027500     PERFORM 1300-VALIDA-PIPELINE
027600        THRU 1300-VALIDA-PIPELINE-EXIT
027700
027800     IF PIPE-88-VALIDO
027900        PERFORM 1400-DETERMINA-ORDEN
028000           THRU 1400-DETERMINA-ORDEN-EXIT
028100     END-IF.
028200
028300*****************************************************************
028400*                        1000-INICIO-EXIT                       *
028500*****************************************************************
028600 1000-INICIO-EXIT.
028700     EXIT.
028800
028900*****************************************************************
029000*              1100-CARGA-ARCHIVOS-MUESTRA                      *
029100* ESCRIBE LOS DOS ARCHIVOS DE MUESTRA (EMPLOYEES.CSV Y           *
029200* DEPARTMENTS.CSV) QUE LOS NODOS CSVSOURCE DEL PIPELINE DE       *
029300* DEMOSTRACION LEERAN A TRAVES DE sru-PLU0100.  ES EL MISMO      *
029400* ESQUEMA DE POBLACION LITERAL QUE USABA src-DEMO00 PARA SU      *
029500* TABLA DE EMPLEADOS DE PRUEBA.                                  *
029600*****************************************************************
029700 1100-CARGA-ARCHIVOS-MUESTRA.
029800
029900     OPEN OUTPUT F-EMPLOYEES
030000     IF NOT FS-88-OK
030100        DISPLAY 'ERROR ABRIENDO EMPLOYS. CODIGO: ' SW-FILE-STATUS
030200        PERFORM 3000-FIN
030300     END-IF
030400
030500     MOVE 'id,name,department,salary'      TO REG-EMPLOYEES-CSV
030600     WRITE REG-EMPLOYEES-CSV
030700     MOVE 'E001,Alice Johnson,Engineering,95000.00'
030800                                             TO REG-EMPLOYEES-CSV
030900     WRITE REG-EMPLOYEES-CSV
031000     MOVE 'E002,Bob Smith,Engineering,68000.00'
031100                                             TO REG-EMPLOYEES-CSV
031200     WRITE REG-EMPLOYEES-CSV
031300     MOVE 'E003,Carol Davis,Sales,72000.50'  TO REG-EMPLOYEES-CSV
031400     WRITE REG-EMPLOYEES-CSV
031500     MOVE 'E004,David Lee,Sales,54000.00'    TO REG-EMPLOYEES-CSV
031600     WRITE REG-EMPLOYEES-CSV
031700     MOVE 'E005,Eve Martinez,Marketing,81000.00'
031800                                             TO REG-EMPLOYEES-CSV
031900     WRITE REG-EMPLOYEES-CSV
032000     MOVE 'E006,Frank Wilson,Marketing,59500.25'
032100                                             TO REG-EMPLOYEES-CSV
032200     WRITE REG-EMPLOYEES-CSV
032300     MOVE 6                            TO CN-EMPLEADOS-ESCRITOS
032400     CLOSE F-EMPLOYEES
032500
032600     OPEN OUTPUT F-DEPARTMENTS
032700     IF NOT FS-88-OK
032800        DISPLAY 'ERROR ABRIENDO DEPARTS. CODIGO: ' SW-FILE-STATUS
032900        PERFORM 3000-FIN
033000     END-IF
033100
033200     MOVE 'department,location,manager'   TO REG-DEPARTMENTS-CSV
033300     WRITE REG-DEPARTMENTS-CSV
033400     MOVE 'Engineering,Building A,Alice Johnson'
033500                                           TO REG-DEPARTMENTS-CSV
033600     WRITE REG-DEPARTMENTS-CSV
033700     MOVE 'Sales,Building B,Carol Davis'  TO REG-DEPARTMENTS-CSV
033800     WRITE REG-DEPARTMENTS-CSV
033900     MOVE 'Marketing,Building C,Eve Martinez'
034000                                           TO REG-DEPARTMENTS-CSV
034100     WRITE REG-DEPARTMENTS-CSV
034200     MOVE 3                       TO CN-DEPARTAMENTOS-ESCRITOS
034300     CLOSE F-DEPARTMENTS.
034400
034500 1100-CARGA-ARCHIVOS-MUESTRA-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900*                   1200-CARGA-PIPELINE                         *
035000* DEFINICION LITERAL DEL PIPELINE DE MUESTRA - NUEVE NODOS Y OCHO*
035100* ARCOS. DOS RAMAS COMPARTEN EL ORIGEN EMP-SRC: UNA FILTRA POR   *
035200* SALARIO Y CRUZA CONTRA DEPARTMENTS (JOIN), LA OTRA NORMALIZA EL*
035300* NOMBRE DE DEPARTAMENTO Y RESUME POR DEPARTAMENTO (MAP + GROUPBY*
035400* + SORT).                                                       *
035500*****************************************************************
035600 1200-CARGA-PIPELINE.
035700
035800*---------------------------------------------------------------*
035900*  NODO 1 - EMP-SRC (CSVSOURCE)                                  *
036000*---------------------------------------------------------------*
036100     MOVE 'EMP-SRC'         TO NODE-ID(1)
036200     SET  NODE-88-CSVSOURCE(1)      TO TRUE
036300     MOVE 'employees.csv'   TO CFG-SRC-FILEPATH(1)
036400
036500*---------------------------------------------------------------*
036600*  NODO 2 - DEPT-SRC (CSVSOURCE)                                 *
036700*---------------------------------------------------------------*
036800     MOVE 'DEPT-SRC'        TO NODE-ID(2)
036900     SET  NODE-88-CSVSOURCE(2)      TO TRUE
037000     MOVE 'departments.csv' TO CFG-SRC-FILEPATH(2)
037100
037200*---------------------------------------------------------------*
037300*  NODO 3 - SAL-FILTER (FILTER SALARY > 70000)                   *
037400*---------------------------------------------------------------*
037500     MOVE 'SAL-FILTER'     TO NODE-ID(3)
037600     SET  NODE-88-FILTER(3)         TO TRUE
037700     MOVE 'salary'          TO CFG-FLT-COLUMN(3)
037800     MOVE '>'               TO CFG-FLT-OPERATOR(3)
037900     MOVE '70000'           TO CFG-FLT-VALUE(3)
038000
038100*---------------------------------------------------------------*
038200*  NODO 4 - JOIN-DEPT (INNER JOIN POR DEPARTMENT)                *
038300*---------------------------------------------------------------*
038400     MOVE 'JOIN-DEPT'      TO NODE-ID(4)
038500     SET  NODE-88-JOIN(4)           TO TRUE
038600     MOVE 'inner'            TO CFG-JOIN-TYPE(4)
038700     MOVE 'department'       TO CFG-JOIN-LEFTKEY(4)
038800     MOVE 'department'       TO CFG-JOIN-RIGHTKEY(4)
038900
039000*---------------------------------------------------------------*
039100*  NODO 5 - OUT-JOIN (CSVOUTPUT)                                 *
039200*---------------------------------------------------------------*
039300     MOVE 'OUT-JOIN'        TO NODE-ID(5)
039400     SET  NODE-88-CSVOUTPUT(5)      TO TRUE
039500     MOVE 'high_earners_by_dept.csv' TO CFG-OUT-FILEPATH(5)
039600     MOVE 'OVERWRITE'        TO CFG-OUT-MODE(5)
039700
039800*---------------------------------------------------------------*
039900*  NODO 6 - DEPT-MAP (MAP: MAYUSCULAS + AJUSTE DE SALARIO)       *
040000*---------------------------------------------------------------*
040100     MOVE 'DEPT-MAP'        TO NODE-ID(6)
040200     SET  NODE-88-MAP(6)            TO TRUE
040300     MOVE 2                  TO CFG-MAP-COUNT(6)
040400     MOVE 'department'       TO CFG-MAP-SRC-01(6)
040500     MOVE 'dept_upper'       TO CFG-MAP-TGT-01(6)
040600     MOVE 'uppercase'        TO CFG-MAP-OPER-01(6)
040700     MOVE 'salary'           TO CFG-MAP-SRC-02(6)
040800     MOVE 'salary_adj'       TO CFG-MAP-TGT-02(6)
040900     MOVE 'multiply'         TO CFG-MAP-OPER-02(6)
041000     MOVE 1.1000             TO CFG-MAP-OPERAND-02(6)
041100
041200*---------------------------------------------------------------*
041300*  NODO 7 - DEPT-GROUP (GROUPBY DEPT_UPPER)                      *
041400*---------------------------------------------------------------*
041500     MOVE 'DEPT-GROUP'      TO NODE-ID(7)
041600     SET  NODE-88-GROUPBY(7)        TO TRUE
041700     MOVE 1                  TO CFG-GRP-COL-COUNT(7)
041800     MOVE 'dept_upper'       TO CFG-GRP-COLUMN-01(7)
041900     MOVE 2                  TO CFG-GRP-AGG-COUNT(7)
042000     MOVE 'count'            TO CFG-GRP-AGG-FUNC-01(7)
042100     MOVE 'id'               TO CFG-GRP-AGG-COLUMN-01(7)
042200     MOVE 'emp_count'        TO CFG-GRP-AGG-ALIAS-01(7)
042300     MOVE 'avg'              TO CFG-GRP-AGG-FUNC-02(7)
042400     MOVE 'salary_adj'       TO CFG-GRP-AGG-COLUMN-02(7)
042500     MOVE 'avg_adj_salary'   TO CFG-GRP-AGG-ALIAS-02(7)
042600
042700*---------------------------------------------------------------*
042800*  NODO 8 - DEPT-SORT (SORT ASCENDENTE POR DEPT_UPPER)           *
042900*---------------------------------------------------------------*
043000     MOVE 'DEPT-SORT'       TO NODE-ID(8)
043100     SET  NODE-88-SORT(8)           TO TRUE
043200     MOVE 1                  TO CFG-SRT-COLUMN-COUNT(8)
043300     MOVE 'dept_upper'       TO CFG-SRT-COLUMN(8)
043400     MOVE 'ASC'              TO CFG-SRT-DIRECTION(8)
043500
043600*---------------------------------------------------------------*
043700*  NODO 9 - OUT-SUMMARY (CSVOUTPUT)                              *
043800*---------------------------------------------------------------*
043900     MOVE 'OUT-SUMMARY'     TO NODE-ID(9)
044000     SET  NODE-88-CSVOUTPUT(9)      TO TRUE
044100     MOVE 'department_summary.csv'  TO CFG-OUT-FILEPATH(9)
044200     MOVE 'OVERWRITE'        TO CFG-OUT-MODE(9)
044300
044400     MOVE 9                  TO WS-NODE-COUNT
044500
044600*---------------------------------------------------------------*
044700*  ARCOS DEL PIPELINE - EL ORDEN IMPORTA PARA JOIN-DEPT          *
044800*  (PRIMER ARCO QUE LO ALIMENTA = IZQUIERDA, SEGUNDO = DERECHA)  *
044900*---------------------------------------------------------------*
045000     MOVE 'EMP-SRC'     TO EDGE-SOURCE(1)
045100     MOVE 'SAL-FILTER'  TO EDGE-TARGET(1)
045200     MOVE 'SAL-FILTER'  TO EDGE-SOURCE(2)
045300     MOVE 'JOIN-DEPT'   TO EDGE-TARGET(2)
045400     MOVE 'DEPT-SRC'    TO EDGE-SOURCE(3)
045500     MOVE 'JOIN-DEPT'   TO EDGE-TARGET(3)
045600     MOVE 'JOIN-DEPT'   TO EDGE-SOURCE(4)
045700     MOVE 'OUT-JOIN'    TO EDGE-TARGET(4)
045800     MOVE 'EMP-SRC'     TO EDGE-SOURCE(5)
045900     MOVE 'DEPT-MAP'    TO EDGE-TARGET(5)
046000     MOVE 'DEPT-MAP'    TO EDGE-SOURCE(6)
046100     MOVE 'DEPT-GROUP'  TO EDGE-TARGET(6)
046200     MOVE 'DEPT-GROUP'  TO EDGE-SOURCE(7)
046300     MOVE 'DEPT-SORT'   TO EDGE-TARGET(7)
046400     MOVE 'DEPT-SORT'   TO EDGE-SOURCE(8)
046500     MOVE 'OUT-SUMMARY' TO EDGE-TARGET(8)
046600
046700     MOVE 8                  TO WS-EDGE-COUNT.
046800
046900 1200-CARGA-PIPELINE-EXIT.
047000     EXIT.
047100
047200*****************************************************************
047300*                  1300-VALIDA-PIPELINE                        *
047400* LLAMA AL VALIDADOR ANTES DE CORRER NADA - SI EL VALIDADOR     *
047500* ENCUENTRA ERRORES EL PIPELINE NO SE EJECUTA.                  *
047600*****************************************************************
047700 1300-VALIDA-PIPELINE.
047800
047900     MOVE CT-CFG-PLU0900     TO WS-CALLING-SUB
048000
048100     CALL WS-CALLING-SUB USING WS-NODE-TABLE
048200                                WS-EDGE-TABLE
048300                                PLVALID0-AREA
048400
048500     IF ERROR-COUNT OF PLVALID0-AREA IS GREATER THAN ZERO
048600        SET PIPE-88-INVALIDO TO TRUE
048700        SET  EXEC-88-FAILED  TO TRUE
048800        MOVE 'Pipeline validation failed' TO EXEC-MESSAGE
048900        PERFORM 1310-MUESTRA-ERRORES
049000           THRU 1310-MUESTRA-ERRORES-EXIT
049100     END-IF
049200
049300     IF WARNING-COUNT OF PLVALID0-AREA IS GREATER THAN ZERO
049400        PERFORM 1320-MUESTRA-AVISOS
049500           THRU 1320-MUESTRA-AVISOS-EXIT
049600     END-IF.
049700
049800 1300-VALIDA-PIPELINE-EXIT.
049900     EXIT.
050000
050100 1310-MUESTRA-ERRORES.
050200
050300     DISPLAY 'PIPELINE VALIDATION ERRORS:'
050400     PERFORM VARYING ERX FROM 1 BY 1
050500               UNTIL ERX IS GREATER THAN ERROR-COUNT OF PLVALID0-AREA
050600        DISPLAY '  ' ERROR-TEXT-TABLE(ERX)
050700     END-PERFORM.
050800
050900 1310-MUESTRA-ERRORES-EXIT.
051000     EXIT.
051100
051200 1320-MUESTRA-AVISOS.
051300
051400     DISPLAY 'PIPELINE VALIDATION WARNINGS:'
051500     PERFORM VARYING WRX FROM 1 BY 1
051600               UNTIL WRX IS GREATER THAN WARNING-COUNT OF PLVALID0-AREA
051700        DISPLAY '  ' WARN-TEXT-TABLE(WRX)
051800     END-PERFORM.
051900
052000 1320-MUESTRA-AVISOS-EXIT.
052100     EXIT.
052200
052300*****************************************************************
052400*                1400-DETERMINA-ORDEN                           *
052500* DETERMINA EL ORDEN DE EJECUCION DEL PIPELINE.  EQUIVALENTE    *
052600* OPERATIVO DE UN RECORRIDO EN PROFUNDIDAD POST-ORDEN INVERTIDO:*
052700* SE HACEN PASADAS SOBRE LA TABLA DE NODOS Y EN CADA PASADA SE  *
052800* COLOCA CUALQUIER NODO CUYOS PREDECESORES YA ESTEN COLOCADOS,  *
052900* HASTA QUE TODOS QUEDEN COLOCADOS (TODO NODO CORRE DESPUES DE  *
053000* TODOS SUS NODOS AGUAS ARRIBA).  SI UNA PASADA COMPLETA NO     *
053100* COLOCA NINGUN NODO NUEVO EL PIPELINE TIENE UN CICLO Y SE      *
053200* DETIENE LA CORRIDA.                                           *
053300*****************************************************************
053400 1400-DETERMINA-ORDEN.
053500
053600     PERFORM UNTIL WS-ORDER-COUNT NOT LESS THAN WS-NODE-COUNT
053700                 OR SINAV-88-DETECTADO
053800
053900        MOVE 'N' TO SW-SIN-AVANCE
054000
054100        PERFORM VARYING NX FROM 1 BY 1
054200                  UNTIL NX IS GREATER THAN WS-NODE-COUNT
054300
054400           IF NOT NODE-88-PLACED(NX)
054500              PERFORM 1410-PREDECESORES-LISTOS
054600                 THRU 1410-PREDECESORES-LISTOS-EXIT
054700              IF PRED-88-LISTO
054800                 ADD 1 TO WS-ORDER-COUNT
054900                 MOVE NODE-ID(NX)
055000                      TO WS-ORDER-NODE-ID(WS-ORDER-COUNT)
055100                 SET NODE-88-PLACED(NX) TO TRUE
055200                 MOVE 'S' TO SW-SIN-AVANCE
055300              END-IF
055400           END-IF
055500
055600        END-PERFORM
055700
055800        IF SW-SIN-AVANCE EQUAL 'N'
055900           SET SINAV-88-DETECTADO TO TRUE
056000        END-IF
056100
056200     END-PERFORM
056300
056400     IF SINAV-88-DETECTADO
056500        SET EXEC-88-FAILED TO TRUE
056600        MOVE 'Cyclic pipeline - no execution order possible'
056700             TO EXEC-MESSAGE
056800        SET FALLO-88-FATAL TO TRUE
056900     END-IF.
057000
057100 1400-DETERMINA-ORDEN-EXIT.
057200     EXIT.
057300
057400*****************************************************************
057500*             1410-PREDECESORES-LISTOS                          *
057600* PARA EL NODO NX, RECORRE LA TABLA DE ARCOS Y VERIFICA QUE      *
057700* TODO ARCO QUE LO ALIMENTA VENGA DE UN NODO YA COLOCADO.        *
057800*****************************************************************
057900 1410-PREDECESORES-LISTOS.
058000
058100     MOVE 'S' TO SW-PREDECESOR-LISTO
058200
058300     PERFORM VARYING EX FROM 1 BY 1
058400               UNTIL EX IS GREATER THAN WS-EDGE-COUNT
058500
058600        IF EDGE-TARGET(EX) EQUAL NODE-ID(NX)
058700           PERFORM 1420-BUSCA-NODO-POR-ID
058800              THRU 1420-BUSCA-NODO-POR-ID-EXIT
058900           IF NODO-88-ENCONTRADO
059000              IF NOT NODE-88-PLACED(WS-NX-BUSCADO)
059100                 MOVE 'N' TO SW-PREDECESOR-LISTO
059200              END-IF
059300           END-IF
059400        END-IF
059500
059600     END-PERFORM.
059700
059800 1410-PREDECESORES-LISTOS-EXIT.
059900     EXIT.
060000
060100*****************************************************************
060200*            1420-BUSCA-NODO-POR-ID                             *
060300* BUSCA POR NODE-ID EN LA TABLA DE NODOS.  LA CLAVE DE BUSQUEDA  *
060400* VIAJA EN EDGE-SOURCE(EX); EL RESULTADO QUEDA EN               *
060500* WS-NX-BUSCADO / SW-NODO-ENCONTRADO.                            *
060600*****************************************************************
060700 1420-BUSCA-NODO-POR-ID.
060800
060900     MOVE 'N' TO SW-NODO-ENCONTRADO
061000     MOVE 0   TO WS-NX-BUSCADO
061100
061200     PERFORM VARYING WS-NX-BUSCADO FROM 1 BY 1
061300               UNTIL WS-NX-BUSCADO IS GREATER THAN WS-NODE-COUNT
061400                  OR NODO-88-ENCONTRADO
061500
061600        IF NODE-ID(WS-NX-BUSCADO) EQUAL EDGE-SOURCE(EX)
061700           MOVE 'S' TO SW-NODO-ENCONTRADO
061800        END-IF
061900
062000     END-PERFORM
062100
062200     IF NOT NODO-88-ENCONTRADO
062300        SUBTRACT 1 FROM WS-NX-BUSCADO
062400     END-IF.
062500
062600 1420-BUSCA-NODO-POR-ID-EXIT.
062700     EXIT.
062800
062900*****************************************************************
063000*                           2000-PROCESO                        *
063100*****************************************************************
063200 2000-PROCESO.
063300
063400     IF PIPE-88-VALIDO AND NOT FALLO-88-FATAL
063500        PERFORM 2100-EJECUTA-NODOS
063600           THRU 2100-EJECUTA-NODOS-EXIT
063700     END-IF.
063800
063900*****************************************************************
064000*                        2000-PROCESO-EXIT                      *
064100*****************************************************************
064200 2000-PROCESO-EXIT.
064300     EXIT.
064400
064500*****************************************************************
064600*                   2100-EJECUTA-NODOS                          *
064700* RECORRE WS-EXEC-ORDER Y DESPACHA CADA NODO A SU RUTINA         *
064800* sru-PLU0XXX SEGUN EL TIPO.                                     *
064900*****************************************************************
065000 2100-EJECUTA-NODOS.
065100
065200     PERFORM VARYING WS-OX FROM 1 BY 1
065300               UNTIL WS-OX IS GREATER THAN WS-ORDER-COUNT
065400                  OR FALLO-88-FATAL
065500
065600        PERFORM 2110-BUSCA-NODO-POR-ORDEN
065700           THRU 2110-BUSCA-NODO-POR-ORDEN-EXIT
065800
065900        IF NOT NODO-88-ENCONTRADO
066000           SET EXEC-88-FAILED TO TRUE
066100           MOVE 'Node in execution order not found in pipeline'
066200                TO EXEC-MESSAGE
066300           SET FALLO-88-FATAL TO TRUE
066400        ELSE
066500           DISPLAY 'EXECUTING NODE: ' NODE-ID(WS-NX)
066600                   ' (' NODE-TYPE(WS-NX) ')'
066700
066800           EVALUATE TRUE
066900              WHEN NODE-88-CSVSOURCE(WS-NX)
067000                 PERFORM 2200-EJECUTA-CSVSOURCE
067100                    THRU 2200-EJECUTA-CSVSOURCE-EXIT
067200              WHEN NODE-88-FILTER(WS-NX)
067300                 PERFORM 2300-EJECUTA-FILTER
067400                    THRU 2300-EJECUTA-FILTER-EXIT
067500              WHEN NODE-88-MAP(WS-NX)
067600                 PERFORM 2400-EJECUTA-MAP
067700                    THRU 2400-EJECUTA-MAP-EXIT
067800              WHEN NODE-88-GROUPBY(WS-NX)
067900                 PERFORM 2500-EJECUTA-GROUPBY
068000                    THRU 2500-EJECUTA-GROUPBY-EXIT
068100              WHEN NODE-88-SORT(WS-NX)
068200                 PERFORM 2600-EJECUTA-SORT
068300                    THRU 2600-EJECUTA-SORT-EXIT
068400              WHEN NODE-88-JOIN(WS-NX)
068500                 PERFORM 2700-EJECUTA-JOIN
068600                    THRU 2700-EJECUTA-JOIN-EXIT
068700              WHEN NODE-88-CSVOUTPUT(WS-NX)
068800                 PERFORM 2800-EJECUTA-CSVOUTPUT
068900                    THRU 2800-EJECUTA-CSVOUTPUT-EXIT
069000              WHEN OTHER
069100                 DISPLAY 'WARNING: UNKNOWN NODE TYPE FOR NODE '
069200                         NODE-ID(WS-NX)
069300           END-EVALUATE
069400
069500           ADD CT-1 TO CN-NODOS-EJECUTADOS
069600        END-IF
069700
069800     END-PERFORM.
069900
070000 2100-EJECUTA-NODOS-EXIT.
070100     EXIT.
070200
070300 2110-BUSCA-NODO-POR-ORDEN.
070400
070500     MOVE 'N' TO SW-NODO-ENCONTRADO
070600     MOVE 0   TO WS-NX
070700
070800     PERFORM VARYING WS-NX FROM 1 BY 1
070900               UNTIL WS-NX IS GREATER THAN WS-NODE-COUNT
071000                  OR NODO-88-ENCONTRADO
071100
071200        IF NODE-ID(WS-NX) EQUAL WS-ORDER-NODE-ID(WS-OX)
071300           MOVE 'S' TO SW-NODO-ENCONTRADO
071400        END-IF
071500
071600     END-PERFORM
071700
071800     IF NOT NODO-88-ENCONTRADO
071900        SUBTRACT 1 FROM WS-NX
072000     END-IF.
072100
072200 2110-BUSCA-NODO-POR-ORDEN-EXIT.
072300     EXIT.
072400
072500*****************************************************************
072600*                 2200-EJECUTA-CSVSOURCE                        *
072700*****************************************************************
072800 2200-EJECUTA-CSVSOURCE.
072900
073000     INITIALIZE WS-INPUT-ROWSET-1 WS-INPUT-ROWSET-2
073100                WS-OUTPUT-ROWSET
073200
073300     MOVE CT-CFG-PLU0100 TO WS-CALLING-SUB
073400
073500     CALL WS-CALLING-SUB USING PLNODE00(WS-NX)
073600                                WS-INPUT-ROWSET-1
073700                                WS-INPUT-ROWSET-2
073800                                WS-OUTPUT-ROWSET
073900
074000     PERFORM 2900-GUARDA-EN-CACHE
074100        THRU 2900-GUARDA-EN-CACHE-EXIT.
074200
074300 2200-EJECUTA-CSVSOURCE-EXIT.
074400     EXIT.
074500
074600*****************************************************************
074700*                   2300-EJECUTA-FILTER                         *
074800*****************************************************************
074900 2300-EJECUTA-FILTER.
075000
075100     PERFORM 2950-CARGA-ENTRADA-UNICA
075200        THRU 2950-CARGA-ENTRADA-UNICA-EXIT
075300
075400     MOVE CT-CFG-PLU0300 TO WS-CALLING-SUB
075500
075600     CALL WS-CALLING-SUB USING PLNODE00(WS-NX)
075700                                WS-INPUT-ROWSET-1
075800                                WS-INPUT-ROWSET-2
075900                                WS-OUTPUT-ROWSET
076000
076100     PERFORM 2900-GUARDA-EN-CACHE
076200        THRU 2900-GUARDA-EN-CACHE-EXIT
076300
076400     DISPLAY 'Filtered ' RS-ROW-COUNT OF WS-INPUT-ROWSET-1
076500             ' -> ' RS-ROW-COUNT OF WS-OUTPUT-ROWSET
076600             ' records'.
076700
076800 2300-EJECUTA-FILTER-EXIT.
076900     EXIT.
077000
077100*****************************************************************
077200*                     2400-EJECUTA-MAP                          *
077300*****************************************************************
077400 2400-EJECUTA-MAP.
077500
077600     PERFORM 2950-CARGA-ENTRADA-UNICA
077700        THRU 2950-CARGA-ENTRADA-UNICA-EXIT
077800
077900     MOVE CT-CFG-PLU0400 TO WS-CALLING-SUB
078000
078100     CALL WS-CALLING-SUB USING PLNODE00(WS-NX)
078200                                WS-INPUT-ROWSET-1
078300                                WS-INPUT-ROWSET-2
078400                                WS-OUTPUT-ROWSET
078500
078600     PERFORM 2900-GUARDA-EN-CACHE
078700        THRU 2900-GUARDA-EN-CACHE-EXIT
078800
078900     DISPLAY 'Mapped ' RS-ROW-COUNT OF WS-OUTPUT-ROWSET
079000             ' records'.
079100
079200 2400-EJECUTA-MAP-EXIT.
079300     EXIT.
079400
079500*****************************************************************
079600*                   2500-EJECUTA-GROUPBY                        *
079700*****************************************************************
079800 2500-EJECUTA-GROUPBY.
079900
080000     PERFORM 2950-CARGA-ENTRADA-UNICA
080100        THRU 2950-CARGA-ENTRADA-UNICA-EXIT
080200
080300     MOVE CT-CFG-PLU0500 TO WS-CALLING-SUB
080400
080500     CALL WS-CALLING-SUB USING PLNODE00(WS-NX)
080600                                WS-INPUT-ROWSET-1
080700                                WS-INPUT-ROWSET-2
080800                                WS-OUTPUT-ROWSET
080900
081000     PERFORM 2900-GUARDA-EN-CACHE
081100        THRU 2900-GUARDA-EN-CACHE-EXIT
081200
081300     DISPLAY 'Grouped ' RS-ROW-COUNT OF WS-INPUT-ROWSET-1
081400             ' records into ' RS-ROW-COUNT OF WS-OUTPUT-ROWSET
081500             ' groups'.
081600
081700 2500-EJECUTA-GROUPBY-EXIT.
081800     EXIT.
081900
082000*****************************************************************
082100*                     2600-EJECUTA-SORT                         *
082200*****************************************************************
082300 2600-EJECUTA-SORT.
082400
082500     PERFORM 2950-CARGA-ENTRADA-UNICA
082600        THRU 2950-CARGA-ENTRADA-UNICA-EXIT
082700
082800     MOVE CT-CFG-PLU0600 TO WS-CALLING-SUB
082900
083000     CALL WS-CALLING-SUB USING PLNODE00(WS-NX)
083100                                WS-INPUT-ROWSET-1
083200                                WS-INPUT-ROWSET-2
083300                                WS-OUTPUT-ROWSET
083400
083500     PERFORM 2900-GUARDA-EN-CACHE
083600        THRU 2900-GUARDA-EN-CACHE-EXIT
083700
083800     DISPLAY 'Sorted ' RS-ROW-COUNT OF WS-OUTPUT-ROWSET
083900             ' records'.
084000
084100 2600-EJECUTA-SORT-EXIT.
084200     EXIT.
084300
084400*****************************************************************
084500*                     2700-EJECUTA-JOIN                         *
084600* UN NODO JOIN TIENE DOS ARCOS ENTRANTES.  EL PRIMERO EN LA      *
084700* TABLA DE ARCOS ES EL LADO IZQUIERDO, EL SEGUNDO EL DERECHO.    *
084800* AUDITORIA CR-2458: SI NO HAY EXACTAMENTE DOS ARCOS ENTRANTES   *
084900* EL NODO NO SE EJECUTA - EL PIPELINE TERMINA CON ERROR FATAL EN *
085000* VEZ DE CORRER EL JOIN CON UN LADO VACIO.                       *
085100*****************************************************************
085200 2700-EJECUTA-JOIN.
085300
085400     INITIALIZE WS-INPUT-ROWSET-1 WS-INPUT-ROWSET-2
085500                WS-OUTPUT-ROWSET
085600     MOVE 0 TO WS-EX-IZQUIERDA WS-EX-DERECHA
085700
085800     PERFORM VARYING EX FROM 1 BY 1
085900               UNTIL EX IS GREATER THAN WS-EDGE-COUNT
086000
086100        IF EDGE-TARGET(EX) EQUAL NODE-ID(WS-NX)
086200           IF WS-EX-IZQUIERDA EQUAL ZERO
086300              MOVE EX TO WS-EX-IZQUIERDA
086400           ELSE
086500              IF WS-EX-DERECHA EQUAL ZERO
086600                 MOVE EX TO WS-EX-DERECHA
086700              END-IF
086800           END-IF
086900        END-IF
087000
087100     END-PERFORM
087200
087300     IF WS-EX-IZQUIERDA EQUAL ZERO OR WS-EX-DERECHA EQUAL ZERO
087400        SET EXEC-88-FAILED TO TRUE
087500        MOVE 'JOIN node does not have exactly two predecessors'
087600             TO EXEC-MESSAGE
087700        SET FALLO-88-FATAL TO TRUE
087800     ELSE
087900        MOVE EDGE-SOURCE(WS-EX-IZQUIERDA) TO WS-BUSCA-NODE-ID
088000        PERFORM 2960-BUSCA-EN-CACHE
088100           THRU 2960-BUSCA-EN-CACHE-EXIT
088200        IF NODO-88-ENCONTRADO
088300           MOVE PLROWST0 OF WS-CACHE-ENTRY(WS-CX)
088400                TO WS-INPUT-ROWSET-1
088500        END-IF
088600
088700        MOVE EDGE-SOURCE(WS-EX-DERECHA) TO WS-BUSCA-NODE-ID
088800        PERFORM 2960-BUSCA-EN-CACHE
088900           THRU 2960-BUSCA-EN-CACHE-EXIT
089000        IF NODO-88-ENCONTRADO
089100           MOVE PLROWST0 OF WS-CACHE-ENTRY(WS-CX)
089200                TO WS-INPUT-ROWSET-2
089300        END-IF
089400
089500        MOVE CT-CFG-PLU0700 TO WS-CALLING-SUB
089600
089700        CALL WS-CALLING-SUB USING PLNODE00(WS-NX)
089800                                   WS-INPUT-ROWSET-1
089900                                   WS-INPUT-ROWSET-2
090000                                   WS-OUTPUT-ROWSET
090100
090200        PERFORM 2900-GUARDA-EN-CACHE
090300           THRU 2900-GUARDA-EN-CACHE-EXIT
090400
090500        DISPLAY 'Joined ' RS-ROW-COUNT OF WS-INPUT-ROWSET-1
090600                ' + ' RS-ROW-COUNT OF WS-INPUT-ROWSET-2
090700                ' -> ' RS-ROW-COUNT OF WS-OUTPUT-ROWSET
090800                ' records using ' CFG-JOIN-TYPE(WS-NX)
090900                ' join'
091000     END-IF.
091100
091200 2700-EJECUTA-JOIN-EXIT.
091300     EXIT.
091400
091500*****************************************************************
091600*                  2800-EJECUTA-CSVOUTPUT                       *
091700*****************************************************************
091800 2800-EJECUTA-CSVOUTPUT.
091900
092000     PERFORM 2950-CARGA-ENTRADA-UNICA
092100        THRU 2950-CARGA-ENTRADA-UNICA-EXIT
092200
092300     MOVE CT-CFG-PLU0200 TO WS-CALLING-SUB
092400
092500     CALL WS-CALLING-SUB USING PLNODE00(WS-NX)
092600                                WS-INPUT-ROWSET-1
092700                                WS-INPUT-ROWSET-2
092800                                WS-OUTPUT-ROWSET
092900
093000     PERFORM 2900-GUARDA-EN-CACHE
093100        THRU 2900-GUARDA-EN-CACHE-EXIT.
093200
093300 2800-EJECUTA-CSVOUTPUT-EXIT.
093400     EXIT.
093500
093600*****************************************************************
093700*              2900-GUARDA-EN-CACHE                             *
093800* GUARDA WS-OUTPUT-ROWSET EN LA PRIMERA POSICION LIBRE DEL       *
093900* CACHE, IDENTIFICADA POR EL NODE-ID DEL NODO ACTUAL.            *
094000*****************************************************************
094100 2900-GUARDA-EN-CACHE.
094200
094300     ADD CT-1 TO WS-CACHE-COUNT
094400     MOVE NODE-ID(WS-NX)   TO WS-CACHE-NODE-ID(WS-CACHE-COUNT)
094500     MOVE WS-OUTPUT-ROWSET
094600          TO PLROWST0 OF WS-CACHE-ENTRY(WS-CACHE-COUNT).
094700
094800 2900-GUARDA-EN-CACHE-EXIT.
094900     EXIT.
095000
095100*****************************************************************
095200*          2950-CARGA-ENTRADA-UNICA                             *
095300* PARA NODOS DE UNA SOLA ENTRADA, BUSCA EL ARCO QUE LO ALIMENTA  *
095400* Y TRAE EL RECORD-SET DEL PREDECESOR DESDE EL CACHE.            *
095500*****************************************************************
095600 2950-CARGA-ENTRADA-UNICA.
095700
095800     INITIALIZE WS-INPUT-ROWSET-1 WS-INPUT-ROWSET-2
095900                WS-OUTPUT-ROWSET
096000
096100     PERFORM VARYING EX FROM 1 BY 1
096200               UNTIL EX IS GREATER THAN WS-EDGE-COUNT
096300
096400        IF EDGE-TARGET(EX) EQUAL NODE-ID(WS-NX)
096500           MOVE EDGE-SOURCE(EX) TO WS-BUSCA-NODE-ID
096600           PERFORM 2960-BUSCA-EN-CACHE
096700              THRU 2960-BUSCA-EN-CACHE-EXIT
096800           IF NODO-88-ENCONTRADO
096900              MOVE PLROWST0 OF WS-CACHE-ENTRY(WS-CX)
097000                   TO WS-INPUT-ROWSET-1
097100           END-IF
097200        END-IF
097300
097400     END-PERFORM.
097500
097600 2950-CARGA-ENTRADA-UNICA-EXIT.
097700     EXIT.
097800
097900*****************************************************************
098000*              2960-BUSCA-EN-CACHE                              *
098100* BUSCA EN EL CACHE UNA ENTRADA CUYO NODE-ID COINCIDA CON LA     *
098200* CLAVE DE BUSQUEDA COLOCADA POR EL LLAMANTE EN                  *
098300* WS-BUSCA-NODE-ID.                                              *
098400*****************************************************************
098500 2960-BUSCA-EN-CACHE.
098600
098700     MOVE 'N' TO SW-NODO-ENCONTRADO
098800     MOVE 0   TO WS-CX
098900
099000     PERFORM VARYING CX FROM 1 BY 1
099100               UNTIL CX IS GREATER THAN WS-CACHE-COUNT
099200                  OR NODO-88-ENCONTRADO
099300
099400        IF WS-CACHE-NODE-ID(CX) EQUAL WS-BUSCA-NODE-ID
099500           MOVE 'S' TO SW-NODO-ENCONTRADO
099600           MOVE CX  TO WS-CX
099700        END-IF
099800
099900     END-PERFORM.
100000
100100 2960-BUSCA-EN-CACHE-EXIT.
100200     EXIT.
100300
100400*****************************************************************
100500*                              3000-FIN                         *
100600*****************************************************************
100700 3000-FIN.
100800
100900     IF NOT FALLO-88-FATAL AND PIPE-88-VALIDO
101000        SET EXEC-88-SUCCESS TO TRUE
101100        MOVE 'Pipeline executed successfully' TO EXEC-MESSAGE
101200        PERFORM 3100-CALCULA-RESULTADOS
101300           THRU 3100-CALCULA-RESULTADOS-EXIT
101400     END-IF
101500
101600     PERFORM 3200-ESCRIBE-ESTADISTICAS
101700        THRU 3200-ESCRIBE-ESTADISTICAS-EXIT.
101800
101900*****************************************************************
102000*              3100-CALCULA-RESULTADOS                         *
102100* RECORDS-PROCESSED ES EL MAYOR RS-ROW-COUNT DE TODO WS-CACHE-  *
102200* ENTRY - EL RENGLON DE MAS FILAS QUE PASO POR CUALQUIER NODO,  *
102300* NO SOLO LOS QUE ESCRIBEN A CSVOUTPUT (AUDITORIA CR-2410).     *
102400* OUTPUT-LOCATION ES LA RUTA DEL PRIMER NODO CSVOUTPUT EN EL    *
102500* ORDEN DE DEFINICION, O 'unknown' SI NO HAY NINGUNO.           *
102600*****************************************************************
102700 3100-CALCULA-RESULTADOS.
102800
102900     MOVE 0         TO RECORDS-PROCESSED
103000     MOVE 0         TO WS-MAX-FILAS
103100     MOVE 'unknown' TO OUTPUT-LOCATION
103200
103300     PERFORM VARYING CX FROM 1 BY 1
103400               UNTIL CX IS GREATER THAN WS-CACHE-COUNT
103500        IF RS-ROW-COUNT OF WS-CACHE-ENTRY(CX) GREATER THAN
103600           WS-MAX-FILAS
103700           MOVE RS-ROW-COUNT OF WS-CACHE-ENTRY(CX) TO WS-MAX-FILAS
103800        END-IF
103900     END-PERFORM
104000
104100     MOVE WS-MAX-FILAS TO RECORDS-PROCESSED
104200
104300     PERFORM VARYING NX FROM 1 BY 1
104400               UNTIL NX IS GREATER THAN WS-NODE-COUNT
104500        IF NODE-88-CSVOUTPUT(NX)
104600           IF OUTPUT-LOCATION EQUAL 'unknown'
104700              MOVE CFG-OUT-FILEPATH(NX) TO OUTPUT-LOCATION
104800           END-IF
104900        END-IF
105000     END-PERFORM.
105100
105200 3100-CALCULA-RESULTADOS-EXIT.
105300     EXIT.
105400
105500*****************************************************************
105600*              3200-ESCRIBE-ESTADISTICAS                        *
105700*****************************************************************
105800 3200-ESCRIBE-ESTADISTICAS.
105900
106000     DISPLAY '*************************************************'
106100     DISPLAY '*          PIPELINE EXECUTION ENGINE - PLB0010   *'
106200     DISPLAY '* STATUS            : ' EXEC-STATUS
106300     DISPLAY '* MESSAGE           : ' EXEC-MESSAGE
106400     DISPLAY '* NODES EXECUTED    : ' CN-NODOS-EJECUTADOS
106500     DISPLAY '* RECORDS PROCESSED : ' RECORDS-PROCESSED
106600     DISPLAY '* OUTPUT LOCATION   : ' OUTPUT-LOCATION
106700     DISPLAY '*************************************************'.
106800
106900 3200-ESCRIBE-ESTADISTICAS-EXIT.
107000     EXIT.
