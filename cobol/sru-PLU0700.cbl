000100*****************************************************************
000200* Program name:    PLU0700.                                    *
000300* Original author: S.PINTOS.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 07/11/1996 SPINTOS       Initial version - INNER join only,   * CR1811  
000900*                          reworked from the match/merge logic  * CR1811  
001000*                          of src-FINALB36 (CR-1811).            *CR1811  
001100* 02/14/1997 SPINTOS       LEFT and FULL join added; unmatched  * CR1866  
001200*                          rows padded from the counterpart's   * CR1866  
001300*                          first-row column schema (CR-1866).   * CR1866  
001400* 01/19/1999 CECHEVER      Y2K REVIEW - no windowed dates used  *
001500*                          in this program, no change required. *
001600* 08/30/2001 AQUIROGA      RIGHT join added - runs as LEFT with * CR2077  
001700*                          the two inputs and keys swapped      * CR2077  
001800*                          (CR-2077).                            *CR2077  
001900* 04/02/2003 AQUIROGA      A row whose join-key column is       * CR2144  
002000*                          missing never matches; an unknown    * CR2144  
002100*                          join type now falls back to INNER    * CR2144  
002200*                          (CR-2144).                            *CR2144  
002300* 11/14/2005 AQUIROGA      Column-name clash on merge now       * CR2288  
002400*                          prefixes the right-hand column with  * CR2288  
002500*                          RIGHT_ instead of overwriting the    * CR2288  
002600*                          left-hand value (CR-2288).            *CR2288  
002700* 09/02/2009 LFIGUEROA     Audit finding: a JOIN node with fewer *CR2458  
002800*                          than two predecessors used to reach   *CR2458  
002900*                          this program with one rowset still at *CR2458  
003000*                          its initial empty value; the two-     *CR2458  
003100*                          predecessor count is now checked by   *CR2458  
003200*                          the caller (src-PLB0010 2700-EJECUTA- *CR2458  
003300*                          JOIN) before this program is ever     *CR2458  
003400*                          CALLed, since this CALL interface has *CR2458  
003500*                          no parameter this program could use to*CR2458  
003600*                          signal a fatal status back to the     *CR2458  
003700*                          engine (CR-2458).                     *CR2458  
003800*****************************************************************
003900*                                                               *
004000*          I D E N T I F I C A T I O N  D I V I S I O N         *
004100*                                                               *
004200*****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  PLU0700.
004500 AUTHOR. S.PINTOS.
004600 INSTALLATION. IBM Z/OS.
004700 DATE-WRITTEN. 07/11/1996.
004800 DATE-COMPILED. 09/02/2009.
004900 SECURITY. CONFIDENTIAL.
005000*****************************************************************
005100*                                                               *
005200*             E N V I R O N M E N T   D I V I S I O N           *
005300*                                                               *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
006100     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
006200     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
006300
006400*****************************************************************
006500*                                                               *
006600*                D A T A   D I V I S I O N                      *
006700*                                                               *
006800*****************************************************************
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100
007200*****************************************************************
007300*                    DEFINICION DE CONSTANTES                   *
007400*****************************************************************
007500 01  CT-CONSTANTES.
007600     05 CT-RUTINA                     PIC X(08) VALUE 'PLU0700 '.
007700     05 CT-TIPO-INNER                 PIC X(08) VALUE 'inner   '.
007800     05 CT-TIPO-LEFT                  PIC X(08) VALUE 'left    '.
007900     05 CT-TIPO-RIGHT                 PIC X(08) VALUE 'right   '.
008000     05 CT-TIPO-FULL                  PIC X(08) VALUE 'full    '.
008100     05 CT-PREFIJO-DERECHA            PIC X(06) VALUE 'right_'.
008200
008300*****************************************************************
008400*                    DEFINICION DE SWITCHES                     *
008500*****************************************************************
008600     05 FILLER                         PIC X(01) VALUE SPACE.
008700 01  SW-SWITCHES.
008800     05 SW-CLAVE-IZQ-ENCONTRADA       PIC X(01) VALUE 'N'.
008900        88 CLAVE-88-IZQ-ENCONTRADA              VALUE 'S'.
009000     05 SW-CLAVE-DER-ENCONTRADA       PIC X(01) VALUE 'N'.
009100        88 CLAVE-88-DER-ENCONTRADA              VALUE 'S'.
009200     05 SW-HUBO-MATCH                 PIC X(01) VALUE 'N'.
009300        88 HUBO-88-MATCH                         VALUE 'S'.
009400     05 SW-IZQ-ES-PLANTILLA           PIC X(01) VALUE 'N'.
009500        88 IZQ-88-ES-PLANTILLA                   VALUE 'S'.
009600     05 SW-DER-ES-PLANTILLA           PIC X(01) VALUE 'N'.
009700        88 DER-88-ES-PLANTILLA                   VALUE 'S'.
009800     05 SW-CLASH-ENCONTRADO           PIC X(01) VALUE 'N'.
009900        88 CLASH-88-ENCONTRADO                   VALUE 'S'.
010000
010100*****************************************************************
010200*                    DEFINICION DE VARIABLES                    *
010300*****************************************************************
010400     05 FILLER                         PIC X(01) VALUE SPACE.
010500 01  WS-VARIABLES.
010600     05 WS-EI                         PIC 9(02) COMP VALUE 0.
010700     05 WS-ED                         PIC 9(02) COMP VALUE 0.
010800     05 WS-CLX                        PIC 9(02) COMP VALUE 0.
010900     05 WS-CLY                        PIC 9(02) COMP VALUE 0.
011000     05 WS-OX                         PIC 9(02) COMP VALUE 0.
011100     05 WS-VALOR-CLAVE-IZQ            PIC X(40) VALUE SPACES.
011200     05 WS-VALOR-CLAVE-DER            PIC X(40) VALUE SPACES.
011300     05 WS-TIPO-EFECTIVO              PIC X(08) VALUE SPACES.
011400     05 WS-CLAVE-IZQ-NOMBRE           PIC X(20) VALUE SPACES.
011500     05 WS-CLAVE-DER-NOMBRE           PIC X(20) VALUE SPACES.
011600     05 WS-NOMBRE-DER-TMP             PIC X(20) VALUE SPACES.
011700
011800*****************************************************************
011900*          MARCA POR FILA DERECHA - SI YA HIZO MATCH CON ALGUNA  *
012000*          FILA IZQUIERDA (SE USA SOLO EN EL FULL JOIN PARA      *
012100*          SABER QUE FILAS DERECHAS AGREGAR SIN MATCH AL FINAL). *
012200*****************************************************************
012300     05 FILLER                         PIC X(01) VALUE SPACE.
012400 01  WS-DER-MATCHEO OCCURS 40 TIMES   PIC X(01) VALUE 'N'.
012500
012600*****************************************************************
012700*          FILA DE SALIDA EN ARMADO - COLUMNAS IZQUIERDAS MAS    *
012800*          COLUMNAS DERECHAS (CON right_ SI HAY CHOQUE DE        *
012900*          NOMBRE), ANTES DE COPIARLA A WS-OUTPUT-ROWSET.        *
013000*****************************************************************
013100 01  WS-FILA-SALIDA.
013200     05 WS-FS-COUNT                   PIC 9(02) COMP VALUE 0.
013300     05 WS-FS-COLUMNA OCCURS 16 TIMES.
013400        10 WS-FS-NOMBRE               PIC X(20).
013500        10 WS-FS-VALOR                PIC X(40).
013600
013700*****************************************************************
013800*                                                               *
013900*              L I N K A G E   S E C T I O N                    *
014000*                                                               *
014100*****************************************************************
014200 LINKAGE SECTION.
014300     05 FILLER                         PIC X(01) VALUE SPACE.
014400 01  WS-NODE-PARM.
014500     COPY PLNODE00.
014600
014700 01  WS-INPUT-ROWSET-1.
014800     COPY PLROWST0 REPLACING ==RS-IX== BY ==I1-IX==.
014900
015000 01  WS-INPUT-ROWSET-2.
015100     COPY PLROWST0 REPLACING ==RS-IX== BY ==I2-IX==.
015200
015300 01  WS-OUTPUT-ROWSET.
015400     COPY PLROWST0 REPLACING ==RS-IX== BY ==OX-IX==.
015500
015600*****************************************************************
015700*          LOS DOS PREDECESORES YA ORDENADOS COMO EFECTIVO-      *
015800*          IZQUIERDA/EFECTIVO-DERECHA (VER 1000-INICIO - PARA    *
015900*          RIGHT JOIN SE INTERCAMBIAN CONTRA WS-INPUT-ROWSET-1/2)*
016000*****************************************************************
016100 01  WS-EFECTIVO-IZQ.
016200     COPY PLROWST0 REPLACING ==RS-IX== BY ==EI-IX==.
016300
016400 01  WS-EFECTIVO-DER.
016500     COPY PLROWST0 REPLACING ==RS-IX== BY ==ED-IX==.
016600
016700*****************************************************************
016800*                                                               *
016900*              P R O C E D U R E   D I V I S I O N              *
017000*                                                               *
017100*****************************************************************
017200 PROCEDURE DIVISION USING WS-NODE-PARM
017300                           WS-INPUT-ROWSET-1
017400                           WS-INPUT-ROWSET-2
017500                           WS-OUTPUT-ROWSET.
017600
017700*****************************************************************
017800*                        0000-MAINLINE                          *
017900*****************************************************************
018000 0000-MAINLINE.
018100     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
018200     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT.
018300
018400 0000-MAINLINE-EXIT.
018500     GOBACK.
018600
018700*****************************************************************
018800*              1000-INICIO                                      *
018900*              ARMA WS-EFECTIVO-IZQ/DER Y LAS CLAVES EFECTIVAS   *
019000*              A USAR MAS ABAJO.  right ES left CON LOS DOS      *
019100*              PREDECESORES Y LAS DOS CLAVES INTERCAMBIADAS.     *
019200*              NOTA (CR-2458): NO SE VALIDA ACA QUE LOS DOS      *
019300*              WS-INPUT-ROWSET VENGAN CARGADOS - EL LLAMADOR     *
019400*              (src-PLB0010 2700-EJECUTA-JOIN) YA GARANTIZA LOS  *
019500*              DOS PREDECESORES ANTES DE HACER EL CALL, PORQUE   *
019600*              ESTE CALL NO TIENE PARAMETRO DE STATUS DE VUELTA. *
019700*****************************************************************
019800 1000-INICIO.
019900     MOVE SPACES TO WS-OUTPUT-ROWSET
020000     MOVE 0      TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
020100     MOVE SPACES TO WS-DER-MATCHEO
020200     IF CFG-JOIN-TYPE OF WS-NODE-PARM EQUAL CT-TIPO-RIGHT
020300        MOVE WS-INPUT-ROWSET-2 TO WS-EFECTIVO-IZQ
020400        MOVE WS-INPUT-ROWSET-1 TO WS-EFECTIVO-DER
020500        MOVE CFG-JOIN-RIGHTKEY OF WS-NODE-PARM
020600                               TO WS-CLAVE-IZQ-NOMBRE
020700        MOVE CFG-JOIN-LEFTKEY  OF WS-NODE-PARM
020800                               TO WS-CLAVE-DER-NOMBRE
020900        MOVE CT-TIPO-LEFT      TO WS-TIPO-EFECTIVO
021000     ELSE
021100        MOVE WS-INPUT-ROWSET-1 TO WS-EFECTIVO-IZQ
021200        MOVE WS-INPUT-ROWSET-2 TO WS-EFECTIVO-DER
021300        MOVE CFG-JOIN-LEFTKEY  OF WS-NODE-PARM
021400                               TO WS-CLAVE-IZQ-NOMBRE
021500        MOVE CFG-JOIN-RIGHTKEY OF WS-NODE-PARM
021600                               TO WS-CLAVE-DER-NOMBRE
021700        EVALUATE CFG-JOIN-TYPE OF WS-NODE-PARM
021800           WHEN CT-TIPO-INNER MOVE CT-TIPO-INNER TO
021900                                               WS-TIPO-EFECTIVO
022000           WHEN CT-TIPO-LEFT  MOVE CT-TIPO-LEFT  TO
022100                                               WS-TIPO-EFECTIVO
022200           WHEN CT-TIPO-FULL  MOVE CT-TIPO-FULL  TO
022300                                               WS-TIPO-EFECTIVO
022400           WHEN OTHER         MOVE CT-TIPO-INNER TO
022500                                               WS-TIPO-EFECTIVO
022600        END-EVALUATE
022700     END-IF.
022800
022900 1000-INICIO-EXIT.
023000     EXIT.
023100
023200*****************************************************************
023300*              2000-PROCESO                                     *
023400*****************************************************************
023500 2000-PROCESO.
023600     EVALUATE WS-TIPO-EFECTIVO
023700        WHEN CT-TIPO-INNER
023800           PERFORM 2100-INNER THRU 2100-INNER-EXIT
023900        WHEN CT-TIPO-LEFT
024000           PERFORM 2200-LEFT  THRU 2200-LEFT-EXIT
024100        WHEN CT-TIPO-FULL
024200           PERFORM 2200-LEFT  THRU 2200-LEFT-EXIT
024300           PERFORM 2400-DERECHA-SIN-MATCH
024400              THRU 2400-DERECHA-SIN-MATCH-EXIT
024500     END-EVALUATE.
024600
024700 2000-PROCESO-EXIT.
024800     EXIT.
024900
025000*****************************************************************
025100*              2100-INNER                                        *
025200*              UNA FILA DE SALIDA POR CADA PAR QUE MATCHEA,      *
025300*              EN ORDEN DE FILA IZQUIERDA.                       *
025400*****************************************************************
025500 2100-INNER.
025600     PERFORM VARYING WS-EI FROM 1 BY 1
025700        UNTIL WS-EI GREATER THAN RS-ROW-COUNT OF WS-EFECTIVO-IZQ
025800        SET EI-IX TO WS-EI
025900        PERFORM 9600-BUSCA-CLAVE-IZQ
026000           THRU 9600-BUSCA-CLAVE-IZQ-EXIT
026100        IF CLAVE-88-IZQ-ENCONTRADA
026200           PERFORM VARYING WS-ED FROM 1 BY 1
026300              UNTIL WS-ED GREATER THAN
026400                    RS-ROW-COUNT OF WS-EFECTIVO-DER
026500              SET ED-IX TO WS-ED
026600              PERFORM 9650-BUSCA-CLAVE-DER
026700                 THRU 9650-BUSCA-CLAVE-DER-EXIT
026800              IF CLAVE-88-DER-ENCONTRADA
026900                 AND WS-VALOR-CLAVE-IZQ EQUAL WS-VALOR-CLAVE-DER
027000                 MOVE 'N' TO SW-IZQ-ES-PLANTILLA
027100                 MOVE 'N' TO SW-DER-ES-PLANTILLA
027200                 PERFORM 2500-ARMA-FILA-MERGE
027300                    THRU 2500-ARMA-FILA-MERGE-EXIT
027400                 PERFORM 2600-ESCRIBE-FILA-SALIDA
027500                    THRU 2600-ESCRIBE-FILA-SALIDA-EXIT
027600              END-IF
027700           END-PERFORM
027800        END-IF
027900     END-PERFORM.
028000
028100 2100-INNER-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500*              2200-LEFT                                         *
028600*              COMO 2100-INNER, MAS UNA FILA POR CADA IZQUIERDA  *
028700*              SIN MATCH, RELLENA CON NULO EN LAS COLUMNAS       *
028800*              DERECHAS DE LA PRIMERA FILA DERECHA.              *
028900*****************************************************************
029000 2200-LEFT.
029100     PERFORM VARYING WS-EI FROM 1 BY 1
029200        UNTIL WS-EI GREATER THAN RS-ROW-COUNT OF WS-EFECTIVO-IZQ
029300        SET EI-IX TO WS-EI
029400        PERFORM 9600-BUSCA-CLAVE-IZQ
029500           THRU 9600-BUSCA-CLAVE-IZQ-EXIT
029600        MOVE 'N' TO SW-HUBO-MATCH
029700        IF CLAVE-88-IZQ-ENCONTRADA
029800           PERFORM VARYING WS-ED FROM 1 BY 1
029900              UNTIL WS-ED GREATER THAN
030000                    RS-ROW-COUNT OF WS-EFECTIVO-DER
030100              SET ED-IX TO WS-ED
030200              PERFORM 9650-BUSCA-CLAVE-DER
030300                 THRU 9650-BUSCA-CLAVE-DER-EXIT
030400              IF CLAVE-88-DER-ENCONTRADA
030500                 AND WS-VALOR-CLAVE-IZQ EQUAL WS-VALOR-CLAVE-DER
030600                 MOVE 'S' TO SW-HUBO-MATCH
030700                 MOVE 'S' TO WS-DER-MATCHEO (WS-ED)
030800                 MOVE 'N' TO SW-IZQ-ES-PLANTILLA
030900                 MOVE 'N' TO SW-DER-ES-PLANTILLA
031000                 PERFORM 2500-ARMA-FILA-MERGE
031100                    THRU 2500-ARMA-FILA-MERGE-EXIT
031200                 PERFORM 2600-ESCRIBE-FILA-SALIDA
031300                    THRU 2600-ESCRIBE-FILA-SALIDA-EXIT
031400              END-IF
031500           END-PERFORM
031600        END-IF
031700        IF SW-HUBO-MATCH EQUAL 'N'
031800           MOVE 'N' TO SW-IZQ-ES-PLANTILLA
031900           MOVE 'S' TO SW-DER-ES-PLANTILLA
032000           PERFORM 2500-ARMA-FILA-MERGE
032100              THRU 2500-ARMA-FILA-MERGE-EXIT
032200           PERFORM 2600-ESCRIBE-FILA-SALIDA
032300              THRU 2600-ESCRIBE-FILA-SALIDA-EXIT
032400        END-IF
032500     END-PERFORM.
032600
032700 2200-LEFT-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100*              2400-DERECHA-SIN-MATCH                            *
033200*              PARA FULL - AGREGA AL FINAL CADA FILA DERECHA QUE *
033300*              NO HIZO MATCH Y NO TIENE CLAVE NULA, RELLENA CON  *
033400*              NULO EN LAS COLUMNAS IZQUIERDAS DE LA PRIMERA     *
033500*              FILA IZQUIERDA.                                  *
033600*****************************************************************
033700 2400-DERECHA-SIN-MATCH.
033800     PERFORM VARYING WS-ED FROM 1 BY 1
033900        UNTIL WS-ED GREATER THAN RS-ROW-COUNT OF WS-EFECTIVO-DER
034000        IF WS-DER-MATCHEO (WS-ED) EQUAL 'N'
034100           SET ED-IX TO WS-ED
034200           PERFORM 9650-BUSCA-CLAVE-DER
034300              THRU 9650-BUSCA-CLAVE-DER-EXIT
034400           IF CLAVE-88-DER-ENCONTRADA
034500              MOVE 'S' TO SW-IZQ-ES-PLANTILLA
034600              MOVE 'N' TO SW-DER-ES-PLANTILLA
034700              PERFORM 2500-ARMA-FILA-MERGE
034800                 THRU 2500-ARMA-FILA-MERGE-EXIT
034900              PERFORM 2600-ESCRIBE-FILA-SALIDA
035000                 THRU 2600-ESCRIBE-FILA-SALIDA-EXIT
035100           END-IF
035200        END-IF
035300     END-PERFORM.
035400
035500 2400-DERECHA-SIN-MATCH-EXIT.
035600     EXIT.
035700
035800*****************************************************************
035900*              2500-ARMA-FILA-MERGE                              *
036000*              ARMA WS-FILA-SALIDA A PARTIR DE LA FILA IZQUIERDA *
036100*              (EI-IX, O LA PLANTILLA DE LA PRIMERA FILA         *
036200*              IZQUIERDA SI SW-IZQ-ES-PLANTILLA) MAS LA FILA     *
036300*              DERECHA (ED-IX, O SU PLANTILLA).                  *
036400*****************************************************************
036500 2500-ARMA-FILA-MERGE.
036600     MOVE SPACES TO WS-FS-COLUMNA
036700     MOVE 0      TO WS-FS-COUNT
036800     IF IZQ-88-ES-PLANTILLA
036900        IF RS-ROW-COUNT OF WS-EFECTIVO-IZQ GREATER THAN ZERO
037000           SET EI-IX TO 1
037100           PERFORM VARYING WS-CLX FROM 1 BY 1
037200              UNTIL WS-CLX GREATER THAN
037300                    ROW-COL-COUNT OF WS-EFECTIVO-IZQ (EI-IX)
037400              OR WS-FS-COUNT GREATER THAN 15
037500              ADD 1 TO WS-FS-COUNT
037600              MOVE RW-COL-NAME OF WS-EFECTIVO-IZQ (EI-IX WS-CLX)
037700                              TO WS-FS-NOMBRE (WS-FS-COUNT)
037800              MOVE SPACES TO WS-FS-VALOR (WS-FS-COUNT)
037900           END-PERFORM
038000        END-IF
038100     ELSE
038200        PERFORM VARYING WS-CLX FROM 1 BY 1
038300           UNTIL WS-CLX GREATER THAN
038400                 ROW-COL-COUNT OF WS-EFECTIVO-IZQ (EI-IX)
038500           OR WS-FS-COUNT GREATER THAN 15
038600           ADD 1 TO WS-FS-COUNT
038700           MOVE RW-COL-NAME OF WS-EFECTIVO-IZQ (EI-IX WS-CLX)
038800                           TO WS-FS-NOMBRE (WS-FS-COUNT)
038900           MOVE RW-COL-VALUE OF WS-EFECTIVO-IZQ (EI-IX WS-CLX)
039000                           TO WS-FS-VALOR (WS-FS-COUNT)
039100        END-PERFORM
039200     END-IF
039300     IF DER-88-ES-PLANTILLA
039400        IF RS-ROW-COUNT OF WS-EFECTIVO-DER GREATER THAN ZERO
039500           SET ED-IX TO 1
039600           PERFORM VARYING WS-CLY FROM 1 BY 1
039700              UNTIL WS-CLY GREATER THAN
039800                    ROW-COL-COUNT OF WS-EFECTIVO-DER (ED-IX)
039900              OR WS-FS-COUNT GREATER THAN 15
040000              PERFORM 2550-AGREGA-COL-DERECHA
040100                 THRU 2550-AGREGA-COL-DERECHA-EXIT
040200           END-PERFORM
040300        END-IF
040400     ELSE
040500        PERFORM VARYING WS-CLY FROM 1 BY 1
040600           UNTIL WS-CLY GREATER THAN
040700                 ROW-COL-COUNT OF WS-EFECTIVO-DER (ED-IX)
040800           OR WS-FS-COUNT GREATER THAN 15
040900           PERFORM 2550-AGREGA-COL-DERECHA
041000              THRU 2550-AGREGA-COL-DERECHA-EXIT
041100        END-PERFORM
041200     END-IF.
041300
041400 2500-ARMA-FILA-MERGE-EXIT.
041500     EXIT.
041600
041700*****************************************************************
041800*              2550-AGREGA-COL-DERECHA                           *
041900*              AGREGA UNA COLUMNA DERECHA A WS-FILA-SALIDA -     *
042000*              SI EL NOMBRE YA EXISTE ENTRE LAS COLUMNAS YA      *
042100*              PUESTAS, LA AGREGA COMO right_ + NOMBRE.          *
042200*****************************************************************
042300 2550-AGREGA-COL-DERECHA.
042400     MOVE RW-COL-NAME OF WS-EFECTIVO-DER (ED-IX WS-CLY)
042500                     TO WS-NOMBRE-DER-TMP
042600     MOVE 'N' TO SW-CLASH-ENCONTRADO
042700     PERFORM VARYING WS-CLX FROM 1 BY 1
042800        UNTIL WS-CLX GREATER THAN WS-FS-COUNT
042900           OR CLASH-88-ENCONTRADO
043000        IF WS-FS-NOMBRE (WS-CLX) EQUAL WS-NOMBRE-DER-TMP
043100           MOVE 'S' TO SW-CLASH-ENCONTRADO
043200        END-IF
043300     END-PERFORM
043400     ADD 1 TO WS-FS-COUNT
043500     IF CLASH-88-ENCONTRADO
043600        MOVE SPACES TO WS-FS-NOMBRE (WS-FS-COUNT)
043700        MOVE CT-PREFIJO-DERECHA TO
043800           WS-FS-NOMBRE (WS-FS-COUNT) (1:6)
043900        MOVE WS-NOMBRE-DER-TMP (1:14) TO
044000           WS-FS-NOMBRE (WS-FS-COUNT) (7:14)
044100     ELSE
044200        MOVE WS-NOMBRE-DER-TMP TO WS-FS-NOMBRE (WS-FS-COUNT)
044300     END-IF
044400     IF DER-88-ES-PLANTILLA
044500        MOVE SPACES TO WS-FS-VALOR (WS-FS-COUNT)
044600     ELSE
044700        MOVE RW-COL-VALUE OF WS-EFECTIVO-DER (ED-IX WS-CLY)
044800                        TO WS-FS-VALOR (WS-FS-COUNT)
044900     END-IF.
045000
045100 2550-AGREGA-COL-DERECHA-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500*              2600-ESCRIBE-FILA-SALIDA                          *
045600*              COPIA WS-FILA-SALIDA A LA PROXIMA FILA DE         *
045700*              WS-OUTPUT-ROWSET.                                *
045800*****************************************************************
045900 2600-ESCRIBE-FILA-SALIDA.
046000     ADD 1 TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
046100     MOVE RS-ROW-COUNT OF WS-OUTPUT-ROWSET TO WS-OX
046200     SET OX-IX TO WS-OX
046300     MOVE WS-FS-COUNT TO ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX)
046400     PERFORM VARYING WS-CLX FROM 1 BY 1
046500        UNTIL WS-CLX GREATER THAN WS-FS-COUNT
046600        MOVE WS-FS-NOMBRE (WS-CLX) TO
046700           RW-COL-NAME OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
046800        MOVE WS-FS-VALOR (WS-CLX) TO
046900           RW-COL-VALUE OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
047000     END-PERFORM.
047100
047200 2600-ESCRIBE-FILA-SALIDA-EXIT.
047300     EXIT.
047400
047500*****************************************************************
047600*              9600-BUSCA-CLAVE-IZQ                              *
047700*              BUSCA WS-CLAVE-IZQ-NOMBRE EN LA FILA EI-IX DE     *
047800*              WS-EFECTIVO-IZQ.                                  *
047900*****************************************************************
048000 9600-BUSCA-CLAVE-IZQ.
048100     MOVE 'N' TO SW-CLAVE-IZQ-ENCONTRADA
048200     PERFORM VARYING WS-CLX FROM 1 BY 1
048300        UNTIL WS-CLX GREATER THAN
048400              ROW-COL-COUNT OF WS-EFECTIVO-IZQ (EI-IX)
048500           OR CLAVE-88-IZQ-ENCONTRADA
048600        IF RW-COL-NAME OF WS-EFECTIVO-IZQ (EI-IX WS-CLX)
048700           EQUAL WS-CLAVE-IZQ-NOMBRE
048800           MOVE 'S' TO SW-CLAVE-IZQ-ENCONTRADA
048900           MOVE RW-COL-VALUE OF WS-EFECTIVO-IZQ (EI-IX WS-CLX)
049000                           TO WS-VALOR-CLAVE-IZQ
049100        END-IF
049200     END-PERFORM.
049300
049400 9600-BUSCA-CLAVE-IZQ-EXIT.
049500     EXIT.
049600
049700*****************************************************************
049800*              9650-BUSCA-CLAVE-DER                              *
049900*              BUSCA WS-CLAVE-DER-NOMBRE EN LA FILA ED-IX DE     *
050000*              WS-EFECTIVO-DER.                                  *
050100*****************************************************************
050200 9650-BUSCA-CLAVE-DER.
050300     MOVE 'N' TO SW-CLAVE-DER-ENCONTRADA
050400     PERFORM VARYING WS-CLX FROM 1 BY 1
050500        UNTIL WS-CLX GREATER THAN
050600              ROW-COL-COUNT OF WS-EFECTIVO-DER (ED-IX)
050700           OR CLAVE-88-DER-ENCONTRADA
050800        IF RW-COL-NAME OF WS-EFECTIVO-DER (ED-IX WS-CLX)
050900           EQUAL WS-CLAVE-DER-NOMBRE
051000           MOVE 'S' TO SW-CLAVE-DER-ENCONTRADA
051100           MOVE RW-COL-VALUE OF WS-EFECTIVO-DER (ED-IX WS-CLX)
051200                           TO WS-VALOR-CLAVE-DER
051300        END-IF
051400     END-PERFORM.
051500
051600 9650-BUSCA-CLAVE-DER-EXIT.
051700     EXIT.
