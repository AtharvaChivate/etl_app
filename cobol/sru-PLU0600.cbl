000100*****************************************************************
000200* Program name:    PLU0600.                                    *
000300* Original author: S.PINTOS.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 07/11/1996 SPINTOS       Initial version - single sort column,* CR1811  
000900*                          ascending only (CR-1811).             *CR1811  
001000* 02/14/1997 SPINTOS       DESC direction added; sort made       *CR1866  
001100*                          stable for equal keys (CR-1866).      *CR1866  
001200* 01/19/1999 CECHEVER      Y2K REVIEW - no windowed dates used  *
001300*                          in this program, no change required. *
001400* 08/30/2001 AQUIROGA      Rows missing the sort column now     * CR2077  
001500*                          collate ahead of every non-missing   * CR2077  
001600*                          value on an ascending sort (CR-2077). *CR2077  
001700* 04/02/2003 AQUIROGA      No sort column configured now leaves * CR2144  
001800*                          the row set untouched (CR-2144).      *CR2144  
001900*****************************************************************
002000*                                                               *
002100*          I D E N T I F I C A T I O N  D I V I S I O N         *
002200*                                                               *
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  PLU0600.
002600 AUTHOR. S.PINTOS.
002700 INSTALLATION. IBM Z/OS.
002800 DATE-WRITTEN. 07/11/1996.
002900 DATE-COMPILED. 04/02/2003.
003000 SECURITY. CONFIDENTIAL.
003100*****************************************************************
003200*                                                               *
003300*             E N V I R O N M E N T   D I V I S I O N           *
003400*                                                               *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
004200     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
004300     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
004400
004500*****************************************************************
004600*                                                               *
004700*                D A T A   D I V I S I O N                      *
004800*                                                               *
004900*****************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300*****************************************************************
005400*                    DEFINICION DE CONSTANTES                   *
005500*****************************************************************
005600 01  CT-CONSTANTES.
005700     05 CT-RUTINA                     PIC X(08) VALUE 'PLU0600 '.
005800     05 CT-LIT-DESC                   PIC X(04) VALUE 'desc'.
005900
006000*****************************************************************
006100*                    DEFINICION DE SWITCHES                     *
006200*****************************************************************
006300     05 FILLER                         PIC X(01) VALUE SPACE.
006400 01  SW-SWITCHES.
006500     05 SW-COLUMNA-ENCONTRADA         PIC X(01) VALUE 'N'.
006600        88 COLUMNA-88-ENCONTRADA                 VALUE 'S'.
006700
006800*****************************************************************
006900*                    DEFINICION DE VARIABLES                    *
007000*****************************************************************
007100     05 FILLER                         PIC X(01) VALUE SPACE.
007200 01  WS-VARIABLES.
007300     05 WS-RX                         PIC 9(02) COMP VALUE 0.
007400     05 WS-CLX                        PIC 9(02) COMP VALUE 0.
007500     05 WS-OX                         PIC 9(02) COMP VALUE 0.
007600     05 WS-CANT-FILAS                 PIC 9(02) COMP VALUE 0.
007700     05 WS-IX                         PIC 9(02) COMP VALUE 0.
007800     05 WS-JX                         PIC 9(02) COMP VALUE 0.
007900     05 WS-CLAVE-MOVER                PIC 9(02) COMP VALUE 0.
008000     05 WS-FILA-A                     PIC 9(02) COMP VALUE 0.
008100     05 WS-FILA-B                     PIC 9(02) COMP VALUE 0.
008200     05 WS-CMP-RESULTADO              PIC S9(01) COMP VALUE 0.
008300
008400*****************************************************************
008500*          PERMUTACION DE FILAS ARMADA POR EL ORDENAMIENTO Y     *
008600*          CLAVE DE ORDEN EXTRAIDA UNA SOLA VEZ POR FILA.        *
008700*****************************************************************
008800     05 FILLER                         PIC X(01) VALUE SPACE.
008900 01  WS-TABLA-ORDEN.
009000     05 WS-ORDEN OCCURS 40 TIMES      PIC 9(02) COMP VALUE 0.
009100     05 FILLER                         PIC X(01) VALUE SPACE.
009200 01  WS-TABLA-CLAVES.
009300     05 WS-CLAVE-FILA OCCURS 40 TIMES.
009400        10 WS-CF-VALOR              PIC X(40).
009500        10 WS-CF-NULA               PIC X(01).
009600
009700*****************************************************************
009800*                                                               *
009900*              L I N K A G E   S E C T I O N                    *
010000*                                                               *
010100*****************************************************************
010200 LINKAGE SECTION.
010300     05 FILLER                         PIC X(01) VALUE SPACE.
010400 01  WS-NODE-PARM.
010500     COPY PLNODE00.
010600
010700 01  WS-INPUT-ROWSET-1.
010800     COPY PLROWST0 REPLACING ==RS-IX== BY ==I1-IX==.
010900
011000 01  WS-INPUT-ROWSET-2.
011100     COPY PLROWST0 REPLACING ==RS-IX== BY ==I2-IX==.
011200
011300 01  WS-OUTPUT-ROWSET.
011400     COPY PLROWST0 REPLACING ==RS-IX== BY ==OX-IX==.
011500
011600*****************************************************************
011700*                                                               *
011800*              P R O C E D U R E   D I V I S I O N              *
011900*                                                               *
012000*****************************************************************
012100 PROCEDURE DIVISION USING WS-NODE-PARM
012200                           WS-INPUT-ROWSET-1
012300                           WS-INPUT-ROWSET-2
012400                           WS-OUTPUT-ROWSET.
012500
012600*****************************************************************
012700*                        0000-MAINLINE                          *
012800*****************************************************************
012900 0000-MAINLINE.
013000     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
013100     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT.
013200
013300 0000-MAINLINE-EXIT.
013400     GOBACK.
013500
013600*****************************************************************
013700*              1000-INICIO                                      *
013800*****************************************************************
013900 1000-INICIO.
014000     MOVE SPACES TO WS-OUTPUT-ROWSET
014100     MOVE 0 TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
014200     MOVE RS-ROW-COUNT OF WS-INPUT-ROWSET-1 TO WS-CANT-FILAS
014300     MOVE SPACES TO WS-TABLA-CLAVES
014400     PERFORM VARYING WS-RX FROM 1 BY 1
014500        UNTIL WS-RX GREATER THAN WS-CANT-FILAS
014600        MOVE WS-RX TO WS-ORDEN (WS-RX)
014700     END-PERFORM.
014800
014900 1000-INICIO-EXIT.
015000     EXIT.
015100
015200*****************************************************************
015300*              2000-PROCESO                                     *
015400*****************************************************************
015500 2000-PROCESO.
015600     IF CFG-SRT-COLUMN-COUNT OF WS-NODE-PARM EQUAL ZERO
015700        PERFORM 3000-ESCRIBE-SALIDA THRU 3000-ESCRIBE-SALIDA-EXIT
015800     ELSE
015900        PERFORM 1100-EXTRAE-CLAVES THRU 1100-EXTRAE-CLAVES-EXIT
016000        PERFORM 2100-ORDENA-PERMUTACION
016100           THRU 2100-ORDENA-PERMUTACION-EXIT
016200        PERFORM 3000-ESCRIBE-SALIDA THRU 3000-ESCRIBE-SALIDA-EXIT
016300     END-IF.
016400
016500 2000-PROCESO-EXIT.
016600     EXIT.
016700
016800*****************************************************************
016900*              1100-EXTRAE-CLAVES                                *
017000*              BUSCA UNA SOLA VEZ POR FILA EL VALOR DE           *
017100*              CFG-SRT-COLUMN Y LO GUARDA EN WS-TABLA-CLAVES.    *
017200*****************************************************************
017300 1100-EXTRAE-CLAVES.
017400     PERFORM VARYING WS-RX FROM 1 BY 1
017500        UNTIL WS-RX GREATER THAN WS-CANT-FILAS
017600        SET I1-IX TO WS-RX
017700        MOVE 'N' TO SW-COLUMNA-ENCONTRADA
017800        PERFORM VARYING WS-CLX FROM 1 BY 1
017900           UNTIL WS-CLX GREATER THAN
018000                 ROW-COL-COUNT OF WS-INPUT-ROWSET-1 (I1-IX)
018100              OR COLUMNA-88-ENCONTRADA
018200           IF RW-COL-NAME OF WS-INPUT-ROWSET-1 (I1-IX WS-CLX)
018300              EQUAL CFG-SRT-COLUMN OF WS-NODE-PARM
018400              MOVE 'S' TO SW-COLUMNA-ENCONTRADA
018500              MOVE RW-COL-VALUE OF WS-INPUT-ROWSET-1
018600                                   (I1-IX WS-CLX)
018700                              TO WS-CF-VALOR (WS-RX)
018800           END-IF
018900        END-PERFORM
019000        IF COLUMNA-88-ENCONTRADA
019100           MOVE 'N' TO WS-CF-NULA (WS-RX)
019200        ELSE
019300           MOVE 'S' TO WS-CF-NULA (WS-RX)
019400        END-IF
019500     END-PERFORM.
019600
019700 1100-EXTRAE-CLAVES-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100*              2100-ORDENA-PERMUTACION                           *
020200*              ORDENAMIENTO POR INSERCION SOBRE WS-ORDEN - ES    *
020300*              ESTABLE PARA CLAVES IGUALES PORQUE SOLO MUEVE UN  *
020400*              ELEMENTO CUANDO LA COMPARACION ES ESTRICTAMENTE   *
020500*              MAYOR (9600-COMPARA-FILAS DEVUELVE CERO EN CASO   *
020600*              DE EMPATE, Y ESO NO DISPARA EL DESPLAZAMIENTO).   *
020700*****************************************************************
020800 2100-ORDENA-PERMUTACION.
020900     PERFORM VARYING WS-IX FROM 2 BY 1
021000        UNTIL WS-IX GREATER THAN WS-CANT-FILAS
021100        MOVE WS-ORDEN (WS-IX) TO WS-CLAVE-MOVER
021200        MOVE WS-IX TO WS-JX
021300        PERFORM 2110-DESPLAZA-UNO THRU 2110-DESPLAZA-UNO-EXIT
021400           UNTIL WS-JX EQUAL 1
021500        MOVE WS-CLAVE-MOVER TO WS-ORDEN (WS-JX)
021600     END-PERFORM.
021700
021800 2100-ORDENA-PERMUTACION-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200*              2110-DESPLAZA-UNO                                 *
022300*              MUEVE WS-ORDEN(WS-JX - 1) UN LUGAR A LA DERECHA   *
022400*              SI VIENE DESPUES QUE WS-CLAVE-MOVER EN EL ORDEN   *
022500*              PEDIDO.  SI NO, LA INSERCION TERMINA ACA.         *
022600*****************************************************************
022700 2110-DESPLAZA-UNO.
022800     IF WS-JX EQUAL 1
022900        CONTINUE
023000     ELSE
023100        MOVE WS-ORDEN (WS-JX - 1) TO WS-FILA-A
023200        MOVE WS-CLAVE-MOVER       TO WS-FILA-B
023300        PERFORM 9600-COMPARA-FILAS THRU 9600-COMPARA-FILAS-EXIT
023400        IF WS-CMP-RESULTADO GREATER THAN ZERO
023500           MOVE WS-ORDEN (WS-JX - 1) TO WS-ORDEN (WS-JX)
023600           SUBTRACT 1 FROM WS-JX
023700        ELSE
023800           MOVE 1 TO WS-JX
023900        END-IF
024000     END-IF.
024100
024200 2110-DESPLAZA-UNO-EXIT.
024300     EXIT.
024400
024500*****************************************************************
024600*              9600-COMPARA-FILAS                                *
024700*              COMPARA LA FILA WS-FILA-A CONTRA LA FILA          *
024800*              WS-FILA-B (NUMEROS DE FILA ORIGINALES, NO DE      *
024900*              PERMUTACION) Y DEJA EN WS-CMP-RESULTADO -1/0/+1.  *
025000*              UNA CELDA AUSENTE (NULA) VA ANTES QUE CUALQUIER   *
025100*              VALOR EN ORDEN ASCENDENTE.  SI LA DIRECCION       *
025200*              CONFIGURADA ES 'desc' EL RESULTADO SE INVIERTE.   *
025300*****************************************************************
025400 9600-COMPARA-FILAS.
025500     IF WS-CF-NULA (WS-FILA-A) EQUAL WS-CF-NULA (WS-FILA-B)
025600        IF WS-CF-NULA (WS-FILA-A) EQUAL 'S'
025700           MOVE 0 TO WS-CMP-RESULTADO
025800        ELSE
025900           IF WS-CF-VALOR (WS-FILA-A) LESS THAN
026000              WS-CF-VALOR (WS-FILA-B)
026100              MOVE -1 TO WS-CMP-RESULTADO
026200           ELSE
026300              IF WS-CF-VALOR (WS-FILA-A) GREATER THAN
026400                 WS-CF-VALOR (WS-FILA-B)
026500                 MOVE 1 TO WS-CMP-RESULTADO
026600              ELSE
026700                 MOVE 0 TO WS-CMP-RESULTADO
026800              END-IF
026900           END-IF
027000        END-IF
027100     ELSE
027200        IF WS-CF-NULA (WS-FILA-A) EQUAL 'S'
027300           MOVE -1 TO WS-CMP-RESULTADO
027400        ELSE
027500           MOVE 1 TO WS-CMP-RESULTADO
027600        END-IF
027700     END-IF
027800     IF CFG-SRT-DIRECTION OF WS-NODE-PARM EQUAL CT-LIT-DESC
027900        MULTIPLY -1 BY WS-CMP-RESULTADO
028000     END-IF.
028100
028200 9600-COMPARA-FILAS-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600*              3000-ESCRIBE-SALIDA                               *
028700*              ESCRIBE LAS FILAS DE ENTRADA EN EL ORDEN FINAL    *
028800*              DE WS-ORDEN (O EN EL ORDEN ORIGINAL SI NO HABIA   *
028900*              COLUMNA DE ORDENAMIENTO CONFIGURADA).             *
029000*****************************************************************
029100 3000-ESCRIBE-SALIDA.
029200     PERFORM VARYING WS-OX FROM 1 BY 1
029300        UNTIL WS-OX GREATER THAN WS-CANT-FILAS
029400        IF CFG-SRT-COLUMN-COUNT OF WS-NODE-PARM EQUAL ZERO
029500           MOVE WS-OX TO WS-RX
029600        ELSE
029700           MOVE WS-ORDEN (WS-OX) TO WS-RX
029800        END-IF
029900        SET I1-IX TO WS-RX
030000        SET OX-IX TO WS-OX
030100        ADD 1 TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
030200        MOVE RS-ROW OF WS-INPUT-ROWSET-1 (I1-IX)
030300                     TO RS-ROW OF WS-OUTPUT-ROWSET (OX-IX)
030400     END-PERFORM.
030500
030600 3000-ESCRIBE-SALIDA-EXIT.
030700     EXIT.
