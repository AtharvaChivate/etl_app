000100******************************************************************
000200* NOMBRE DEL OBJETO:  PLEDGE00.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE UN ARCO DE LA DEFINICION DE PIPELINE.     *
000500*              UN ARCO CONECTA UN NODO ORIGEN CON UN NODO        *
000600*              DESTINO; EL ORDEN DE LOS ARCOS EN LA TABLA        *
000700*              IMPORTA PARA EL NODO JOIN (PRIMER ARCO = LADO     *
000800*              IZQUIERDO, SEGUNDO ARCO = LADO DERECHO).          *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 30 POSICIONES.                            *
001300*           PREFIJO  : EDGE.                                     *
001400*                                                                *
001500******************************************************************
001600     05  PLEDGE00.
001700         10 EDGE-SOURCE                       PIC X(12).
001800         10 EDGE-TARGET                       PIC X(12).
001900         10 FILLER                            PIC X(06).
