000100*****************************************************************
000200* Program name:    PLU0100.                                    *
000300* Original author: S.PINTOS.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 07/11/1996 SPINTOS       Initial version - CSVSOURCE node,    * CR1811  
000900*                          fixed EMPLOYS layout only (CR-1811). * CR1811  
001000* 02/14/1997 SPINTOS       DEPARTS layout added, file picked    * CR1866  
001100*                          up at run time from CFG-SRC-FILEPATH * CR1866  
001200*                          instead of a compile-time SELECT     * CR1866  
001300*                          per source (CR-1866).                * CR1866  
001400* 01/19/1999 CECHEVER      Y2K REVIEW - no windowed dates read  *
001500*                          from these files, no change required.*
001600* 08/30/2001 AQUIROGA      Quoted-field and embedded-comma      * CR2077  
001700*                          handling added to 9600-DIVIDE-CAMPOS * CR2077  
001800*                          (CR-2077).                            *CR2077  
001900* 04/02/2003 AQUIROGA      Blank data lines now skipped instead * CR2144  
002000*                          of loaded as an empty row (CR-2144). * CR2144  
002100* 11/14/2005 AQUIROGA      Column type detection added ahead of * CR2288  
002200*                          the rest of the pipeline, so FILTER  * CR2288  
002300*                          and MAP nodes downstream know whether* CR2288  
002400*                          a column is text or numeric          * CR2288  
002500*                          (CR-2288).                            *CR2288  
002600*****************************************************************
002700*                                                               *
002800*          I D E N T I F I C A T I O N  D I V I S I O N         *
002900*                                                               *
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  PLU0100.
003300 AUTHOR. S.PINTOS.
003400 INSTALLATION. IBM Z/OS.
003500 DATE-WRITTEN. 07/11/1996.
003600 DATE-COMPILED. 11/14/2005.
003700 SECURITY. CONFIDENTIAL.
003800*****************************************************************
003900*                                                               *
004000*             E N V I R O N M E N T   D I V I S I O N           *
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
004900     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
005000     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
005100
005200*****************************************************************
005300*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005400*              (EL NODO CSVSOURCE LEE UNO DE LOS DOS SEGUN      *
005500*              EL VALOR DE CFG-SRC-FILEPATH DEL NODO)           *
005600*****************************************************************
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT F-EMPLOYEES   ASSIGN       TO EMPLOYS
006000                           FILE STATUS  IS SW-FILE-STATUS.
006100     SELECT F-DEPARTMENTS ASSIGN       TO DEPARTS
006200                           FILE STATUS  IS SW-FILE-STATUS.
006300*****************************************************************
006400*                                                               *
006500*                D A T A   D I V I S I O N                      *
006600*                                                               *
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  F-EMPLOYEES
007200     RECORDING MODE IS F
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORD CONTAINS 080 CHARACTERS.
007500 01  REG-EMPLOYEES-CSV                PIC X(80).
007600
007700 FD  F-DEPARTMENTS
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORD CONTAINS 080 CHARACTERS.
008100 01  REG-DEPARTMENTS-CSV              PIC X(80).
008200
008300 WORKING-STORAGE SECTION.
008400
008500*****************************************************************
008600*                    DEFINICION DE CONSTANTES                   *
008700*****************************************************************
008800 01  CT-CONSTANTES.
008900     05 CT-RUTINA                     PIC X(08) VALUE 'PLU0100 '.
009000     05 CT-LIT-EMPLOYEES              PIC X(09) VALUE
009100        'employees'.
009200     05 CT-CANT-MAX-COLUMNAS          PIC 9(02) COMP VALUE 16.
009300     05 CT-CANT-MAX-FILAS             PIC 9(02) COMP VALUE 40.
009400     05 CT-CANT-MAX-MUESTRA           PIC 9(02) COMP VALUE 10.
009500
009600*****************************************************************
009700*                    DEFINICION DE SWITCHES                     *
009800*****************************************************************
009900     05 FILLER                         PIC X(01) VALUE SPACE.
010000 01  SW-SWITCHES.
010100     05 SW-FILE-STATUS                PIC X(02) VALUE SPACES.
010200        88 FS-88-OK                              VALUE '00'.
010300     05 SW-ARCHIVO-USADO               PIC X(01) VALUE SPACES.
010400        88 SW-88-USA-EMPLOYEES                   VALUE 'E'.
010500        88 SW-88-USA-DEPARTMENTS                 VALUE 'D'.
010600     05 SW-FIN-ARCHIVO                PIC X(01) VALUE 'N'.
010700        88 FIN-88-ARCHIVO                        VALUE 'Y'.
010800     05 SW-EN-COMILLAS                PIC X(01) VALUE 'N'.
010900        88 COMILLAS-88-ABIERTAS                  VALUE 'Y'.
011000     05 SW-ES-NUMERO                  PIC X(01) VALUE 'S'.
011100        88 ES-88-NUMERO                          VALUE 'S'.
011200     05 SW-TIENE-PUNTO                PIC X(01) VALUE 'N'.
011300        88 TIENE-88-PUNTO                        VALUE 'S'.
011400
011500*****************************************************************
011600*                    DEFINICION DE VARIABLES                    *
011700*****************************************************************
011800     05 FILLER                         PIC X(01) VALUE SPACE.
011900 01  WS-VARIABLES.
012000     05 WS-POS                        PIC 9(04) COMP VALUE 0.
012100     05 WS-P                          PIC 9(04) COMP VALUE 0.
012200     05 WS-LEN-LINEA                  PIC 9(04) COMP VALUE 0.
012300     05 WS-CANT-CAMPOS                PIC 9(02) COMP VALUE 0.
012400     05 WS-CANT-COLUMNAS              PIC 9(02) COMP VALUE 0.
012500     05 WS-IX-CAMPO                   PIC 9(02) COMP VALUE 0.
012600     05 WS-IX-CHAR-CAMPO              PIC 9(02) COMP VALUE 0.
012700     05 WS-CLX                        PIC 9(02) COMP VALUE 0.
012800     05 WS-RX                         PIC 9(02) COMP VALUE 0.
012900     05 WS-FILAS-EXAMINADAS           PIC 9(02) COMP VALUE 0.
013000     05 WS-UN-CARACTER                PIC X(01) VALUE SPACES.
013100     05 WS-CARACTER-ANTERIOR          PIC X(01) VALUE SPACES.
013200
013300*****************************************************************
013400*              LINEA CRUDA LEIDA DEL ARCHIVO DE ENTRADA         *
013500*****************************************************************
013600     05 FILLER                         PIC X(01) VALUE SPACE.
013700 01  WS-LINEA-CSV.
013800     05 WS-LINEA-TEXTO                PIC X(80) VALUE SPACES.
013900     05 FILLER                        PIC X(04) VALUE SPACES.
014000
014100*****************************************************************
014200*              CAMPOS DE UNA LINEA YA DIVIDIDA POR COMAS        *
014300*              (SE REUTILIZA TANTO PARA EL ENCABEZADO COMO      *
014400*              PARA CADA LINEA DE DATOS)                        *
014500*****************************************************************
014600 01  WS-CAMPOS-CSV.
014700     05 WS-CAMPO-TEXTO OCCURS 16 TIMES
014800                        INDEXED BY CX             PIC X(40).
014900
015000     05 FILLER                         PIC X(01) VALUE SPACE.
015100 01  WS-CAMPO-TRIM                    PIC X(40) VALUE SPACES.
015200
015300*****************************************************************
015400*              NOMBRES DE COLUMNA TOMADOS DEL ENCABEZADO        *
015500*****************************************************************
015600 01  WS-TABLA-COLUMNAS.
015700     05 WS-NOMBRE-COLUMNA OCCURS 16 TIMES
015800                           INDEXED BY NCX          PIC X(20).
015900
016000*****************************************************************
016100*              AREA DE TRABAJO PARA 9700-CLASIFICA-VALOR        *
016200*              (UN VALOR POR VEZ - INTEGER/DECIMAL/TEXT).       *
016300*              PLU0300, PLU0400 Y PLU0500 HACEN SU PROPIA       *
016400*              CONVERSION DE TEXTO A NUMERO EN SU PROPIO        *
016500*              WORKING-STORAGE (9200-TEXTO-A-NUMERO); ACA SOLO  *
016600*              CLASIFICAMOS, NO CONVERTIMOS, POR ESO EL AREA    *
016700*              ES MAS CHICA.                                   *
016800*****************************************************************
016900     05 FILLER                         PIC X(01) VALUE SPACE.
017000 01  WS-COL-TIPOS.
017100     05 WS-COL-ES-NUMERICO OCCURS 16 TIMES        PIC X(01).
017200        88 COL-88-ES-NUMERICO                     VALUE 'S'.
017300     05 WS-COL-TIENE-DECIMAL OCCURS 16 TIMES      PIC X(01).
017400        88 COL-88-TIENE-DECIMAL                   VALUE 'S'.
017500     05 WS-COL-TIPO-TEXTO OCCURS 16 TIMES         PIC X(07).
017600
017700*****************************************************************
017800*                                                               *
017900*              L I N K A G E   S E C T I O N                    *
018000*                                                               *
018100*              PARAMETROS EN EL MISMO ORDEN QUE LOS DEMAS       *
018200*              sru-PLU0XXX LLAMADOS DESDE src-PLB0010 - UN      *
018300*              NODO, DOS ROWSETS DE ENTRADA (NO USADOS POR      *
018400*              ESTE NODO, QUE NO TIENE PREDECESOR) Y EL         *
018500*              ROWSET DE SALIDA QUE ESTE NODO PRODUCE.          *
018600*****************************************************************
018700 LINKAGE SECTION.
018800     05 FILLER                         PIC X(01) VALUE SPACE.
018900 01  WS-NODE-PARM.
019000     COPY PLNODE00.
019100
019200 01  WS-INPUT-ROWSET-1.
019300     COPY PLROWST0 REPLACING ==RS-IX== BY ==I1-IX==.
019400
019500 01  WS-INPUT-ROWSET-2.
019600     COPY PLROWST0 REPLACING ==RS-IX== BY ==I2-IX==.
019700
019800 01  WS-OUTPUT-ROWSET.
019900     COPY PLROWST0 REPLACING ==RS-IX== BY ==OX-IX==.
020000
020100*****************************************************************
020200*                                                               *
020300*              P R O C E D U R E   D I V I S I O N              *
020400*                                                               *
020500*****************************************************************
020600 PROCEDURE DIVISION USING WS-NODE-PARM
020700                           WS-INPUT-ROWSET-1
020800                           WS-INPUT-ROWSET-2
020900                           WS-OUTPUT-ROWSET.
021000
021100*****************************************************************
021200*                        0000-MAINLINE                          *
021300*****************************************************************
021400 0000-MAINLINE.
021500     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
021600     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
021700     PERFORM 3000-FIN         THRU 3000-FIN-EXIT.
021800
021900 0000-MAINLINE-EXIT.
022000     GOBACK.
022100
022200*****************************************************************
022300*              1000-INICIO                                      *
022400*              LIMPIA EL ROWSET DE SALIDA Y ABRE EL ARCHIVO      *
022500*              QUE CORRESPONDA SEGUN CFG-SRC-FILEPATH.           *
022600*****************************************************************
022700 1000-INICIO.
022800     INITIALIZE WS-OUTPUT-ROWSET
022900     INITIALIZE WS-TABLA-COLUMNAS
023000     INITIALIZE WS-COL-TIPOS
023100     MOVE 'N' TO SW-FIN-ARCHIVO
023200     MOVE ZERO TO WS-CANT-COLUMNAS
023300     IF CFG-SRC-FILEPATH (1:9) EQUAL CT-LIT-EMPLOYEES
023400        SET SW-88-USA-EMPLOYEES TO TRUE
023500        OPEN INPUT F-EMPLOYEES
023600     ELSE
023700        SET SW-88-USA-DEPARTMENTS TO TRUE
023800        OPEN INPUT F-DEPARTMENTS
023900     END-IF.
024000
024100 1000-INICIO-EXIT.
024200     EXIT.
024300
024400*****************************************************************
024500*              2000-PROCESO                                     *
024600*              LEE EL ENCABEZADO, LUEGO CADA LINEA DE DATOS      *
024700*              HASTA FIN DE ARCHIVO, Y AL FINAL CLASIFICA        *
024800*              EL TIPO DE CADA COLUMNA.                          *
024900*****************************************************************
025000 2000-PROCESO.
025100     PERFORM 2100-LEE-ENCABEZADO THRU 2100-LEE-ENCABEZADO-EXIT
025200     PERFORM 2200-LEE-UNA-FILA THRU 2200-LEE-UNA-FILA-EXIT
025300        UNTIL FIN-88-ARCHIVO
025400     PERFORM 3200-DETECTA-TIPOS  THRU 3200-DETECTA-TIPOS-EXIT.
025500
025600 2000-PROCESO-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000*              2100-LEE-ENCABEZADO                               *
026100*              LA PRIMERA LINEA DEL ARCHIVO NOMBRA LAS           *
026200*              COLUMNAS - NO SE CARGA COMO FILA DE DATOS.        *
026300*****************************************************************
026400 2100-LEE-ENCABEZADO.
026500     PERFORM 2110-LEE-RENGLON THRU 2110-LEE-RENGLON-EXIT
026600     IF NOT FIN-88-ARCHIVO
026700        PERFORM 9600-DIVIDE-CAMPOS THRU 9600-DIVIDE-CAMPOS-EXIT
026800        MOVE WS-CANT-CAMPOS TO WS-CANT-COLUMNAS
026900        IF WS-CANT-COLUMNAS GREATER THAN CT-CANT-MAX-COLUMNAS
027000           MOVE CT-CANT-MAX-COLUMNAS TO WS-CANT-COLUMNAS
027100        END-IF
027200        PERFORM VARYING WS-CLX FROM 1 BY 1
027300           UNTIL WS-CLX GREATER THAN WS-CANT-COLUMNAS
027400           MOVE WS-CAMPO-TEXTO (WS-CLX)
027500                           TO WS-NOMBRE-COLUMNA (WS-CLX)
027600        END-PERFORM
027700     END-IF.
027800
027900 2100-LEE-ENCABEZADO-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300*              2110-LEE-RENGLON                                 *
028400*              LECTURA COMPARTIDA DE UN RENGLON FISICO, SEA      *
028500*              ENCABEZADO O DATO, DE CUALQUIERA DE LOS DOS       *
028600*              ARCHIVOS SEGUN SW-ARCHIVO-USADO.                 *
028700*****************************************************************
028800 2110-LEE-RENGLON.
028900     IF SW-88-USA-EMPLOYEES
029000        READ F-EMPLOYEES
029100           AT END SET FIN-88-ARCHIVO TO TRUE
029200        END-READ
029300        IF NOT FIN-88-ARCHIVO
029400           MOVE REG-EMPLOYEES-CSV TO WS-LINEA-TEXTO
029500        END-IF
029600     ELSE
029700        READ F-DEPARTMENTS
029800           AT END SET FIN-88-ARCHIVO TO TRUE
029900        END-READ
030000        IF NOT FIN-88-ARCHIVO
030100           MOVE REG-DEPARTMENTS-CSV TO WS-LINEA-TEXTO
030200        END-IF
030300     END-IF
030400     IF NOT FIN-88-ARCHIVO
030500        PERFORM 9650-CALCULA-LARGO THRU 9650-CALCULA-LARGO-EXIT
030600     END-IF.
030700
030800 2110-LEE-RENGLON-EXIT.
030900     EXIT.
031000
031100*****************************************************************
031200*              2200-LEE-UNA-FILA                                 *
031300*              LEE UNA LINEA DE DATOS, LA DESCARTA SI ESTA EN    *
031400*              BLANCO Y SI NO CARGA UNA FILA EN EL ROWSET DE     *
031500*              SALIDA (HASTA CT-CANT-MAX-FILAS FILAS).           *
031600*****************************************************************
031700 2200-LEE-UNA-FILA.
031800     PERFORM 2110-LEE-RENGLON THRU 2110-LEE-RENGLON-EXIT
031900     IF NOT FIN-88-ARCHIVO AND WS-LEN-LINEA GREATER THAN ZERO
032000        IF RS-ROW-COUNT OF WS-OUTPUT-ROWSET
032100                        LESS THAN CT-CANT-MAX-FILAS
032200           PERFORM 9600-DIVIDE-CAMPOS
032300              THRU 9600-DIVIDE-CAMPOS-EXIT
032400           PERFORM 2210-CARGA-FILA THRU 2210-CARGA-FILA-EXIT
032500        END-IF
032600     END-IF.
032700
032800 2200-LEE-UNA-FILA-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200*              2210-CARGA-FILA                                  *
033300*              EMPAREJA POSICIONALMENTE LOS CAMPOS RECIEN        *
033400*              DIVIDIDOS CON LOS NOMBRES DE COLUMNA DEL          *
033500*              ENCABEZADO, IGNORANDO LOS CAMPOS DE MAS SI UNA    *
033600*              LINEA TRAE MENOS COLUMNAS QUE EL ENCABEZADO.      *
033700*****************************************************************
033800 2210-CARGA-FILA.
033900     ADD 1 TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
034000     SET OX-IX TO RS-ROW-COUNT OF WS-OUTPUT-ROWSET
034100     MOVE WS-CANT-COLUMNAS TO ROW-COL-COUNT OF WS-OUTPUT-ROWSET
034200                                                (OX-IX)
034300     IF WS-CANT-CAMPOS LESS THAN WS-CANT-COLUMNAS
034400        MOVE WS-CANT-CAMPOS TO
034500             ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX)
034600     END-IF
034700     PERFORM VARYING WS-CLX FROM 1 BY 1
034800        UNTIL WS-CLX GREATER THAN
034900              ROW-COL-COUNT OF WS-OUTPUT-ROWSET (OX-IX)
035000        MOVE WS-NOMBRE-COLUMNA (WS-CLX) TO
035100             RW-COL-NAME OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
035200        MOVE WS-CAMPO-TEXTO (WS-CLX) TO
035300             RW-COL-VALUE OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
035400     END-PERFORM.
035500
035600 2210-CARGA-FILA-EXIT.
035700     EXIT.
035800
035900*****************************************************************
036000*              3000-FIN                                         *
036100*              CIERRA EL ARCHIVO QUE HAYA QUEDADO ABIERTO.       *
036200*****************************************************************
036300 3000-FIN.
036400     IF SW-88-USA-EMPLOYEES
036500        CLOSE F-EMPLOYEES
036600     ELSE
036700        CLOSE F-DEPARTMENTS
036800     END-IF.
036900
037000 3000-FIN-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400*              3200-DETECTA-TIPOS                                *
037500*              PARA CADA COLUMNA DEL ROWSET DE SALIDA, EXAMINA   *
037600*              HASTA CT-CANT-MAX-MUESTRA VALORES NO BLANCOS Y    *
037700*              CLASIFICA LA COLUMNA COMO INTEGER, DECIMAL O      *
037800*              TEXT.  UNA COLUMNA SIN VALORES EXAMINABLES QUEDA  *
037900*              INTEGER POR DEFECTO (VERDAD VACIA).               *
038000*****************************************************************
038100 3200-DETECTA-TIPOS.
038200     PERFORM VARYING WS-CLX FROM 1 BY 1
038300        UNTIL WS-CLX GREATER THAN WS-CANT-COLUMNAS
038400        MOVE 'S' TO WS-COL-ES-NUMERICO (WS-CLX)
038500        MOVE 'N' TO WS-COL-TIENE-DECIMAL (WS-CLX)
038600        MOVE 0   TO WS-FILAS-EXAMINADAS
038700        PERFORM VARYING WS-RX FROM 1 BY 1
038800           UNTIL WS-RX GREATER THAN
038900                 RS-ROW-COUNT OF WS-OUTPUT-ROWSET
039000              OR WS-FILAS-EXAMINADAS
039100                        NOT LESS THAN CT-CANT-MAX-MUESTRA
039200           SET OX-IX TO WS-RX
039300           PERFORM 3210-EXAMINA-VALOR
039400              THRU 3210-EXAMINA-VALOR-EXIT
039500        END-PERFORM
039600        PERFORM 3220-FIJA-TIPO-COLUMNA
039700           THRU 3220-FIJA-TIPO-COLUMNA-EXIT
039800     END-PERFORM.
039900
040000 3200-DETECTA-TIPOS-EXIT.
040100     EXIT.
040200
040300*****************************************************************
040400*              3210-EXAMINA-VALOR                                *
040500*              TOMA EL VALOR DE LA COLUMNA WS-CLX EN LA FILA     *
040600*              WS-RX.  LAS CELDAS EN BLANCO NO CUENTAN COMO      *
040700*              MUESTRA (NO SE INCREMENTA WS-FILAS-EXAMINADAS).   *
040800*****************************************************************
040900 3210-EXAMINA-VALOR.
041000     IF RW-COL-VALUE OF WS-OUTPUT-ROWSET (OX-IX WS-CLX)
041100           NOT EQUAL SPACES
041200        ADD 1 TO WS-FILAS-EXAMINADAS
041300        MOVE RW-COL-VALUE OF WS-OUTPUT-ROWSET
041400                              (OX-IX WS-CLX)
041500                           TO WS-CAMPO-TRIM
041600        PERFORM 9700-CLASIFICA-VALOR
041700           THRU 9700-CLASIFICA-VALOR-EXIT
041800        IF NOT ES-88-NUMERO
041900           MOVE 'N' TO WS-COL-ES-NUMERICO (WS-CLX)
042000        END-IF
042100        IF TIENE-88-PUNTO
042200           MOVE 'S' TO WS-COL-TIENE-DECIMAL (WS-CLX)
042300        END-IF
042400     END-IF.
042500
042600 3210-EXAMINA-VALOR-EXIT.
042700     EXIT.
042800
042900*****************************************************************
043000*              3220-FIJA-TIPO-COLUMNA                            *
043100*              GRABA EL NOMBRE DEL TIPO DETECTADO Y LO DEJA EN   *
043200*              EL LOG DE EJECUCION PARA LOS NODOS SIGUIENTES.    *
043300*****************************************************************
043400 3220-FIJA-TIPO-COLUMNA.
043500     IF WS-COL-ES-NUMERICO (WS-CLX) EQUAL 'N'
043600        MOVE 'TEXT   ' TO WS-COL-TIPO-TEXTO (WS-CLX)
043700     ELSE
043800        IF WS-COL-TIENE-DECIMAL (WS-CLX) EQUAL 'S'
043900           MOVE 'DECIMAL' TO WS-COL-TIPO-TEXTO (WS-CLX)
044000        ELSE
044100           MOVE 'INTEGER' TO WS-COL-TIPO-TEXTO (WS-CLX)
044200        END-IF
044300     END-IF
044400     IF PIPE-DEPURA-ON
044500        DISPLAY CT-RUTINA ' COLUMN ' WS-NOMBRE-COLUMNA (WS-CLX)
044600                ' TYPE ' WS-COL-TIPO-TEXTO (WS-CLX)
044700     END-IF.
044800
044900 3220-FIJA-TIPO-COLUMNA-EXIT.
045000     EXIT.
045100
045200*****************************************************************
045300*              9600-DIVIDE-CAMPOS                                *
045400*              DIVIDE WS-LINEA-TEXTO (LARGO WS-LEN-LINEA) EN     *
045500*              CAMPOS SEPARADOS POR COMA, RESPETANDO COMILLAS.   *
045600*              UNA COMILLA CAMBIA DE ESTADO ADENTRO/AFUERA DE    *
045700*              COMILLAS SALVO QUE VENGA PRECEDIDA POR UNA BARRA  *
045800*              INVERTIDA - EN ESE CASO NO CAMBIA DE ESTADO Y LA  *
045900*              COMILLA NO SE GRABA (LA BARRA SI QUEDA GRABADA,   *
046000*              PORQUE NO SE HACE NINGUN OTRO UNESCAPING).        *
046100*****************************************************************
046200 9600-DIVIDE-CAMPOS.
046300     MOVE SPACES TO WS-CAMPOS-CSV
046400     MOVE 1 TO WS-IX-CAMPO
046500     MOVE 0 TO WS-IX-CHAR-CAMPO
046600     MOVE 'N' TO SW-EN-COMILLAS
046700     MOVE SPACES TO WS-CARACTER-ANTERIOR
046800     PERFORM VARYING WS-POS FROM 1 BY 1
046900        UNTIL WS-POS GREATER THAN WS-LEN-LINEA
047000        MOVE WS-LINEA-TEXTO (WS-POS:1) TO WS-UN-CARACTER
047100        EVALUATE TRUE
047200           WHEN WS-UN-CARACTER EQUAL '"'
047300              IF WS-CARACTER-ANTERIOR EQUAL '\'
047400                 CONTINUE
047500              ELSE
047600                 IF COMILLAS-88-ABIERTAS
047700                    MOVE 'N' TO SW-EN-COMILLAS
047800                 ELSE
047900                    MOVE 'S' TO SW-EN-COMILLAS
048000                 END-IF
048100              END-IF
048200           WHEN WS-UN-CARACTER EQUAL ',' AND
048300                NOT COMILLAS-88-ABIERTAS
048400              IF WS-IX-CAMPO LESS THAN CT-CANT-MAX-COLUMNAS
048500                 ADD 1 TO WS-IX-CAMPO
048600              END-IF
048700              MOVE 0 TO WS-IX-CHAR-CAMPO
048800           WHEN OTHER
048900              IF WS-IX-CHAR-CAMPO LESS THAN 40
049000                 ADD 1 TO WS-IX-CHAR-CAMPO
049100                 MOVE WS-UN-CARACTER TO
049200                    WS-CAMPO-TEXTO (WS-IX-CAMPO)
049300                                   (WS-IX-CHAR-CAMPO:1)
049400              END-IF
049500        END-EVALUATE
049600        MOVE WS-UN-CARACTER TO WS-CARACTER-ANTERIOR
049700     END-PERFORM
049800     MOVE WS-IX-CAMPO TO WS-CANT-CAMPOS
049900     PERFORM VARYING CX FROM 1 BY 1
050000        UNTIL CX GREATER THAN WS-CANT-CAMPOS
050100        PERFORM 9620-QUITA-BLANCOS-IZQ
050200           THRU 9620-QUITA-BLANCOS-IZQ-EXIT
050300     END-PERFORM.
050400
050500 9600-DIVIDE-CAMPOS-EXIT.
050600     EXIT.
050700
050800*****************************************************************
050900*              9620-QUITA-BLANCOS-IZQ                            *
051000*              LOS VALORES Y NOMBRES DE COLUMNA SE DEJAN SIN     *
051100*              BLANCOS ADELANTE UNA VEZ TERMINADO EL PARSEO -    *
051200*              LOS BLANCOS DE ATRAS YA VIENEN RESUELTOS PORQUE   *
051300*              EL CAMPO SE INICIALIZO EN SPACES ANTES DE CARGAR. *
051400*****************************************************************
051500 9620-QUITA-BLANCOS-IZQ.
051600     PERFORM VARYING WS-P FROM 1 BY 1
051700        UNTIL WS-P GREATER THAN 40
051800        OR WS-CAMPO-TEXTO (CX) (WS-P:1) NOT EQUAL SPACE
051900     END-PERFORM
052000     IF WS-P GREATER THAN 1 AND WS-P LESS THAN 41
052100        MOVE SPACES TO WS-CAMPO-TRIM
052200        MOVE WS-CAMPO-TEXTO (CX) (WS-P:41 - WS-P)
052300                        TO WS-CAMPO-TRIM (1:41 - WS-P)
052400        MOVE WS-CAMPO-TRIM TO WS-CAMPO-TEXTO (CX)
052500     END-IF.
052600
052700 9620-QUITA-BLANCOS-IZQ-EXIT.
052800     EXIT.
052900
053000*****************************************************************
053100*              9650-CALCULA-LARGO                               *
053200*              LARGO SIGNIFICATIVO DE WS-LINEA-TEXTO - LA        *
053300*              POSICION DEL ULTIMO CARACTER NO BLANCO.           *
053400*****************************************************************
053500 9650-CALCULA-LARGO.
053600     MOVE 0 TO WS-LEN-LINEA
053700     PERFORM VARYING WS-POS FROM 80 BY -1
053800        UNTIL WS-POS EQUAL 0
053900        OR WS-LINEA-TEXTO (WS-POS:1) NOT EQUAL SPACE
054000        CONTINUE
054100     END-PERFORM
054200     MOVE WS-POS TO WS-LEN-LINEA.
054300
054400 9650-CALCULA-LARGO-EXIT.
054500     EXIT.
054600
054700*****************************************************************
054800*              9700-CLASIFICA-VALOR                              *
054900*              DETERMINA SI WS-CAMPO-TRIM ES UN NUMERO (ENTERO O *
055000*              CON UN PUNTO DECIMAL, CON SIGNO NEGATIVO OPCIONAL *
055100*              AL PRINCIPIO) O TEXTO COMUN.  NO CONVIERTE EL     *
055200*              VALOR, SOLO LO CLASIFICA - LA CONVERSION LA HACE  *
055300*              CADA 9200-TEXTO-A-NUMERO DE PLU0300/0400/0500.    *
055400*****************************************************************
055500 9700-CLASIFICA-VALOR.
055600     MOVE 'S' TO SW-ES-NUMERO
055700     MOVE 'N' TO SW-TIENE-PUNTO
055800     MOVE 1 TO WS-P
055900     IF WS-CAMPO-TRIM (1:1) EQUAL '-'
056000        MOVE 2 TO WS-P
056100     END-IF
056200     IF WS-CAMPO-TRIM (WS-P:1) EQUAL SPACE
056300        MOVE 'N' TO SW-ES-NUMERO
056400     END-IF
056500     PERFORM VARYING WS-P FROM WS-P BY 1
056600        UNTIL WS-P GREATER THAN 40
056700        OR WS-CAMPO-TRIM (WS-P:1) EQUAL SPACE
056800        IF WS-CAMPO-TRIM (WS-P:1) EQUAL '.'
056900           IF TIENE-88-PUNTO
057000              MOVE 'N' TO SW-ES-NUMERO
057100           ELSE
057200              MOVE 'S' TO SW-TIENE-PUNTO
057300           END-IF
057400        ELSE
057500           IF WS-CAMPO-TRIM (WS-P:1) IS NOT
057600              PIPE-CLASS-DIGITOS
057700              MOVE 'N' TO SW-ES-NUMERO
057800           END-IF
057900        END-IF
058000     END-PERFORM.
058100
058200 9700-CLASIFICA-VALOR-EXIT.
058300     EXIT.
