000100*****************************************************************
000200* Program name:    PLU0900.                                    *
000300* Original author: S.PINTOS.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 07/11/1996 SPINTOS       Initial version - mandatory-field    * CR1811  
000900*                          checks on node id/type only (CR-1811)* CR1811  
001000* 03/02/1998 SPINTOS       Source-node and CSVSOURCE/CSVOUTPUT  * CR1935  
001100*                          filepath checks added (CR-1935).     * CR1935  
001200* 01/19/1999 CECHEVER      Y2K REVIEW - no windowed dates used  *
001300*                          in this program, no change required. *
001400* 08/30/2001 AQUIROGA      FILTER configuration checks added,   * CR2077  
001500*                          one message per missing item as      * CR2077  
001600*                          asked by the data-quality group      * CR2077  
001700*                          (CR-2077).                            *CR2077  
001800* 04/02/2003 AQUIROGA      Edge source/target existence checks  * CR2144  
001900*                          added ahead of PLB0010's topological  *CR2144  
002000*                          placement pass, so a dangling edge    *CR2144  
002100*                          is caught here instead of looping     *CR2144  
002200*                          forever in 1400-DETERMINA-ORDEN       *CR2144  
002300*                          (CR-2144).                            *CR2144  
002400* 11/14/2005 AQUIROGA      "No execution order" now reported as * CR2288  
002500*                          a warning, not an error - PLB0010     *CR2288  
002600*                          derives its own order (CR-2288).      *CR2288  
002700*****************************************************************
002800*                                                               *
002900*          I D E N T I F I C A T I O N  D I V I S I O N         *
003000*                                                               *
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  PLU0900.
003400 AUTHOR. S.PINTOS.
003500 INSTALLATION. IBM Z/OS.
003600 DATE-WRITTEN. 07/11/1996.
003700 DATE-COMPILED. 11/14/2005.
003800 SECURITY. CONFIDENTIAL.
003900*****************************************************************
004000*                                                               *
004100*             E N V I R O N M E N T   D I V I S I O N           *
004200*                                                               *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS PIPE-CLASS-DIGITOS IS '0' THRU '9'
005000     UPSI-0 ON  STATUS IS PIPE-DEPURA-ON
005100     UPSI-0 OFF STATUS IS PIPE-DEPURA-OFF.
005200
005300*****************************************************************
005400*                                                               *
005500*                D A T A   D I V I S I O N                      *
005600*                                                               *
005700*****************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100*****************************************************************
006200*                    DEFINICION DE CONSTANTES                   *
006300*****************************************************************
006400 01  CT-CONSTANTES.
006500     05 CT-RUTINA                     PIC X(08) VALUE 'PLU0900 '.
006600     05 CT-MSG-SIN-NODOS              PIC X(40) VALUE
006700        'Pipeline must contain at least one node'.
006800     05 CT-MSG-ID-INVALIDO            PIC X(30) VALUE
006900        'Node must have a valid ID'.
007000     05 CT-MSG-TIPO-INVALIDO          PIC X(30) VALUE
007100        'Node must have a valid type'.
007200     05 CT-MSG-SIN-ORIGEN             PIC X(48) VALUE
007300        'Pipeline must contain at least one source node'.
007400     05 CT-MSG-SIN-ORDEN              PIC X(60) VALUE
007500        'No execution order specified - will use default orderi
007600-    'ng'.
007700     05 CT-MSG-ARCO-SIN-ORIGEN        PIC X(31) VALUE
007800        'Edge is missing source node id'.
007900     05 CT-MSG-ARCO-SIN-DESTINO       PIC X(31) VALUE
008000        'Edge is missing target node id'.
008100
008200*****************************************************************
008300*                    DEFINICION DE SWITCHES                     *
008400*****************************************************************
008500     05 FILLER                         PIC X(01) VALUE SPACE.
008600 01  SW-SWITCHES.
008700     05 SW-CFG-VACIA                  PIC X(01) VALUE 'N'.
008800        88 CFG-88-VACIA                          VALUE 'Y'.
008900     05 SW-FUENTE-ENCONTRADA          PIC X(01) VALUE 'N'.
009000        88 FUENTE-88-ENCONTRADA                  VALUE 'Y'.
009100     05 SW-NODE-EXISTE                PIC X(01) VALUE 'N'.
009200        88 NODE-88-EXISTE                        VALUE 'Y'.
009300
009400*****************************************************************
009500*                DEFINICION DE VARIABLES DE TRABAJO             *
009600*****************************************************************
009700     05 FILLER                         PIC X(01) VALUE SPACE.
009800 01  WS-VARIABLES.
009900     05 WS-NX                         PIC 9(04) COMP VALUE 0.
010000     05 WS-EX                         PIC 9(04) COMP VALUE 0.
010100     05 WS-NX-BUSCADO                 PIC 9(04) COMP VALUE 0.
010200     05 WS-NUEVO-MENSAJE              PIC X(60) VALUE SPACES.
010300     05 WS-BUSCA-NODE-ID              PIC X(12) VALUE SPACES.
010400
010500*****************************************************************
010600*          AREAS DE ARMADO DE MENSAJE (CON EL ID INCLUIDO)       *
010700* EL RENGLON DE ERROR/AVISO ES UN X(60) FIJO, ASI QUE EL         *
010800* MENSAJE SE ARMA EN UNA DE ESTAS DOS PLANTILLAS (PREFIJO +      *
010900* ID DEL NODO/ARCO + SUFIJO) Y LUEGO SE MUEVE COMPLETA A         *
011000* WS-NUEVO-MENSAJE - LA MISMA IDEA DE UN RENGLON DE IMPRESION    *
011100* QUE SE ARMA PEDAZO POR PEDAZO ANTES DE ESCRIBIRLO.             *
011200*****************************************************************
011300     05 FILLER                         PIC X(01) VALUE SPACE.
011400 01  WS-MENSAJE-CONFIG-NODO.
011500     05 WS-MCN-PREFIJO                PIC X(15) VALUE SPACES.
011600     05 WS-MCN-NODE-ID                PIC X(12) VALUE SPACES.
011700     05 WS-MCN-SUFIJO                 PIC X(26) VALUE SPACES.
011800     05 FILLER                        PIC X(07) VALUE SPACES.
011900
012000 01  WS-MENSAJE-ARCO.
012100     05 WS-MAR-PREFIJO                PIC X(28) VALUE SPACES.
012200     05 WS-MAR-NODE-ID                PIC X(12) VALUE SPACES.
012300     05 FILLER                        PIC X(20) VALUE SPACES.
012400
012500*****************************************************************
012600*                DEFINICION DE TABLA DE PIPELINE                *
012700* MISMA FORMA QUE WS-NODE-TABLE/WS-EDGE-TABLE DE src-PLB0010 -   *
012800* VER LA NOTA DE MANTENIMIENTO DE ESE PROGRAMA (SPINTOS,         *
012900* 07/11/1996) SOBRE POR QUE LOS NIVELES 04/05 VAN ASI.  ACA SON  *
013000* PARAMETROS DE LINKAGE, PERO EL ANCHO DE CADA RENGLON DE LA     *
013100* TABLA TIENE QUE COINCIDIR EXACTO CON EL DEL PROGRAMA LLAMADOR  *
013200* PARA QUE LA SUBIDA DE INDICE (OCCURS) CAIGA EN EL LUGAR        *
013300* CORRECTO DE MEMORIA.                                           *
013400*****************************************************************
013500 LINKAGE SECTION.
013600 01  WS-NODE-TABLE.
013700     05 WS-NODE-COUNT                 PIC 9(02) COMP.
013800     04 WS-NODE-ENTRY OCCURS 12 TIMES INDEXED BY NX.
013900        COPY PLNODE00.
014000        05 WS-NODE-PLACED             PIC X(01).
014100           88 NODE-88-PLACED                    VALUE 'Y'.
014200
014300 01  WS-EDGE-TABLE.
014400     05 WS-EDGE-COUNT                 PIC 9(02) COMP.
014500     04 WS-EDGE-ENTRY OCCURS 16 TIMES INDEXED BY EX.
014600        COPY PLEDGE00.
014700
014800 01  PLVALID0-AREA.
014900     COPY PLVALID0.
015000
015100*****************************************************************
015200*                                                               *
015300*              P R O C E D U R E   D I V I S I O N              *
015400*                                                               *
015500*****************************************************************
015600 PROCEDURE DIVISION USING WS-NODE-TABLE
015700                           WS-EDGE-TABLE
015800                           PLVALID0-AREA.
015900
016000*****************************************************************
016100*                        0000-MAINLINE                          *
016200*****************************************************************
016300 0000-MAINLINE.
016400
016500     PERFORM 1000-INICIO
016600        THRU 1000-INICIO-EXIT
016700
016800     PERFORM 2000-PROCESO
016900        THRU 2000-PROCESO-EXIT
017000
017100     PERFORM 3000-FIN.
017200
017300*****************************************************************
017400*                         1000-INICIO                           *
017500*****************************************************************
017600 1000-INICIO.
017700
017800     INITIALIZE PLVALID0-AREA
017900     MOVE 'N'                         TO SW-FUENTE-ENCONTRADA.
018000
018100 1000-INICIO-EXIT.
018200     EXIT.
018300
018400*****************************************************************
018500*                        2000-PROCESO                           *
018600*****************************************************************
018700 2000-PROCESO.
018800
018900     IF WS-NODE-COUNT EQUAL ZERO
019000        MOVE CT-MSG-SIN-NODOS         TO WS-NUEVO-MENSAJE
019100        PERFORM 9100-AGREGA-ERROR
019200           THRU 9100-AGREGA-ERROR-EXIT
019300     ELSE
019400        PERFORM 2100-VALIDA-NODOS
019500           THRU 2100-VALIDA-NODOS-EXIT
019600
019700        IF NOT FUENTE-88-ENCONTRADA
019800           MOVE CT-MSG-SIN-ORIGEN     TO WS-NUEVO-MENSAJE
019900           PERFORM 9100-AGREGA-ERROR
020000              THRU 9100-AGREGA-ERROR-EXIT
020100        END-IF
020200     END-IF
020300
020400     PERFORM 2200-VALIDA-ARCOS
020500        THRU 2200-VALIDA-ARCOS-EXIT.
020600
020700 2000-PROCESO-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100*                     2100-VALIDA-NODOS                         *
021200* RECORRE LA TABLA DE NODOS UNA SOLA VEZ, ACUMULANDO UN ERROR    *
021300* POR CADA CONDICION QUE SE INCUMPLA - A DIFERENCIA DE           *
021400* sru-NE9CEMP0, ESTA RUTINA NO ABORTA EN EL PRIMER ERROR (EL     *
021500* PEDIDO ES DEVOLVER TODOS LOS ERRORES DE UNA SOLA CORRIDA).     *
021600*****************************************************************
021700 2100-VALIDA-NODOS.
021800
021900     PERFORM VARYING NX FROM 1 BY 1
022000               UNTIL NX IS GREATER THAN WS-NODE-COUNT
022100
022200        IF NODE-ID(NX) EQUAL SPACES OR LOW-VALUES
022300           MOVE CT-MSG-ID-INVALIDO    TO WS-NUEVO-MENSAJE
022400           PERFORM 9100-AGREGA-ERROR
022500              THRU 9100-AGREGA-ERROR-EXIT
022600        END-IF
022700
022800        IF NODE-TYPE(NX) EQUAL SPACES OR LOW-VALUES
022900           MOVE CT-MSG-TIPO-INVALIDO  TO WS-NUEVO-MENSAJE
023000           PERFORM 9100-AGREGA-ERROR
023100              THRU 9100-AGREGA-ERROR-EXIT
023200        ELSE
023300           IF NODE-88-CSVSOURCE(NX)
023400              SET FUENTE-88-ENCONTRADA TO TRUE
023500              IF CFG-SRC-FILEPATH(NX) EQUAL SPACES
023600                                    OR LOW-VALUES
023700                 MOVE SPACES             TO WS-MENSAJE-CONFIG-NODO
023800                 MOVE 'csvSource node '   TO WS-MCN-PREFIJO
023900                 MOVE NODE-ID(NX)         TO WS-MCN-NODE-ID
024000                 MOVE 'has no filePath configured'
024100                                          TO WS-MCN-SUFIJO
024200                 MOVE WS-MENSAJE-CONFIG-NODO TO WS-NUEVO-MENSAJE
024300                 PERFORM 9100-AGREGA-ERROR
024400                    THRU 9100-AGREGA-ERROR-EXIT
024500              END-IF
024600           END-IF
024700
024800           IF NODE-88-CSVOUTPUT(NX)
024900              IF CFG-OUT-FILEPATH(NX) EQUAL SPACES
025000                                    OR LOW-VALUES
025100                 MOVE SPACES             TO WS-MENSAJE-CONFIG-NODO
025200                 MOVE 'csvOutput node '   TO WS-MCN-PREFIJO
025300                 MOVE NODE-ID(NX)         TO WS-MCN-NODE-ID
025400                 MOVE 'has no filePath configured'
025500                                          TO WS-MCN-SUFIJO
025600                 MOVE WS-MENSAJE-CONFIG-NODO TO WS-NUEVO-MENSAJE
025700                 PERFORM 9100-AGREGA-ERROR
025800                    THRU 9100-AGREGA-ERROR-EXIT
025900              END-IF
026000           END-IF
026100
026200           IF NODE-88-FILTER(NX)
026300              PERFORM 2110-VALIDA-CFG-FILTER
026400                 THRU 2110-VALIDA-CFG-FILTER-EXIT
026500           END-IF
026600        END-IF
026700
026800     END-PERFORM.
026900
027000 2100-VALIDA-NODOS-EXIT.
027100     EXIT.
027200
027300*****************************************************************
027400*                 2110-VALIDA-CFG-FILTER                        *
027500* UN ERROR SEPARADO POR CADA CAMPO DE CONFIGURACION QUE FALTE,   *
027600* TAL COMO LO PIDE EL GRUPO DE CALIDAD DE DATOS (CR-2077).       *
027700*****************************************************************
027800 2110-VALIDA-CFG-FILTER.
027900
028000     IF CFG-FLT-COLUMN(NX) EQUAL SPACES OR LOW-VALUES
028100        MOVE SPACES              TO WS-MENSAJE-CONFIG-NODO
028200        MOVE 'filter node '      TO WS-MCN-PREFIJO
028300        MOVE NODE-ID(NX)         TO WS-MCN-NODE-ID
028400        MOVE 'is missing column' TO WS-MCN-SUFIJO
028500        MOVE WS-MENSAJE-CONFIG-NODO TO WS-NUEVO-MENSAJE
028600        PERFORM 9100-AGREGA-ERROR
028700           THRU 9100-AGREGA-ERROR-EXIT
028800     END-IF
028900
029000     IF CFG-FLT-OPERATOR(NX) EQUAL SPACES OR LOW-VALUES
029100        MOVE SPACES                TO WS-MENSAJE-CONFIG-NODO
029200        MOVE 'filter node '        TO WS-MCN-PREFIJO
029300        MOVE NODE-ID(NX)           TO WS-MCN-NODE-ID
029400        MOVE 'is missing operator' TO WS-MCN-SUFIJO
029500        MOVE WS-MENSAJE-CONFIG-NODO TO WS-NUEVO-MENSAJE
029600        PERFORM 9100-AGREGA-ERROR
029700           THRU 9100-AGREGA-ERROR-EXIT
029800     END-IF
029900
030000     IF CFG-FLT-VALUE(NX) EQUAL SPACES OR LOW-VALUES
030100        MOVE SPACES              TO WS-MENSAJE-CONFIG-NODO
030200        MOVE 'filter node '      TO WS-MCN-PREFIJO
030300        MOVE NODE-ID(NX)         TO WS-MCN-NODE-ID
030400        MOVE 'is missing value'  TO WS-MCN-SUFIJO
030500        MOVE WS-MENSAJE-CONFIG-NODO TO WS-NUEVO-MENSAJE
030600        PERFORM 9100-AGREGA-ERROR
030700           THRU 9100-AGREGA-ERROR-EXIT
030800     END-IF.
030900
031000 2110-VALIDA-CFG-FILTER-EXIT.
031100     EXIT.
031200
031300*****************************************************************
031400*                     2200-VALIDA-ARCOS                         *
031500* TODO ARCO TIENE QUE TRAER ORIGEN Y DESTINO, Y AMBOS TIENEN     *
031600* QUE NOMBRAR UN NODO QUE EXISTE EN LA TABLA DE NODOS - SI NO,   *
031700* ESTE MISMO ARCO DEJARIA COLGADO A 1400-DETERMINA-ORDEN DE      *
031800* PLB0010.                                                       *
031900*****************************************************************
032000 2200-VALIDA-ARCOS.
032100
032200     PERFORM VARYING EX FROM 1 BY 1
032300               UNTIL EX IS GREATER THAN WS-EDGE-COUNT
032400
032500        IF EDGE-SOURCE(EX) EQUAL SPACES OR LOW-VALUES
032600           MOVE CT-MSG-ARCO-SIN-ORIGEN TO WS-NUEVO-MENSAJE
032700           PERFORM 9100-AGREGA-ERROR
032800              THRU 9100-AGREGA-ERROR-EXIT
032900        ELSE
033000           MOVE EDGE-SOURCE(EX)        TO WS-BUSCA-NODE-ID
033100           PERFORM 2210-BUSCA-NODE-ID
033200              THRU 2210-BUSCA-NODE-ID-EXIT
033300           IF NOT NODE-88-EXISTE
033400              MOVE SPACES               TO WS-MENSAJE-ARCO
033500              MOVE 'Edge source node not found: '
033600                                        TO WS-MAR-PREFIJO
033700              MOVE EDGE-SOURCE(EX)      TO WS-MAR-NODE-ID
033800              MOVE WS-MENSAJE-ARCO      TO WS-NUEVO-MENSAJE
033900              PERFORM 9100-AGREGA-ERROR
034000                 THRU 9100-AGREGA-ERROR-EXIT
034100           END-IF
034200        END-IF
034300
034400        IF EDGE-TARGET(EX) EQUAL SPACES OR LOW-VALUES
034500           MOVE CT-MSG-ARCO-SIN-DESTINO TO WS-NUEVO-MENSAJE
034600           PERFORM 9100-AGREGA-ERROR
034700              THRU 9100-AGREGA-ERROR-EXIT
034800        ELSE
034900           MOVE EDGE-TARGET(EX)        TO WS-BUSCA-NODE-ID
035000           PERFORM 2210-BUSCA-NODE-ID
035100              THRU 2210-BUSCA-NODE-ID-EXIT
035200           IF NOT NODE-88-EXISTE
035300              MOVE SPACES               TO WS-MENSAJE-ARCO
035400              MOVE 'Edge target node not found: '
035500                                        TO WS-MAR-PREFIJO
035600              MOVE EDGE-TARGET(EX)      TO WS-MAR-NODE-ID
035700              MOVE WS-MENSAJE-ARCO      TO WS-NUEVO-MENSAJE
035800              PERFORM 9100-AGREGA-ERROR
035900                 THRU 9100-AGREGA-ERROR-EXIT
036000           END-IF
036100        END-IF
036200
036300     END-PERFORM.
036400
036500 2200-VALIDA-ARCOS-EXIT.
036600     EXIT.
036700
036800*****************************************************************
036900*                   2210-BUSCA-NODE-ID                          *
037000* BUSQUEDA SECUENCIAL DE WS-BUSCA-NODE-ID EN LA TABLA DE NODOS.  *
037100*****************************************************************
037200 2210-BUSCA-NODE-ID.
037300
037400     MOVE 'N'                         TO SW-NODE-EXISTE
037500
037600     PERFORM VARYING WS-NX-BUSCADO FROM 1 BY 1
037700               UNTIL WS-NX-BUSCADO IS GREATER THAN WS-NODE-COUNT
037800
037900        IF NODE-ID(WS-NX-BUSCADO) EQUAL WS-BUSCA-NODE-ID
038000           SET NODE-88-EXISTE         TO TRUE
038100        END-IF
038200
038300     END-PERFORM.
038400
038500 2210-BUSCA-NODE-ID-EXIT.
038600     EXIT.
038700
038800*****************************************************************
038900*                          3000-FIN                              *
039000*****************************************************************
039100 3000-FIN.
039200
039300     IF WS-NODE-COUNT IS GREATER THAN ZERO
039400        PERFORM 3100-VALIDA-ORDEN
039500           THRU 3100-VALIDA-ORDEN-EXIT
039600     END-IF
039700
039800     GOBACK.
039900
040000*****************************************************************
040100*                     3100-VALIDA-ORDEN                         *
040200* ESTE VALIDADOR NO CONOCE EL ORDEN EXPLICITO QUE TRAIGA LA      *
040300* DEFINICION DEL PIPELINE (ESO VIAJA POR ARCHIVO, NO POR ESTA    *
040400* LINKAGE) - EL AVISO SE EMITE SIEMPRE, IGUAL QUE PLB0010        *
040500* SIEMPRE DERIVA SU PROPIO ORDEN EN 1400-DETERMINA-ORDEN.        *
040600*****************************************************************
040700 3100-VALIDA-ORDEN.
040800
040900     MOVE CT-MSG-SIN-ORDEN             TO WS-NUEVO-MENSAJE
041000     PERFORM 9200-AGREGA-AVISO
041100        THRU 9200-AGREGA-AVISO-EXIT.
041200
041300 3100-VALIDA-ORDEN-EXIT.
041400     EXIT.
041500
041600*****************************************************************
041700*                    9100-AGREGA-ERROR                          *
041800* AGREGA WS-NUEVO-MENSAJE AL PRIMER RENGLON LIBRE DE LA LISTA    *
041900* DE ERRORES (ERROR-TEXT-01..50) Y SUMA UNO AL CONTADOR - IGUAL  *
042000* IDEA QUE LOS DIEZ RENGLONES RET0-COD-AVISO1..AVISO10 DE        *
042100* cpy-NEECRET0, LLEVADA A 50 POSICIONES POR LISTA.               *
042200*****************************************************************
042300 9100-AGREGA-ERROR.
042400
042500     IF ERROR-COUNT OF PLVALID0-AREA IS LESS THAN 50
042600        ADD 1 TO ERROR-COUNT OF PLVALID0-AREA
042700        EVALUATE ERROR-COUNT OF PLVALID0-AREA
042800            WHEN 01  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-01
042900            WHEN 02  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-02
043000            WHEN 03  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-03
043100            WHEN 04  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-04
043200            WHEN 05  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-05
043300            WHEN 06  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-06
043400            WHEN 07  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-07
043500            WHEN 08  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-08
043600            WHEN 09  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-09
043700            WHEN 10  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-10
043800            WHEN 11  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-11
043900            WHEN 12  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-12
044000            WHEN 13  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-13
044100            WHEN 14  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-14
044200            WHEN 15  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-15
044300            WHEN 16  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-16
044400            WHEN 17  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-17
044500            WHEN 18  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-18
044600            WHEN 19  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-19
044700            WHEN 20  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-20
044800            WHEN 21  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-21
044900            WHEN 22  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-22
045000            WHEN 23  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-23
045100            WHEN 24  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-24
045200            WHEN 25  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-25
045300            WHEN 26  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-26
045400            WHEN 27  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-27
045500            WHEN 28  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-28
045600            WHEN 29  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-29
045700            WHEN 30  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-30
045800            WHEN 31  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-31
045900            WHEN 32  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-32
046000            WHEN 33  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-33
046100            WHEN 34  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-34
046200            WHEN 35  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-35
046300            WHEN 36  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-36
046400            WHEN 37  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-37
046500            WHEN 38  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-38
046600            WHEN 39  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-39
046700            WHEN 40  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-40
046800            WHEN 41  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-41
046900            WHEN 42  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-42
047000            WHEN 43  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-43
047100            WHEN 44  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-44
047200            WHEN 45  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-45
047300            WHEN 46  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-46
047400            WHEN 47  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-47
047500            WHEN 48  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-48
047600            WHEN 49  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-49
047700            WHEN 50  MOVE WS-NUEVO-MENSAJE TO ERROR-TEXT-50
047800        END-EVALUATE
047900     END-IF.
048000
048100 9100-AGREGA-ERROR-EXIT.
048200     EXIT.
048300
048400*****************************************************************
048500*                    9200-AGREGA-AVISO                          *
048600* MISMA IDEA QUE 9100-AGREGA-ERROR PERO SOBRE LA LISTA DE        *
048700* AVISOS (WARN-TEXT-01..50).                                     *
048800*****************************************************************
048900 9200-AGREGA-AVISO.
049000
049100     IF WARNING-COUNT OF PLVALID0-AREA IS LESS THAN 50
049200        ADD 1 TO WARNING-COUNT OF PLVALID0-AREA
049300        EVALUATE WARNING-COUNT OF PLVALID0-AREA
049400            WHEN 01  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-01
049500            WHEN 02  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-02
049600            WHEN 03  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-03
049700            WHEN 04  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-04
049800            WHEN 05  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-05
049900            WHEN 06  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-06
050000            WHEN 07  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-07
050100            WHEN 08  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-08
050200            WHEN 09  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-09
050300            WHEN 10  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-10
050400            WHEN 11  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-11
050500            WHEN 12  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-12
050600            WHEN 13  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-13
050700            WHEN 14  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-14
050800            WHEN 15  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-15
050900            WHEN 16  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-16
051000            WHEN 17  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-17
051100            WHEN 18  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-18
051200            WHEN 19  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-19
051300            WHEN 20  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-20
051400            WHEN 21  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-21
051500            WHEN 22  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-22
051600            WHEN 23  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-23
051700            WHEN 24  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-24
051800            WHEN 25  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-25
051900            WHEN 26  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-26
052000            WHEN 27  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-27
052100            WHEN 28  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-28
052200            WHEN 29  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-29
052300            WHEN 30  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-30
052400            WHEN 31  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-31
052500            WHEN 32  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-32
052600            WHEN 33  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-33
052700            WHEN 34  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-34
052800            WHEN 35  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-35
052900            WHEN 36  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-36
053000            WHEN 37  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-37
053100            WHEN 38  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-38
053200            WHEN 39  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-39
053300            WHEN 40  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-40
053400            WHEN 41  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-41
053500            WHEN 42  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-42
053600            WHEN 43  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-43
053700            WHEN 44  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-44
053800            WHEN 45  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-45
053900            WHEN 46  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-46
054000            WHEN 47  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-47
054100            WHEN 48  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-48
054200            WHEN 49  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-49
054300            WHEN 50  MOVE WS-NUEVO-MENSAJE TO WARN-TEXT-50
054400        END-EVALUATE
054500     END-IF.
054600
054700 9200-AGREGA-AVISO-EXIT.
054800     EXIT.
